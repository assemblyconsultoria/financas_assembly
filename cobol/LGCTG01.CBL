000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A            :   L G C T G 0 1                 *
000400*   A P L I C A C I O N        :   L I B R O   C O N T A B L E   *
000500*                                  ( F I N A N Z A S )           *
000600*   T I P O                    :   B A T C H                    *
000700*                                                                *
000800******************************************************************
000900*   FECHA            : 11/06/1987
001000*   PROGRAMADOR      : MARIO CASTILLO (MRC)
001100*   APLICACION       : FINANZAS - LIBRO CONTABLE
001200*   PROGRAMA         : LGCTG01
001300*   TIPO             : BATCH
001400*   DESCRIPCION      : REPORTE DE TOTALES POR CATEGORIA - FILTRA
001500*                      TRANSACCIONES CONFIRMADAS DE UN TIPO
001600*                      (RECEITA/DESPESA) DENTRO DE UN RANGO DE
001700*                      FECHAS, ACUMULA POR CATEGORIA, Y EMITE
001800*                      LAS LINEAS EN ORDEN DESCENDENTE DE TOTAL,
001900*                      CON GRAN TOTAL AL FINAL.
002000*   ARCHIVOS         : TRANARQ (MAESTRO TRANSACCIONES, ENTRADA)
002100*                      CATARQ  (MAESTRO CATEGORIAS, ENTRADA)
002200*                      CTGRPT  (REPORTE POR CATEGORIA, SALIDA)
002300*   INSTALADO        : DEPARTAMENTO DE SISTEMAS
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.  LGCTG01.
002700 AUTHOR.  MARIO CASTILLO.
002800 INSTALLATION.  BANCO MERCANTIL DEL ISTMO, S.A.
002900 DATE-WRITTEN.  11/06/1987.
003000 DATE-COMPILED.
003100 SECURITY.  CONFIDENCIAL - USO EXCLUSIVO DEL DEPARTAMENTO DE
003200     SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O PARCIAL SIN
003300     AUTORIZACION ESCRITA DE LA GERENCIA DE INFORMATICA.
003400*----------------------------------------------------------------
003500*                      B I T A C O R A                          *
003600*----------------------------------------------------------------
003700*  FECHA      PROGRAMADOR        TICKET     DESCRIPCION
003800*  ---------- ------------------ ---------- --------------------
003900*  11/06/1987 M.CASTILLO   (MRC) SEM-0096   VERSION INICIAL DEL
004000*                                           REPORTE POR
004100*                                           CATEGORIA.
004200*  25/08/1990 R.SOLARES    (RSM) SEM-0150   SE AGREGA ORDEN
004300*                                           DESCENDENTE POR
004400*                                           TOTAL (ANTES SALIA
004500*                                           EN ORDEN DE
004600*                                           CATEGORIA).
004700*  12/05/1994 L.PORTILLO   (LEP) SEM-0190   SE USA REPORT
004800*                                           SECTION PARA LA
004900*                                           IMPRESION FINAL
005000*                                           (ANTES WRITE
005100*                                           DIRECTO).
005200*  27/01/1998 S.AGUILAR    (SRA) SEM-0232   Y2K: PARAMETROS DE
005300*                                           SYSIN PASAN A
005400*                                           CCYYMMDD.
005500*  30/08/2001 S.AGUILAR    (SRA) SEM-0263   SE AGREGA GRAN
005600*                                           TOTAL DE TODAS LAS
005700*                                           CATEGORIAS AL PIE
005800*                                           DEL REPORTE.
005900*----------------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-370.
006300 OBJECT-COMPUTER.  IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
006700     UPSI-0 ON STATUS IS WKS-SWITCH-REPROCESO
006800            OFF STATUS IS WKS-SWITCH-NORMAL.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT TRANARQ ASSIGN TO TRANARQ
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS FS-TRANARQ FSE-TRANARQ.
007400     SELECT CATARQ ASSIGN TO CATARQ
007500         ORGANIZATION IS SEQUENTIAL
007600         FILE STATUS IS FS-CATARQ FSE-CATARQ.
007700     SELECT WORKCTG ASSIGN TO WORKCTG.
007800     SELECT CTGRPT ASSIGN TO CTGRPT
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS FS-CTGRPT FSE-CTGRPT.
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  TRANARQ
008400     LABEL RECORDS ARE STANDARD.
008500 01  REG-TRANARQ.
008600     COPY LGTRNM.
008700 FD  CATARQ
008800     LABEL RECORDS ARE STANDARD.
008900 01  REG-CATARQ.
009000     COPY LGCATM.
009100 SD  WORKCTG.
009200 01  WKS-REGISTO-SORT.
009300     02  WKS-RS-CATEGORIA-ID        PIC 9(09).
009400     02  WKS-RS-VALOR               PIC S9(10)V99.
009500 FD  CTGRPT
009600     LABEL RECORDS ARE STANDARD
009700     REPORT IS RELATORIO-CATEGORIAS.
009800 WORKING-STORAGE SECTION.
009900 01  WKS-PARAMS-ERROR.
010000     02  WKS-PROGRAMA               PIC X(08) VALUE 'LGCTG01'.
010100     02  WKS-ARCHIVO                PIC X(08).
010200     02  WKS-ACCION                 PIC X(08).
010300     02  WKS-LLAVE                  PIC X(20).
010400 01  WKS-FS-STATUS.
010500     02  FS-TRANARQ                 PIC 9(02).
010600     02  FSE-TRANARQ.
010700         04  FSE-TRANARQ-RETURN     PIC S9(4) COMP-5.
010800         04  FSE-TRANARQ-FUNCTION   PIC S9(4) COMP-5.
010900         04  FSE-TRANARQ-FEEDBACK   PIC S9(4) COMP-5.
011000     02  FS-CATARQ                  PIC 9(02).
011100     02  FSE-CATARQ.
011200         04  FSE-CATARQ-RETURN      PIC S9(4) COMP-5.
011300         04  FSE-CATARQ-FUNCTION    PIC S9(4) COMP-5.
011400         04  FSE-CATARQ-FEEDBACK    PIC S9(4) COMP-5.
011500     02  FS-CTGRPT                  PIC 9(02).
011600     02  FSE-CTGRPT.
011700         04  FSE-CTGRPT-RETURN      PIC S9(4) COMP-5.
011800         04  FSE-CTGRPT-FUNCTION    PIC S9(4) COMP-5.
011900         04  FSE-CTGRPT-FEEDBACK    PIC S9(4) COMP-5.
012000 01  WKS-INDICADORES.
012100     02  WKS-FIM-TRANARQ            PIC X(01) VALUE 'N'.
012200         88  FIN-TRANARQ                   VALUE 'Y'.
012300     02  WKS-FIM-CATARQ             PIC X(01) VALUE 'N'.
012400         88  FIN-CATARQ                    VALUE 'Y'.
012500     02  WKS-FIM-SORT               PIC X(01) VALUE 'N'.
012600         88  FIN-SORT                      VALUE 'Y'.
012700     02  WKS-SWITCH-REPROCESO       PIC X(01) VALUE 'N'.
012800     02  WKS-SWITCH-NORMAL          PIC X(01) VALUE 'Y'.
012900*----------------------------------------------------------------
013000*    PARAMETROS DE ENTRADA (SYSIN) - TIPO E RANGO DE FECHAS
013100*----------------------------------------------------------------
013200 01  WKS-PARAMETROS-SYSIN.
013300     02  WKS-PARM-TIPO              PIC X(07).
013400     02  WKS-DATA-INICIO            PIC 9(08).
013500     02  WKS-DATA-FIM               PIC 9(08).
013600 01  WKS-DATA-INICIO-R REDEFINES WKS-DATA-INICIO.
013700     02  WKS-DIN-ANO                PIC 9(04).
013800     02  WKS-DIN-MES                PIC 9(02).
013900     02  WKS-DIN-DIA                PIC 9(02).
014000 01  WKS-DATA-FIM-R REDEFINES WKS-DATA-FIM.
014100     02  WKS-DFM-ANO                PIC 9(04).
014200     02  WKS-DFM-MES                PIC 9(02).
014300     02  WKS-DFM-DIA                PIC 9(02).
014400*----------------------------------------------------------------
014500*    TABLA DE CATEGORIAS EN MEMORIA (SEARCH ALL)
014600*----------------------------------------------------------------
014700 01  WKS-TABELA-CATEGORIAS.
014800     02  WKS-CATG-TOTAL             PIC 9(04) COMP VALUE ZERO.
014900     02  WKS-CATG-OCORRE OCCURS 1 TO 9999 TIMES
015000             DEPENDING ON WKS-CATG-TOTAL
015100             ASCENDING KEY IS WKS-CATG-ID-TAB
015200             INDEXED BY IDX-CATG.
015300         04  WKS-CATG-ID-TAB        PIC 9(09).
015400         04  WKS-CATG-NOME-TAB      PIC X(100).
015500*----------------------------------------------------------------
015600*    TABLA DE RESULTADOS POR CATEGORIA (ACUMULADOS DA QUEBRA
015700*    DE CONTROLE, ORDENADOS DEPOIS POR TOTAL DESCENDENTE)
015800*----------------------------------------------------------------
015900 01  WKS-TABELA-RESULTADO.
016000     02  WKS-RES-TOTAL              PIC 9(04) COMP VALUE ZERO.
016100     02  WKS-RES-OCORRE OCCURS 1 TO 999 TIMES
016200             DEPENDING ON WKS-RES-TOTAL
016300             INDEXED BY IDX-RES.
016400         04  WKS-RES-CATEGORIA-ID   PIC 9(09).
016500         04  WKS-RES-CATEGORIA-NOME PIC X(100).
016600         04  WKS-RES-VALOR-TOTAL    PIC S9(10)V99.
016700 01  WKS-TROCA-RESULTADO.
016800     02  WKS-TR-CATEGORIA-ID        PIC 9(09).
016900     02  WKS-TR-CATEGORIA-NOME      PIC X(100).
017000     02  WKS-TR-VALOR-TOTAL         PIC S9(10)V99.
017100 01  WKS-INDICES-ORDENACAO.
017200     02  WKS-IDX-VARRE              PIC 9(04) COMP.
017300     02  WKS-IDX-COMPARA            PIC 9(04) COMP.
017400     02  WKS-HOUVE-TROCA            PIC X(01) VALUE 'N'.
017500         88  HOUVE-TROCA                   VALUE 'Y'.
017600*----------------------------------------------------------------
017700*    ACUMULADOR DE QUEBRA DE CONTROLE DURANTE O SORT
017800*----------------------------------------------------------------
017900 01  WKS-QUEBRA.
018000     02  WKS-CATEGORIA-ANTERIOR     PIC 9(09) VALUE ZERO.
018100     02  WKS-VALOR-ACUMULADO        PIC S9(10)V99 VALUE ZERO.
018200     02  WKS-PRIMEIRA-VEZ           PIC X(01) VALUE 'Y'.
018300         88  E-PRIMEIRA-VEZ                VALUE 'Y'.
018400 01  WKS-GRAN-TOTAL                 PIC S9(10)V99 VALUE ZERO.
018500 01  WKS-CONTADORES.
018600     02  WKS-CONT-LIDOS             PIC 9(07) COMP.
018700     02  WKS-CONT-QUALIFICADOS      PIC 9(07) COMP.
018800*----------------------------------------------------------------
018900*    SECAO DE RELATORIO - IMPRESSAO FINAL, JA ORDENADA
019000*----------------------------------------------------------------
019100 REPORT SECTION.
019200 RD  RELATORIO-CATEGORIAS
019300     CONTROLS ARE FINAL
019400     PAGE LIMIT IS 60
019500     HEADING 1
019600     FIRST DETAIL 4
019700     LAST DETAIL 55
019800     FOOTING 58.
019900 01  TYPE IS PH.
020000     02  LINE 1.
020100         03  COLUMN 1  PIC X(40) VALUE
020200             'BANCO MERCANTIL DEL ISTMO, S.A.'.
020300         03  COLUMN 60 PIC X(30) VALUE
020400             'RELATORIO POR CATEGORIA'.
020500         03  COLUMN 110 PIC Z9 SOURCE PAGE-COUNTER.
020600     02  LINE 3.
020700         03  COLUMN 1  PIC X(20) VALUE 'CATEGORIA'.
020800         03  COLUMN 90 PIC X(15) VALUE 'TOTAL'.
020900 01  DETALHE-CATEGORIA TYPE IS DETAIL, LINE PLUS 1.
021000     02  COLUMN 1  PIC X(100) SOURCE WKS-RES-CATEGORIA-NOME
021100             (IDX-RES).
021200     02  COLUMN 90 PIC Z,ZZZ,ZZZ,ZZ9.99
021300             SOURCE WKS-RES-VALOR-TOTAL(IDX-RES).
021400 01  TYPE IS CONTROL FOOTING FINAL, LINE PLUS 2.
021500     02  COLUMN 1  PIC X(20) VALUE 'GRAN TOTAL'.
021600     02  COLUMN 90 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE WKS-GRAN-TOTAL.
021700 PROCEDURE DIVISION.
021800 000-SECCION-PRINCIPAL SECTION.
021900 000-INICIO.
022000     ACCEPT WKS-PARM-TIPO FROM SYSIN.
022100     ACCEPT WKS-DATA-INICIO FROM SYSIN.
022200     ACCEPT WKS-DATA-FIM FROM SYSIN.
022300     PERFORM 100-ABRE-ARCHIVOS THRU 100-EXIT.
022400     PERFORM 110-VERIFICA-APERTURA THRU 110-EXIT.
022500     PERFORM 200-CARGA-CATEGORIAS THRU 200-EXIT
022600         UNTIL FIN-CATARQ.
022700     PERFORM 300-SELECIONA-E-ORDENA THRU 300-EXIT.
022800     PERFORM 400-ORDENA-POR-TOTAL THRU 400-EXIT.
022900     PERFORM 500-EMITE-RELATORIO THRU 500-EXIT.
023000     PERFORM 900-FECHA-ARCHIVOS THRU 900-EXIT.
023100     STOP RUN.
023200 000-EXIT.
023300     EXIT.
023400*----------------------------------------------------------------
023500 100-ABRE-ARCHIVOS SECTION.
023600 100-INICIO.
023700     OPEN INPUT TRANARQ.
023800     OPEN INPUT CATARQ.
023900     DISPLAY 'LGCTG01 - RELATORIO POR CATEGORIA INICIADO' UPON
024000         CONSOLE.
024100 100-EXIT.
024200     EXIT.
024300*----------------------------------------------------------------
024400 110-VERIFICA-APERTURA SECTION.
024500 110-INICIO.
024600     IF FS-TRANARQ NOT = 00
024700         MOVE 'TRANARQ ' TO WKS-ARCHIVO
024800         MOVE 'OPEN-INP' TO WKS-ACCION
024900         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
025000     END-IF.
025100     IF FS-CATARQ NOT = 00
025200         MOVE 'CATARQ  ' TO WKS-ARCHIVO
025300         MOVE 'OPEN-INP' TO WKS-ACCION
025400         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
025500     END-IF.
025600 110-EXIT.
025700     EXIT.
025800*----------------------------------------------------------------
025900 200-CARGA-CATEGORIAS SECTION.
026000 200-INICIO.
026100     READ CATARQ
026200         AT END
026300             SET FIN-CATARQ TO TRUE
026400         NOT AT END
026500             PERFORM 210-CARGA-UMA-CATEGORIA THRU 210-EXIT
026600     END-READ.
026700     IF FS-CATARQ NOT = 00 AND FS-CATARQ NOT = 10
026800         MOVE 'CATARQ  ' TO WKS-ARCHIVO
026900         MOVE 'READ    ' TO WKS-ACCION
027000         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
027100     END-IF.
027200 200-EXIT.
027300     EXIT.
027400*----------------------------------------------------------------
027500 210-CARGA-UMA-CATEGORIA SECTION.
027600 210-INICIO.
027700     ADD 1 TO WKS-CATG-TOTAL.
027800     MOVE CATG-ID   TO WKS-CATG-ID-TAB(WKS-CATG-TOTAL).
027900     MOVE CATG-NOME TO WKS-CATG-NOME-TAB(WKS-CATG-TOTAL).
028000 210-EXIT.
028100     EXIT.
028200*----------------------------------------------------------------
028300*    SELECIONA AS TRANSACOES QUE QUALIFICAM E AS ORDENA POR
028400*    CATEGORIA-ID PARA PERMITIR A QUEBRA DE CONTROLE MANUAL NA
028500*    ROTINA DE SAIDA DO SORT.
028600*----------------------------------------------------------------
028700 300-SELECIONA-E-ORDENA SECTION.
028800 300-INICIO.
028900     SORT WORKCTG
029000         ON ASCENDING KEY WKS-RS-CATEGORIA-ID
029100         INPUT PROCEDURE IS 310-FILTRA-TRANSACAO THRU 310-EXIT
029200         OUTPUT PROCEDURE IS 320-ACUMULA-POR-CATEGORIA
029300             THRU 320-EXIT.
029400 300-EXIT.
029500     EXIT.
029600*----------------------------------------------------------------
029700 310-FILTRA-TRANSACAO SECTION.
029800 310-INICIO.
029900     PERFORM 312-LE-TRANSACAO THRU 312-EXIT
030000         UNTIL FIN-TRANARQ.
030100 310-EXIT.
030200     EXIT.
030300*----------------------------------------------------------------
030400 312-LE-TRANSACAO SECTION.
030500 312-INICIO.
030600     READ TRANARQ
030700         AT END
030800             SET FIN-TRANARQ TO TRUE
030900         NOT AT END
031000             ADD 1 TO WKS-CONT-LIDOS
031100             IF TRAN-STATUS = 'CONFIRMADA'
031200                 AND TRAN-TIPO = WKS-PARM-TIPO
031300                 AND TRAN-DATA-TRANSACAO >= WKS-DATA-INICIO
031400                 AND TRAN-DATA-TRANSACAO <= WKS-DATA-FIM
031500                     ADD 1 TO WKS-CONT-QUALIFICADOS
031600                     MOVE TRAN-CATEGORIA-ID TO
031700                         WKS-RS-CATEGORIA-ID
031800                     MOVE TRAN-VALOR TO WKS-RS-VALOR
031900                     RELEASE WKS-REGISTO-SORT
032000             END-IF
032100     END-READ.
032200     IF FS-TRANARQ NOT = 00 AND FS-TRANARQ NOT = 10
032300         MOVE 'TRANARQ ' TO WKS-ARCHIVO
032400         MOVE 'READ    ' TO WKS-ACCION
032500         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
032600     END-IF.
032700 312-EXIT.
032800     EXIT.
032900*----------------------------------------------------------------
033000*    QUEBRA DE CONTROLE CLASSICA SOBRE O ARQUIVO ORDENADO POR
033100*    CATEGORIA-ID, ACUMULANDO O VALOR TOTAL DE CADA CATEGORIA.
033200*----------------------------------------------------------------
033300 320-ACUMULA-POR-CATEGORIA SECTION.
033400 320-INICIO.
033500     RETURN WORKCTG
033600         AT END
033700             SET FIN-SORT TO TRUE
033800     END-RETURN.
033900     PERFORM 322-PROCESSA-REGISTO-SORT THRU 322-EXIT
034000         UNTIL FIN-SORT.
034100     IF NOT E-PRIMEIRA-VEZ
034200         PERFORM 330-GRAVA-RESULTADO THRU 330-EXIT
034300     END-IF.
034400 320-EXIT.
034500     EXIT.
034600*----------------------------------------------------------------
034700 322-PROCESSA-REGISTO-SORT SECTION.
034800 322-INICIO.
034900     IF E-PRIMEIRA-VEZ
035000         MOVE WKS-RS-CATEGORIA-ID TO WKS-CATEGORIA-ANTERIOR
035100         MOVE 'N' TO WKS-PRIMEIRA-VEZ
035200     ELSE
035300         IF WKS-RS-CATEGORIA-ID NOT = WKS-CATEGORIA-ANTERIOR
035400             PERFORM 330-GRAVA-RESULTADO THRU 330-EXIT
035500             MOVE WKS-RS-CATEGORIA-ID TO WKS-CATEGORIA-ANTERIOR
035600             MOVE ZERO TO WKS-VALOR-ACUMULADO
035700         END-IF
035800     END-IF.
035900     ADD WKS-RS-VALOR TO WKS-VALOR-ACUMULADO.
036000     RETURN WORKCTG
036100         AT END
036200             SET FIN-SORT TO TRUE
036300     END-RETURN.
036400 322-EXIT.
036500     EXIT.
036600*----------------------------------------------------------------
036700 330-GRAVA-RESULTADO SECTION.
036800 330-INICIO.
036900     ADD 1 TO WKS-RES-TOTAL.
037000     MOVE WKS-CATEGORIA-ANTERIOR TO
037100         WKS-RES-CATEGORIA-ID(WKS-RES-TOTAL).
037200     MOVE WKS-VALOR-ACUMULADO TO
037300         WKS-RES-VALOR-TOTAL(WKS-RES-TOTAL).
037400     SET IDX-CATG TO 1.
037500     SEARCH ALL WKS-CATG-OCORRE
037600         AT END
037700             MOVE 'CATEGORIA DESCONHECIDA' TO
037800                 WKS-RES-CATEGORIA-NOME(WKS-RES-TOTAL)
037900         WHEN WKS-CATG-ID-TAB(IDX-CATG) = WKS-CATEGORIA-ANTERIOR
038000             MOVE WKS-CATG-NOME-TAB(IDX-CATG) TO
038100                 WKS-RES-CATEGORIA-NOME(WKS-RES-TOTAL)
038200     END-SEARCH.
038300     ADD WKS-VALOR-ACUMULADO TO WKS-GRAN-TOTAL.
038400 330-EXIT.
038500     EXIT.
038600*----------------------------------------------------------------
038700*    ORDENACAO POR TROCA (BUBBLE SORT) DA TABELA DE RESULTADOS,
038800*    DESCENDENTE POR VALOR TOTAL - TABELA PEQUENA (UMA ENTRADA
038900*    POR CATEGORIA), METODO CLASSICO ADEQUADO AO VOLUME.
039000*----------------------------------------------------------------
039100 400-ORDENA-POR-TOTAL SECTION.
039200 400-INICIO.
039300     IF WKS-RES-TOTAL < 2
039400         GO TO 400-EXIT
039500     END-IF.
039600     SET HOUVE-TROCA TO TRUE.
039700     PERFORM 410-UMA-PASSADA THRU 410-EXIT
039800         UNTIL NOT HOUVE-TROCA.
039900 400-EXIT.
040000     EXIT.
040100*----------------------------------------------------------------
040200 410-UMA-PASSADA SECTION.
040300 410-INICIO.
040400     MOVE 'N' TO WKS-HOUVE-TROCA.
040500     MOVE 1 TO WKS-IDX-VARRE.
040600     PERFORM 420-COMPARA-PAR THRU 420-EXIT
040700         VARYING WKS-IDX-VARRE FROM 1 BY 1
040800         UNTIL WKS-IDX-VARRE >= WKS-RES-TOTAL.
040900 410-EXIT.
041000     EXIT.
041100*----------------------------------------------------------------
041200 420-COMPARA-PAR SECTION.
041300 420-INICIO.
041400     COMPUTE WKS-IDX-COMPARA = WKS-IDX-VARRE + 1.
041500     IF WKS-RES-VALOR-TOTAL(WKS-IDX-VARRE) <
041600             WKS-RES-VALOR-TOTAL(WKS-IDX-COMPARA)
041700         MOVE WKS-RES-OCORRE(WKS-IDX-VARRE) TO
041800             WKS-TROCA-RESULTADO
041900         MOVE WKS-RES-OCORRE(WKS-IDX-COMPARA) TO
042000             WKS-RES-OCORRE(WKS-IDX-VARRE)
042100         MOVE WKS-TROCA-RESULTADO TO
042200             WKS-RES-OCORRE(WKS-IDX-COMPARA)
042300         SET HOUVE-TROCA TO TRUE
042400     END-IF.
042500 420-EXIT.
042600     EXIT.
042700*----------------------------------------------------------------
042800 500-EMITE-RELATORIO SECTION.
042900 500-INICIO.
043000     OPEN OUTPUT CTGRPT.
043100     IF FS-CTGRPT NOT = 00
043200         MOVE 'CTGRPT  ' TO WKS-ARCHIVO
043300         MOVE 'OPEN-OUT' TO WKS-ACCION
043400         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
043500     END-IF.
043600     INITIATE RELATORIO-CATEGORIAS.
043700     PERFORM 510-GERA-UMA-LINHA THRU 510-EXIT
043800         VARYING IDX-RES FROM 1 BY 1
043900         UNTIL IDX-RES > WKS-RES-TOTAL.
044000     TERMINATE RELATORIO-CATEGORIAS.
044100     CLOSE CTGRPT.
044200     DISPLAY 'LGCTG01 - TRANSACOES LIDAS . . : ' WKS-CONT-LIDOS
044300         UPON CONSOLE.
044400     DISPLAY 'LGCTG01 - TRANSACOES QUALIFICADAS: '
044500         WKS-CONT-QUALIFICADOS UPON CONSOLE.
044600     DISPLAY 'LGCTG01 - CATEGORIAS NO RELATORIO: '
044700         WKS-RES-TOTAL UPON CONSOLE.
044800 500-EXIT.
044900     EXIT.
045000*----------------------------------------------------------------
045100 510-GERA-UMA-LINHA SECTION.
045200 510-INICIO.
045300     GENERATE DETALHE-CATEGORIA.
045400 510-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------
045700 700-ERRO-LEITURA SECTION.
045800 700-INICIO.
045900     MOVE FS-TRANARQ TO WKS-LLAVE.
046000     CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
046100         WKS-LLAVE, FS-TRANARQ, FSE-TRANARQ.
046200     DISPLAY 'LGCTG01 - ERRO DE E/S EM ' WKS-ARCHIVO
046300         ' ACAO ' WKS-ACCION UPON CONSOLE.
046400     CLOSE TRANARQ CATARQ.
046500     STOP RUN.
046600 700-EXIT.
046700     EXIT.
046800*----------------------------------------------------------------
046900 900-FECHA-ARCHIVOS SECTION.
047000 900-INICIO.
047100     CLOSE TRANARQ.
047200     CLOSE CATARQ.
047300     DISPLAY 'LGCTG01 - RELATORIO POR CATEGORIA FINALIZADO' UPON
047400         CONSOLE.
047500 900-EXIT.
047600     EXIT.
