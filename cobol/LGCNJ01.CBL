000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A            :   L G C N J 0 1                 *
000400*   A P L I C A C I O N        :   L I B R O   C O N T A B L E   *
000500*                                  ( F I N A N Z A S )           *
000600*   T I P O                    :   B A T C H                    *
000700*                                                                *
000800******************************************************************
000900*   FECHA            : 04/09/1987
001000*   PROGRAMADOR      : MARIO CASTILLO (MRC)
001100*   APLICACION       : FINANZAS - LIBRO CONTABLE
001200*   PROGRAMA         : LGCNJ01
001300*   TIPO             : BATCH
001400*   DESCRIPCION      : MANTENIMIENTO DE CLIENTES PERSONA
001500*                      JURIDICA DENTRO DEL MAESTRO CLIARQ. CARGA
001600*                      EL MAESTRO COMPLETO (PF Y PJ) EN TABLA DE
001700*                      MEMORIA, VALIDA EL CNPJ DE CADA MOVIMIENTO
001800*                      DE ALTA/MODIFICACION DE PERSONA JURIDICA
001900*                      POR DIGITO VERIFICADOR, APLICA LOS
002000*                      MOVIMIENTOS, REORDENA POR CLI-ID Y GRABA
002100*                      UN NUEVO MAESTRO.
002200*   ARCHIVOS         : CLIARQ  (MAESTRO CLIENTES, ENTRADA)
002300*                      CNJMOV  (MOVIMIENTOS DE PERSONA JURIDICA)
002400*                      CLINEW  (NUEVO MAESTRO CLIENTES, SALIDA)
002500*                      CNJREJ  (MOVIMIENTOS RECHAZADOS, SALIDA)
002600*   INSTALADO        : DEPARTAMENTO DE SISTEMAS
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  LGCNJ01.
003000 AUTHOR.  MARIO CASTILLO.
003100 INSTALLATION.  BANCO MERCANTIL DEL ISTMO, S.A.
003200 DATE-WRITTEN.  04/09/1987.
003300 DATE-COMPILED.
003400 SECURITY.  CONFIDENCIAL - USO EXCLUSIVO DEL DEPARTAMENTO DE
003500     SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O PARCIAL SIN
003600     AUTORIZACION ESCRITA DE LA GERENCIA DE INFORMATICA.
003700*----------------------------------------------------------------
003800*                      B I T A C O R A                          *
003900*----------------------------------------------------------------
004000*  FECHA      PROGRAMADOR        TICKET     DESCRIPCION
004100*  ---------- ------------------ ---------- --------------------
004200*  04/09/1987 M.CASTILLO   (MRC) SEM-0107   VERSION INICIAL -
004300*                                           MANTENIMIENTO DE
004400*                                           CLIENTES PERSONA
004500*                                           JURIDICA.
004600*  05/12/1990 R.SOLARES    (RSM) SEM-0149   SE IMPLEMENTA LA
004700*                                           VALIDACION DE CNPJ
004800*                                           POR DIGITO
004900*                                           VERIFICADOR (ANTES
005000*                                           SOLO SE VERIFICABA
005100*                                           EL TAMANO).
005200*  30/06/1995 L.PORTILLO   (LEP) SEM-0202   SE AGREGA ARCHIVO DE
005300*                                           MOVIMIENTOS
005400*                                           RECHAZADOS (CNJREJ).
005500*  25/02/1998 S.AGUILAR    (SRA) SEM-0235   Y2K: FECHA DE
005600*                                           PROCESO PASA A
005700*                                           CCYYMMDD.
005800*  12/06/2003 L.PORTILLO   (LEP) SEM-0241   AUDITORIA DETECTOU
005900*                                           QUE UM CNPJ COM OS
006000*                                           14 DIGITOS IGUAIS
006100*                                           PASSAVA NO DIGITO
006200*                                           VERIFICADOR. SE
006300*                                           AGREGA A VALIDACAO
006400*                                           DE DIGITOS REPETIDOS,
006500*                                           O BLOQUEIO DE CNPJ
006600*                                           DUPLICADO NA CRIACAO
006700*                                           E ATUALIZACAO, E A
006800*                                           ATUALIZACAO DO CNPJ
006900*                                           NO CADASTRO (ANTES
007000*                                           NAO ERA REGRAVADO).
007100*  02/09/2003 J.MELGAR     (JAM) SEM-0292   A EXCLUSAO NAO
007200*                                           VERIFICAVA O TIPO DO
007300*                                           CLIENTE ANTES DE
007400*                                           DESATIVAR O REGISTRO,
007500*                                           IGUAL JA FAZ A
007600*                                           ATUALIZACAO. UM CPFMOV
007700*                                           COM ID COINCIDENTE
007800*                                           PODIA DESATIVAR UM
007900*                                           CLIENTE PJ. SE AGREGA
008000*                                           A VALIDACAO EM
008100*                                           360-TRATA-EXCLUIR.
008200*----------------------------------------------------------------
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER.  IBM-370.
008600 OBJECT-COMPUTER.  IBM-370.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM
008900     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
009000     UPSI-0 ON STATUS IS WKS-SWITCH-REPROCESO
009100            OFF STATUS IS WKS-SWITCH-NORMAL.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT CLIARQ ASSIGN TO CLIARQ
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS FS-CLIARQ FSE-CLIARQ.
009700     SELECT CNJMOV ASSIGN TO CNJMOV
009800         ORGANIZATION IS SEQUENTIAL
009900         FILE STATUS IS FS-CNJMOV FSE-CNJMOV.
010000     SELECT CLINEW ASSIGN TO CLINEW
010100         ORGANIZATION IS SEQUENTIAL
010200         FILE STATUS IS FS-CLINEW FSE-CLINEW.
010300     SELECT CNJREJ ASSIGN TO CNJREJ
010400         ORGANIZATION IS SEQUENTIAL
010500         FILE STATUS IS FS-CNJREJ FSE-CNJREJ.
010600 DATA DIVISION.
010700 FILE SECTION.
010800 FD  CLIARQ
010900     LABEL RECORDS ARE STANDARD.
011000 01  REG-CLIARQ.
011100     COPY LGCLIM.
011200 FD  CNJMOV
011300     LABEL RECORDS ARE STANDARD.
011400 01  REG-CNJMOV.
011500     02  MOV-ACAO                  PIC X(10).
011600         88  MOV-ACAO-CRIAR                VALUE 'CRIAR'.
011700         88  MOV-ACAO-ATUALIZAR             VALUE 'ATUALIZAR'.
011800         88  MOV-ACAO-EXCLUIR               VALUE 'EXCLUIR'.
011900     COPY LGCLIM REPLACING LEADING CLI BY MCLI.
012000 FD  CLINEW
012100     LABEL RECORDS ARE STANDARD.
012200 01  REG-CLINEW.
012300     COPY LGCLIM REPLACING LEADING CLI BY CLIN.
012400 FD  CNJREJ
012500     LABEL RECORDS ARE STANDARD.
012600 01  REG-CNJREJ.
012700     02  REJ-DATA-PROCESO          PIC 9(08).
012800     02  REJ-ACAO                  PIC X(10).
012900     02  REJ-CLIENTE-ID            PIC 9(09).
013000     02  REJ-CNPJ                  PIC 9(14).
013100     02  REJ-MOTIVO                PIC X(60).
013200     02  FILLER                    PIC X(17).
013300 WORKING-STORAGE SECTION.
013400 01  WKS-PARAMS-ERROR.
013500     02  WKS-PROGRAMA               PIC X(08) VALUE 'LGCNJ01'.
013600     02  WKS-ARCHIVO                PIC X(08).
013700     02  WKS-ACCION                 PIC X(08).
013800     02  WKS-LLAVE                  PIC X(20).
013900 01  WKS-FS-STATUS.
014000     02  FS-CLIARQ                  PIC 9(02).
014100     02  FSE-CLIARQ.
014200         04  FSE-CLIARQ-RETURN      PIC S9(4) COMP-5.
014300         04  FSE-CLIARQ-FUNCTION    PIC S9(4) COMP-5.
014400         04  FSE-CLIARQ-FEEDBACK    PIC S9(4) COMP-5.
014500     02  FS-CNJMOV                  PIC 9(02).
014600     02  FSE-CNJMOV.
014700         04  FSE-CNJMOV-RETURN      PIC S9(4) COMP-5.
014800         04  FSE-CNJMOV-FUNCTION    PIC S9(4) COMP-5.
014900         04  FSE-CNJMOV-FEEDBACK    PIC S9(4) COMP-5.
015000     02  FS-CLINEW                  PIC 9(02).
015100     02  FSE-CLINEW.
015200         04  FSE-CLINEW-RETURN      PIC S9(4) COMP-5.
015300         04  FSE-CLINEW-FUNCTION    PIC S9(4) COMP-5.
015400         04  FSE-CLINEW-FEEDBACK    PIC S9(4) COMP-5.
015500     02  FS-CNJREJ                  PIC 9(02).
015600     02  FSE-CNJREJ.
015700         04  FSE-CNJREJ-RETURN      PIC S9(4) COMP-5.
015800         04  FSE-CNJREJ-FUNCTION    PIC S9(4) COMP-5.
015900         04  FSE-CNJREJ-FEEDBACK    PIC S9(4) COMP-5.
016000 01  WKS-INDICADORES.
016100     02  WKS-FIM-CLIARQ             PIC X(01) VALUE 'N'.
016200         88  FIN-CLIARQ                    VALUE 'Y'.
016300     02  WKS-FIM-CNJMOV             PIC X(01) VALUE 'N'.
016400         88  FIN-CNJMOV                    VALUE 'Y'.
016500     02  WKS-SWITCH-REPROCESO       PIC X(01) VALUE 'N'.
016600     02  WKS-SWITCH-NORMAL          PIC X(01) VALUE 'Y'.
016700*----------------------------------------------------------------
016800*    DATA DE PROCESO - Y2K, MONTADA A PARTIR DE ACCEPT FROM DATE
016900*----------------------------------------------------------------
017000 01  WKS-DATA-SISTEMA-AAMMDD        PIC 9(06).
017100 01  WKS-DATA-SISTEMA-R REDEFINES WKS-DATA-SISTEMA-AAMMDD.
017200     02  WKS-DTS-AA                 PIC 9(02).
017300     02  WKS-DTS-MM                 PIC 9(02).
017400     02  WKS-DTS-DD                 PIC 9(02).
017500 01  WKS-SECULO                     PIC 9(02) COMP.
017600 01  WKS-DATA-SISTEMA-CCYYMMDD.
017700     02  WKS-DTS-SECULO             PIC 9(02).
017800     02  WKS-DTS-ANO                PIC 9(02).
017900     02  WKS-DTS-MES                PIC 9(02).
018000     02  WKS-DTS-DIA                PIC 9(02).
018100*----------------------------------------------------------------
018200*    TABLA DO MAESTRO DE CLIENTES EM MEMORIA (PF E PJ JUNTOS) -
018300*    CARGADA COMPLETA, MOVIMENTADA E REGRAVADA ORDENADA.
018400*----------------------------------------------------------------
018500 01  WKS-TABELA-CLIENTES.
018600     02  WKS-CLI-TOTAL              PIC 9(05) COMP VALUE ZERO.
018700     02  WKS-CLI-OCORRE OCCURS 1 TO 99999 TIMES
018800             DEPENDING ON WKS-CLI-TOTAL
018900             INDEXED BY IDX-CLI IDX-CLI2.
019000         04  WKS-CLI-REGISTO.
019100             COPY LGCLIM REPLACING LEADING CLI BY TAB.
019200 01  WKS-TROCA-CLIENTE              PIC X(1520).
019300 01  WKS-INDICES-ORDENACAO.
019400     02  WKS-IDX-VARRE              PIC 9(05) COMP.
019500     02  WKS-IDX-COMPARA            PIC 9(05) COMP.
019600     02  WKS-HOUVE-TROCA            PIC X(01) VALUE 'N'.
019700         88  HOUVE-TROCA                   VALUE 'Y'.
019800 01  WKS-MAIOR-ID                   PIC 9(09) COMP VALUE ZERO.
019900 01  WKS-ENCONTROU                  PIC X(01) VALUE 'N'.
020000     88  CLIENTE-ENCONTRADO                VALUE 'Y'.
020100 01  WKS-CNPJ-DUPLICADO             PIC X(01) VALUE 'N'.
020200     88  CNPJ-JA-EXISTE                    VALUE 'Y'.
020300 01  WKS-MOTIVO-REJEICAO            PIC X(60).
020400*----------------------------------------------------------------
020500*    AREA DE TRABALHO DA VALIDACAO DE CNPJ POR DIGITO
020600*    VERIFICADOR (MODULO 11, DOIS DIGITOS, PESOS EM CICLO
020700*    2 A 9 REPETIDOS).
020800*----------------------------------------------------------------
020900 01  WKS-AREA-CNPJ.
021000     02  WKS-CNPJ-NUMERO            PIC 9(14).
021100     02  WKS-CNPJ-NUMERO-R REDEFINES WKS-CNPJ-NUMERO.
021200         04  WKS-CNPJ-DIGITO  OCCURS 14 TIMES
021300                 INDEXED BY IDX-CNPJ  PIC 9(01).
021400     02  WKS-CNPJ-PESOS-1.
021500         04  FILLER              PIC 9(02) VALUE 5.
021600         04  FILLER              PIC 9(02) VALUE 4.
021700         04  FILLER              PIC 9(02) VALUE 3.
021800         04  FILLER              PIC 9(02) VALUE 2.
021900         04  FILLER              PIC 9(02) VALUE 9.
022000         04  FILLER              PIC 9(02) VALUE 8.
022100         04  FILLER              PIC 9(02) VALUE 7.
022200         04  FILLER              PIC 9(02) VALUE 6.
022300         04  FILLER              PIC 9(02) VALUE 5.
022400         04  FILLER              PIC 9(02) VALUE 4.
022500         04  FILLER              PIC 9(02) VALUE 3.
022600         04  FILLER              PIC 9(02) VALUE 2.
022700     02  WKS-CNPJ-PESOS-1-R REDEFINES WKS-CNPJ-PESOS-1.
022800         04  WKS-CNPJ-PESO-1 OCCURS 12 TIMES PIC 9(02).
022900     02  WKS-CNPJ-PESOS-2.
023000         04  FILLER              PIC 9(02) VALUE 6.
023100         04  FILLER              PIC 9(02) VALUE 5.
023200         04  FILLER              PIC 9(02) VALUE 4.
023300         04  FILLER              PIC 9(02) VALUE 3.
023400         04  FILLER              PIC 9(02) VALUE 2.
023500         04  FILLER              PIC 9(02) VALUE 9.
023600         04  FILLER              PIC 9(02) VALUE 8.
023700         04  FILLER              PIC 9(02) VALUE 7.
023800         04  FILLER              PIC 9(02) VALUE 6.
023900         04  FILLER              PIC 9(02) VALUE 5.
024000         04  FILLER              PIC 9(02) VALUE 4.
024100         04  FILLER              PIC 9(02) VALUE 3.
024200         04  FILLER              PIC 9(02) VALUE 2.
024300     02  WKS-CNPJ-PESOS-2-R REDEFINES WKS-CNPJ-PESOS-2.
024400         04  WKS-CNPJ-PESO-2 OCCURS 13 TIMES PIC 9(02).
024500     02  WKS-CNPJ-SOMA              PIC 9(05) COMP.
024600     02  WKS-CNPJ-RESTO             PIC 9(02) COMP.
024700     02  WKS-CNPJ-QUOCIENTE         PIC 9(03) COMP.
024800     02  WKS-CNPJ-DIGITO-CALC-1     PIC 9(01).
024900     02  WKS-CNPJ-DIGITO-CALC-2     PIC 9(01).
025000     02  WKS-CNPJ-REPETIDO          PIC X(01) VALUE 'N'.
025100         88  CNPJ-TODOS-IGUAIS             VALUE 'Y'.
025200     02  WKS-CNPJ-VALIDO            PIC X(01) VALUE 'N'.
025300         88  CNPJ-E-VALIDO                 VALUE 'Y'.
025400 01  WKS-CONTADORES.
025500     02  WKS-CONT-LIDOS-CLIARQ      PIC 9(07) COMP VALUE ZERO.
025600     02  WKS-CONT-MOVIMENTOS        PIC 9(07) COMP VALUE ZERO.
025700     02  WKS-CONT-CRIADOS           PIC 9(07) COMP VALUE ZERO.
025800     02  WKS-CONT-ATUALIZADOS       PIC 9(07) COMP VALUE ZERO.
025900     02  WKS-CONT-EXCLUIDOS         PIC 9(07) COMP VALUE ZERO.
026000     02  WKS-CONT-REJEITADOS        PIC 9(07) COMP VALUE ZERO.
026100 PROCEDURE DIVISION.
026200 000-SECCION-PRINCIPAL SECTION.
026300 000-INICIO.
026400     ACCEPT WKS-DATA-SISTEMA-AAMMDD FROM DATE.
026500     PERFORM 800-CALCULA-DATA-SISTEMA THRU 800-EXIT.
026600     PERFORM 100-ABRE-ARCHIVOS THRU 100-EXIT.
026700     PERFORM 110-VERIFICA-APERTURA THRU 110-EXIT.
026800     PERFORM 200-CARGA-CLIARQ THRU 200-EXIT
026900         UNTIL FIN-CLIARQ.
027000     PERFORM 300-APLICA-MOVIMENTOS THRU 300-EXIT.
027100     PERFORM 400-ORDENA-POR-ID THRU 400-EXIT.
027200     PERFORM 500-GRAVA-NOVO-MAESTRO THRU 500-EXIT.
027300     PERFORM 900-FECHA-ARCHIVOS THRU 900-EXIT.
027400     STOP RUN.
027500 000-EXIT.
027600     EXIT.
027700*----------------------------------------------------------------
027800 100-ABRE-ARCHIVOS SECTION.
027900 100-INICIO.
028000     OPEN INPUT CLIARQ.
028100     OPEN INPUT CNJMOV.
028200     OPEN OUTPUT CLINEW.
028300     OPEN OUTPUT CNJREJ.
028400     DISPLAY 'LGCNJ01 - MANTENIMIENTO PERSONA JURIDICA INICIADO'
028500         UPON CONSOLE.
028600 100-EXIT.
028700     EXIT.
028800*----------------------------------------------------------------
028900 110-VERIFICA-APERTURA SECTION.
029000 110-INICIO.
029100     IF FS-CLIARQ NOT = 00
029200         MOVE 'CLIARQ  ' TO WKS-ARCHIVO
029300         MOVE 'OPEN-INP' TO WKS-ACCION
029400         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
029500     END-IF.
029600     IF FS-CNJMOV NOT = 00
029700         MOVE 'CNJMOV  ' TO WKS-ARCHIVO
029800         MOVE 'OPEN-INP' TO WKS-ACCION
029900         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
030000     END-IF.
030100     IF FS-CLINEW NOT = 00
030200         MOVE 'CLINEW  ' TO WKS-ARCHIVO
030300         MOVE 'OPEN-OUT' TO WKS-ACCION
030400         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
030500     END-IF.
030600     IF FS-CNJREJ NOT = 00
030700         MOVE 'CNJREJ  ' TO WKS-ARCHIVO
030800         MOVE 'OPEN-OUT' TO WKS-ACCION
030900         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
031000     END-IF.
031100 110-EXIT.
031200     EXIT.
031300*----------------------------------------------------------------
031400 200-CARGA-CLIARQ SECTION.
031500 200-INICIO.
031600     READ CLIARQ
031700         AT END
031800             SET FIN-CLIARQ TO TRUE
031900         NOT AT END
032000             ADD 1 TO WKS-CONT-LIDOS-CLIARQ
032100             ADD 1 TO WKS-CLI-TOTAL
032200             MOVE REG-CLIARQ TO WKS-CLI-REGISTO(WKS-CLI-TOTAL)
032300             IF CLI-ID > WKS-MAIOR-ID
032400                 MOVE CLI-ID TO WKS-MAIOR-ID
032500             END-IF
032600     END-READ.
032700     IF FS-CLIARQ NOT = 00 AND FS-CLIARQ NOT = 10
032800         MOVE 'CLIARQ  ' TO WKS-ARCHIVO
032900         MOVE 'READ    ' TO WKS-ACCION
033000         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
033100     END-IF.
033200 200-EXIT.
033300     EXIT.
033400*----------------------------------------------------------------
033500 300-APLICA-MOVIMENTOS SECTION.
033600 300-INICIO.
033700     PERFORM 310-LE-MOVIMENTO THRU 310-EXIT.
033800     PERFORM 320-PROCESSA-UM-MOVIMENTO THRU 320-EXIT
033900         UNTIL FIN-CNJMOV.
034000 300-EXIT.
034100     EXIT.
034200*----------------------------------------------------------------
034300 310-LE-MOVIMENTO SECTION.
034400 310-INICIO.
034500     READ CNJMOV
034600         AT END
034700             SET FIN-CNJMOV TO TRUE
034800         NOT AT END
034900             ADD 1 TO WKS-CONT-MOVIMENTOS
035000     END-READ.
035100     IF FS-CNJMOV NOT = 00 AND FS-CNJMOV NOT = 10
035200         MOVE 'CNJMOV  ' TO WKS-ARCHIVO
035300         MOVE 'READ    ' TO WKS-ACCION
035400         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
035500     END-IF.
035600 310-EXIT.
035700     EXIT.
035800*----------------------------------------------------------------
035900 320-PROCESSA-UM-MOVIMENTO SECTION.
036000 320-INICIO.
036100     MOVE 'N' TO WKS-ENCONTROU.
036200     MOVE SPACES TO WKS-MOTIVO-REJEICAO.
036300     IF NOT MOV-ACAO-CRIAR
036400         PERFORM 330-LOCALIZA-CLIENTE THRU 330-EXIT
036500     END-IF.
036600     IF MOV-ACAO-CRIAR OR MOV-ACAO-ATUALIZAR
036700         MOVE MCLI-PJ-CNPJ TO WKS-CNPJ-NUMERO
036800         PERFORM 500-VALIDA-CNPJ THRU 500-EXIT
036900     END-IF.
037000     EVALUATE TRUE
037100         WHEN MOV-ACAO-CRIAR AND NOT CNPJ-E-VALIDO
037200             MOVE 'CNPJ INVALIDO' TO WKS-MOTIVO-REJEICAO
037300             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
037400         WHEN MOV-ACAO-ATUALIZAR AND NOT CNPJ-E-VALIDO
037500             MOVE 'CNPJ INVALIDO' TO WKS-MOTIVO-REJEICAO
037600             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
037700         WHEN MOV-ACAO-CRIAR
037800             PERFORM 340-TRATA-CRIAR THRU 340-EXIT
037900         WHEN MOV-ACAO-ATUALIZAR
038000             PERFORM 350-TRATA-ATUALIZAR THRU 350-EXIT
038100         WHEN MOV-ACAO-EXCLUIR
038200             PERFORM 360-TRATA-EXCLUIR THRU 360-EXIT
038300         WHEN OTHER
038400             MOVE 'ACAO DE MOVIMENTO DESCONHECIDA' TO
038500                 WKS-MOTIVO-REJEICAO
038600             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
038700     END-EVALUATE.
038800     PERFORM 310-LE-MOVIMENTO THRU 310-EXIT.
038900 320-EXIT.
039000     EXIT.
039100*----------------------------------------------------------------
039200 330-LOCALIZA-CLIENTE SECTION.
039300 330-INICIO.
039400     MOVE 'N' TO WKS-ENCONTROU.
039500     SET IDX-CLI TO 1.
039600     PERFORM 332-COMPARA-UMA THRU 332-EXIT
039700         UNTIL IDX-CLI > WKS-CLI-TOTAL
039800             OR CLIENTE-ENCONTRADO.
039900 330-EXIT.
040000     EXIT.
040100*----------------------------------------------------------------
040200 332-COMPARA-UMA SECTION.
040300 332-INICIO.
040400     IF TAB-ID(IDX-CLI) = MCLI-ID
040500         SET CLIENTE-ENCONTRADO TO TRUE
040600     ELSE
040700         SET IDX-CLI UP BY 1
040800     END-IF.
040900 332-EXIT.
041000     EXIT.
041100*----------------------------------------------------------------
041200 340-TRATA-CRIAR SECTION.
041300 340-INICIO.
041400     MOVE 'N' TO WKS-CNPJ-DUPLICADO.
041500     SET IDX-CLI2 TO 1.
041600     PERFORM 342-COMPARA-CNPJ THRU 342-EXIT
041700         UNTIL IDX-CLI2 > WKS-CLI-TOTAL
041800             OR CNPJ-JA-EXISTE.
041900     IF CNPJ-JA-EXISTE
042000         MOVE 'CNPJ JA CADASTRADO' TO WKS-MOTIVO-REJEICAO
042100         PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
042200     ELSE
042300         ADD 1 TO WKS-MAIOR-ID
042400         ADD 1 TO WKS-CLI-TOTAL
042500         MOVE WKS-MAIOR-ID    TO TAB-ID(WKS-CLI-TOTAL)
042600         SET TAB-TIPO-PJ(WKS-CLI-TOTAL) TO TRUE
042700         MOVE MCLI-NOME       TO TAB-NOME(WKS-CLI-TOTAL)
042800         MOVE MCLI-EMAIL      TO TAB-EMAIL(WKS-CLI-TOTAL)
042900         MOVE MCLI-TELEFONE   TO TAB-TELEFONE(WKS-CLI-TOTAL)
043000         MOVE MCLI-ENDERECO   TO TAB-ENDERECO(WKS-CLI-TOTAL)
043100         MOVE MCLI-CIDADE     TO TAB-CIDADE(WKS-CLI-TOTAL)
043200         MOVE MCLI-ESTADO     TO TAB-ESTADO(WKS-CLI-TOTAL)
043300         MOVE MCLI-CEP        TO TAB-CEP(WKS-CLI-TOTAL)
043400         SET TAB-ATIVO-SIM(WKS-CLI-TOTAL) TO TRUE
043500         MOVE MCLI-OBSERVACOES TO
043600             TAB-OBSERVACOES(WKS-CLI-TOTAL)
043700         MOVE MCLI-PJ-CNPJ    TO TAB-PJ-CNPJ(WKS-CLI-TOTAL)
043800         MOVE MCLI-PJ-RAZAO-SOCIAL TO
043900             TAB-PJ-RAZAO-SOCIAL(WKS-CLI-TOTAL)
044000         MOVE MCLI-PJ-NOME-FANTASIA TO
044100             TAB-PJ-NOME-FANTASIA(WKS-CLI-TOTAL)
044200         MOVE MCLI-PJ-INSCRICAO-ESTADUAL TO
044300             TAB-PJ-INSCRICAO-ESTADUAL(WKS-CLI-TOTAL)
044400         MOVE MCLI-PJ-INSCRICAO-MUNICIP TO
044500             TAB-PJ-INSCRICAO-MUNICIP(WKS-CLI-TOTAL)
044600         MOVE MCLI-PJ-DATA-FUNDACAO TO
044700             TAB-PJ-DATA-FUNDACAO(WKS-CLI-TOTAL)
044800         MOVE MCLI-PJ-SETOR   TO TAB-PJ-SETOR(WKS-CLI-TOTAL)
044900         MOVE MCLI-PJ-PORTE   TO TAB-PJ-PORTE(WKS-CLI-TOTAL)
045000         MOVE MCLI-PJ-RESPONSAVEL-NOME TO
045100             TAB-PJ-RESPONSAVEL-NOME(WKS-CLI-TOTAL)
045200         MOVE MCLI-PJ-RESPONSAVEL-EMAIL TO
045300             TAB-PJ-RESPONSAVEL-EMAIL(WKS-CLI-TOTAL)
045400         MOVE MCLI-PJ-RESPONSAVEL-TELEF TO
045500             TAB-PJ-RESPONSAVEL-TELEF(WKS-CLI-TOTAL)
045600         ADD 1 TO WKS-CONT-CRIADOS
045700     END-IF.
045800 340-EXIT.
045900     EXIT.
046000*----------------------------------------------------------------
046100*    VERIFICA CNPJ DUPLICADO NO MAESTRO EM MEMORIA - USADO NA
046200*    CRIACAO, ONDE O REGISTO NOVO AINDA NAO ESTA NA TABELA E
046300*    PORTANTO NAO HA POSICAO PROPRIA A EXCLUIR DA VARREDURA.
046400*----------------------------------------------------------------
046500 342-COMPARA-CNPJ SECTION.
046600 342-INICIO.
046700     IF TAB-TIPO-PJ(IDX-CLI2)
046800             AND TAB-PJ-CNPJ(IDX-CLI2) = MCLI-PJ-CNPJ
046900         SET CNPJ-JA-EXISTE TO TRUE
047000     ELSE
047100         SET IDX-CLI2 UP BY 1
047200     END-IF.
047300 342-EXIT.
047400     EXIT.
047500*----------------------------------------------------------------
047600 350-TRATA-ATUALIZAR SECTION.
047700 350-INICIO.
047800     IF NOT CLIENTE-ENCONTRADO
047900         MOVE 'CLIENTE NAO ENCONTRADO' TO WKS-MOTIVO-REJEICAO
048000         PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
048100     ELSE
048200         IF NOT TAB-TIPO-PJ(IDX-CLI)
048300             MOVE 'CLIENTE NAO E PESSOA JURIDICA' TO
048400                 WKS-MOTIVO-REJEICAO
048500             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
048600         ELSE
048700             MOVE 'N' TO WKS-CNPJ-DUPLICADO
048800             SET IDX-CLI2 TO 1
048900             PERFORM 346-COMPARA-CNPJ-ATU THRU 346-EXIT
049000                 UNTIL IDX-CLI2 > WKS-CLI-TOTAL
049100                     OR CNPJ-JA-EXISTE
049200             IF CNPJ-JA-EXISTE
049300                 MOVE 'CNPJ JA CADASTRADO' TO
049400                     WKS-MOTIVO-REJEICAO
049500                 PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
049600             ELSE
049700                 MOVE MCLI-NOME       TO TAB-NOME(IDX-CLI)
049800                 MOVE MCLI-EMAIL      TO TAB-EMAIL(IDX-CLI)
049900                 MOVE MCLI-TELEFONE   TO TAB-TELEFONE(IDX-CLI)
050000                 MOVE MCLI-ENDERECO   TO TAB-ENDERECO(IDX-CLI)
050100                 MOVE MCLI-CIDADE     TO TAB-CIDADE(IDX-CLI)
050200                 MOVE MCLI-ESTADO     TO TAB-ESTADO(IDX-CLI)
050300                 MOVE MCLI-CEP        TO TAB-CEP(IDX-CLI)
050400                 MOVE MCLI-OBSERVACOES TO
050500                     TAB-OBSERVACOES(IDX-CLI)
050600                 MOVE MCLI-PJ-CNPJ    TO TAB-PJ-CNPJ(IDX-CLI)
050700                 MOVE MCLI-PJ-RAZAO-SOCIAL TO
050800                     TAB-PJ-RAZAO-SOCIAL(IDX-CLI)
050900                 MOVE MCLI-PJ-NOME-FANTASIA TO
051000                     TAB-PJ-NOME-FANTASIA(IDX-CLI)
051100                 MOVE MCLI-PJ-INSCRICAO-ESTADUAL TO
051200                     TAB-PJ-INSCRICAO-ESTADUAL(IDX-CLI)
051300                 MOVE MCLI-PJ-INSCRICAO-MUNICIP TO
051400                     TAB-PJ-INSCRICAO-MUNICIP(IDX-CLI)
051500                 MOVE MCLI-PJ-SETOR   TO TAB-PJ-SETOR(IDX-CLI)
051600                 MOVE MCLI-PJ-PORTE   TO TAB-PJ-PORTE(IDX-CLI)
051700                 MOVE MCLI-PJ-RESPONSAVEL-NOME TO
051800                     TAB-PJ-RESPONSAVEL-NOME(IDX-CLI)
051900                 MOVE MCLI-PJ-RESPONSAVEL-EMAIL TO
052000                     TAB-PJ-RESPONSAVEL-EMAIL(IDX-CLI)
052100                 MOVE MCLI-PJ-RESPONSAVEL-TELEF TO
052200                     TAB-PJ-RESPONSAVEL-TELEF(IDX-CLI)
052300                 ADD 1 TO WKS-CONT-ATUALIZADOS
052400             END-IF
052500         END-IF
052600     END-IF.
052700 350-EXIT.
052800     EXIT.
052900*----------------------------------------------------------------
053000*    VARIANTE DA ROTINA 342 PARA A ATUALIZACAO - EXCLUI A
053100*    PROPRIA POSICAO DO CLIENTE (IDX-CLI) DA VARREDURA, POIS O
053200*    CNPJ ATUAL DO REGISTO NAO PODE SE CHOCAR CONSIGO MESMO.
053300*----------------------------------------------------------------
053400 346-COMPARA-CNPJ-ATU SECTION.
053500 346-INICIO.
053600     IF IDX-CLI2 NOT = IDX-CLI
053700             AND TAB-TIPO-PJ(IDX-CLI2)
053800             AND TAB-PJ-CNPJ(IDX-CLI2) = MCLI-PJ-CNPJ
053900         SET CNPJ-JA-EXISTE TO TRUE
054000     ELSE
054100         SET IDX-CLI2 UP BY 1
054200     END-IF.
054300 346-EXIT.
054400     EXIT.
054500*----------------------------------------------------------------
054600 360-TRATA-EXCLUIR SECTION.
054700 360-INICIO.
054800     IF NOT CLIENTE-ENCONTRADO
054900         MOVE 'CLIENTE NAO ENCONTRADO' TO WKS-MOTIVO-REJEICAO
055000         PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
055100     ELSE
055200         IF NOT TAB-TIPO-PJ(IDX-CLI)
055300             MOVE 'CLIENTE NAO E PESSOA JURIDICA' TO
055400                 WKS-MOTIVO-REJEICAO
055500             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
055600         ELSE
055700             SET TAB-ATIVO-NAO(IDX-CLI) TO TRUE
055800             ADD 1 TO WKS-CONT-EXCLUIDOS
055900         END-IF
056000     END-IF.
056100 360-EXIT.
056200     EXIT.
056300*----------------------------------------------------------------
056400*    ORDENACAO POR TROCA (BUBBLE SORT) DA TABELA COMPLETA POR
056500*    CLI-ID ASCENDENTE, POIS AS ALTAS FORAM ANEXADAS AO FINAL.
056600*----------------------------------------------------------------
056700 400-ORDENA-POR-ID SECTION.
056800 400-INICIO.
056900     IF WKS-CLI-TOTAL < 2
057000         GO TO 400-EXIT
057100     END-IF.
057200     SET HOUVE-TROCA TO TRUE.
057300     PERFORM 410-UMA-PASSADA THRU 410-EXIT
057400         UNTIL NOT HOUVE-TROCA.
057500 400-EXIT.
057600     EXIT.
057700*----------------------------------------------------------------
057800 410-UMA-PASSADA SECTION.
057900 410-INICIO.
058000     MOVE 'N' TO WKS-HOUVE-TROCA.
058100     PERFORM 420-COMPARA-PAR THRU 420-EXIT
058200         VARYING WKS-IDX-VARRE FROM 1 BY 1
058300         UNTIL WKS-IDX-VARRE >= WKS-CLI-TOTAL.
058400 410-EXIT.
058500     EXIT.
058600*----------------------------------------------------------------
058700 420-COMPARA-PAR SECTION.
058800 420-INICIO.
058900     COMPUTE WKS-IDX-COMPARA = WKS-IDX-VARRE + 1.
059000     IF TAB-ID(WKS-IDX-VARRE) > TAB-ID(WKS-IDX-COMPARA)
059100         MOVE WKS-CLI-REGISTO(WKS-IDX-VARRE) TO
059200             WKS-TROCA-CLIENTE
059300         MOVE WKS-CLI-REGISTO(WKS-IDX-COMPARA) TO
059400             WKS-CLI-REGISTO(WKS-IDX-VARRE)
059500         MOVE WKS-TROCA-CLIENTE TO
059600             WKS-CLI-REGISTO(WKS-IDX-COMPARA)
059700         SET HOUVE-TROCA TO TRUE
059800     END-IF.
059900 420-EXIT.
060000     EXIT.
060100*----------------------------------------------------------------
060200 500-GRAVA-NOVO-MAESTRO SECTION.
060300 500-INICIO.
060400     PERFORM 510-GRAVA-UM-REGISTO THRU 510-EXIT
060500         VARYING IDX-CLI FROM 1 BY 1
060600         UNTIL IDX-CLI > WKS-CLI-TOTAL.
060700     DISPLAY 'LGCNJ01 - CLIENTES LIDOS. . . . . : '
060800         WKS-CONT-LIDOS-CLIARQ UPON CONSOLE.
060900     DISPLAY 'LGCNJ01 - MOVIMENTOS PROCESSADOS  : '
061000         WKS-CONT-MOVIMENTOS UPON CONSOLE.
061100     DISPLAY 'LGCNJ01 - CLIENTES CRIADOS. . . . : '
061200         WKS-CONT-CRIADOS UPON CONSOLE.
061300     DISPLAY 'LGCNJ01 - CLIENTES ATUALIZADOS. . : '
061400         WKS-CONT-ATUALIZADOS UPON CONSOLE.
061500     DISPLAY 'LGCNJ01 - CLIENTES EXCLUIDOS. . . : '
061600         WKS-CONT-EXCLUIDOS UPON CONSOLE.
061700     DISPLAY 'LGCNJ01 - MOVIMENTOS REJEITADOS . : '
061800         WKS-CONT-REJEITADOS UPON CONSOLE.
061900 500-EXIT.
062000     EXIT.
062100*----------------------------------------------------------------
062200 510-GRAVA-UM-REGISTO SECTION.
062300 510-INICIO.
062400     MOVE WKS-CLI-REGISTO(IDX-CLI) TO REG-CLINEW.
062500     WRITE REG-CLINEW.
062600     IF FS-CLINEW NOT = 00
062700         MOVE 'CLINEW  ' TO WKS-ARCHIVO
062800         MOVE 'WRITE   ' TO WKS-ACCION
062900         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
063000     END-IF.
063100 510-EXIT.
063200     EXIT.
063300*----------------------------------------------------------------
063400 600-REJEITA-MOVIMENTO SECTION.
063500 600-INICIO.
063600     ADD 1 TO WKS-CONT-REJEITADOS.
063700     MOVE WKS-DATA-SISTEMA-CCYYMMDD TO REJ-DATA-PROCESO.
063800     MOVE MOV-ACAO TO REJ-ACAO.
063900     MOVE MCLI-ID TO REJ-CLIENTE-ID.
064000     MOVE MCLI-PJ-CNPJ TO REJ-CNPJ.
064100     MOVE WKS-MOTIVO-REJEICAO TO REJ-MOTIVO.
064200     WRITE REG-CNJREJ.
064300     IF FS-CNJREJ NOT = 00
064400         MOVE 'CNJREJ  ' TO WKS-ARCHIVO
064500         MOVE 'WRITE   ' TO WKS-ACCION
064600         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
064700     END-IF.
064800 600-EXIT.
064900     EXIT.
065000*----------------------------------------------------------------
065100 700-ERRO-LEITURA SECTION.
065200 700-INICIO.
065300     MOVE FS-CLIARQ TO WKS-LLAVE.
065400     CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
065500         WKS-LLAVE, FS-CLIARQ, FSE-CLIARQ.
065600     DISPLAY 'LGCNJ01 - ERRO DE E/S EM ' WKS-ARCHIVO
065700         ' ACAO ' WKS-ACCION UPON CONSOLE.
065800     CLOSE CLIARQ CNJMOV CLINEW CNJREJ.
065900     STOP RUN.
066000 700-EXIT.
066100     EXIT.
066200*----------------------------------------------------------------
066300*    VALIDACAO DE CNPJ POR DIGITO VERIFICADOR - 14 DIGITOS,
066400*    DOIS DIGITOS VERIFICADORES CALCULADOS POR SOMA PONDERADA
066500*    MODULO 11 (PESOS EM CICLO 2-3-4-5-6-7-8-9 APLICADOS DA
066600*    DIREITA PARA A ESQUERDA).
066700*----------------------------------------------------------------
066800 500-VALIDA-CNPJ SECTION.
066900 500-INICIO.
067000     MOVE 'N' TO WKS-CNPJ-VALIDO.
067100     PERFORM 505-VERIFICA-REPETIDO THRU 505-EXIT.
067200     IF CNPJ-TODOS-IGUAIS
067300         GO TO 500-EXIT
067400     END-IF.
067500     PERFORM 510-CALCULA-DIGITO-1 THRU 510-EXIT.
067600     PERFORM 520-CALCULA-DIGITO-2 THRU 520-EXIT.
067700     IF WKS-CNPJ-DIGITO-CALC-1 = WKS-CNPJ-DIGITO(13)
067800             AND WKS-CNPJ-DIGITO-CALC-2 = WKS-CNPJ-DIGITO(14)
067900         SET CNPJ-E-VALIDO TO TRUE
068000     END-IF.
068100 500-EXIT.
068200     EXIT.
068300*----------------------------------------------------------------
068400*    O DIGITO VERIFICADOR NAO REJEITA UM CNPJ COM OS 14 DIGITOS
068500*    IGUAIS (O CALCULO MODULO 11 FECHA POR COINCIDENCIA); SE
068600*    EXIGE A REJEICAO EXPLICITA DESTES NUMEROS.
068700*----------------------------------------------------------------
068800 505-VERIFICA-REPETIDO SECTION.
068900 505-INICIO.
069000     MOVE 'N' TO WKS-CNPJ-REPETIDO.
069100     IF WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(2)
069200             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(3)
069300             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(4)
069400             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(5)
069500             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(6)
069600             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(7)
069700             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(8)
069800             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(9)
069900             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(10)
070000             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(11)
070100             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(12)
070200             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(13)
070300             AND WKS-CNPJ-DIGITO(1) = WKS-CNPJ-DIGITO(14)
070400         SET CNPJ-TODOS-IGUAIS TO TRUE
070500     END-IF.
070600 505-EXIT.
070700     EXIT.
070800*----------------------------------------------------------------
070900 510-CALCULA-DIGITO-1 SECTION.
071000 510-INICIO.
071100     MOVE ZERO TO WKS-CNPJ-SOMA.
071200     PERFORM 512-SOMA-UM-DIGITO THRU 512-EXIT
071300         VARYING IDX-CNPJ FROM 1 BY 1 UNTIL IDX-CNPJ > 12.
071400     DIVIDE WKS-CNPJ-SOMA BY 11 GIVING WKS-CNPJ-QUOCIENTE
071500         REMAINDER WKS-CNPJ-RESTO.
071600     IF WKS-CNPJ-RESTO < 2
071700         MOVE ZERO TO WKS-CNPJ-DIGITO-CALC-1
071800     ELSE
071900         COMPUTE WKS-CNPJ-DIGITO-CALC-1 = 11 - WKS-CNPJ-RESTO
072000     END-IF.
072100 510-EXIT.
072200     EXIT.
072300*----------------------------------------------------------------
072400 512-SOMA-UM-DIGITO SECTION.
072500 512-INICIO.
072600     COMPUTE WKS-CNPJ-SOMA = WKS-CNPJ-SOMA +
072700         (WKS-CNPJ-DIGITO(IDX-CNPJ) * WKS-CNPJ-PESO-1(IDX-CNPJ)).
072800 512-EXIT.
072900     EXIT.
073000*----------------------------------------------------------------
073100 520-CALCULA-DIGITO-2 SECTION.
073200 520-INICIO.
073300     MOVE ZERO TO WKS-CNPJ-SOMA.
073400     PERFORM 522-SOMA-UM-DIGITO THRU 522-EXIT
073500         VARYING IDX-CNPJ FROM 1 BY 1 UNTIL IDX-CNPJ > 13.
073600     DIVIDE WKS-CNPJ-SOMA BY 11 GIVING WKS-CNPJ-QUOCIENTE
073700         REMAINDER WKS-CNPJ-RESTO.
073800     IF WKS-CNPJ-RESTO < 2
073900         MOVE ZERO TO WKS-CNPJ-DIGITO-CALC-2
074000     ELSE
074100         COMPUTE WKS-CNPJ-DIGITO-CALC-2 = 11 - WKS-CNPJ-RESTO
074200     END-IF.
074300 520-EXIT.
074400     EXIT.
074500*----------------------------------------------------------------
074600 522-SOMA-UM-DIGITO SECTION.
074700 522-INICIO.
074800     COMPUTE WKS-CNPJ-SOMA = WKS-CNPJ-SOMA +
074900         (WKS-CNPJ-DIGITO(IDX-CNPJ) * WKS-CNPJ-PESO-2(IDX-CNPJ)).
075000 522-EXIT.
075100     EXIT.
075200*----------------------------------------------------------------
075300*    MONTA A DATA DE PROCESO NO FORMATO CCYYMMDD (JANELA DE
075400*    SECULO), EVITANDO O USO DE FUNCTIONS INTRINSECAS.
075500*----------------------------------------------------------------
075600 800-CALCULA-DATA-SISTEMA SECTION.
075700 800-INICIO.
075800     IF WKS-DTS-AA < 50
075900         MOVE 20 TO WKS-SECULO
076000     ELSE
076100         MOVE 19 TO WKS-SECULO
076200     END-IF.
076300     MOVE WKS-SECULO TO WKS-DTS-SECULO.
076400     MOVE WKS-DTS-AA TO WKS-DTS-ANO.
076500     MOVE WKS-DTS-MM TO WKS-DTS-MES.
076600     MOVE WKS-DTS-DD TO WKS-DTS-DIA.
076700 800-EXIT.
076800     EXIT.
076900*----------------------------------------------------------------
077000 900-FECHA-ARCHIVOS SECTION.
077100 900-INICIO.
077200     CLOSE CLIARQ.
077300     CLOSE CNJMOV.
077400     CLOSE CLINEW.
077500     CLOSE CNJREJ.
077600     DISPLAY
077700        'LGCNJ01 - MANTENIMIENTO PERSONA JURIDICA FINALIZADO'
077800         UPON CONSOLE.
077900 900-EXIT.
078000     EXIT.
