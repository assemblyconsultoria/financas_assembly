000100******************************************************************
000200*              L G C A T M   -   L A Y O U T   D E               *
000300*                 R E G I S T R O   C A T A R Q                   *
000400******************************************************************
000500*   COPY MEMBER      : LGCATM
000600*   ARCHIVO          : CATARQ (MAESTRO DE CATEGORIAS DEL LIBRO
000700*                      CONTABLE)
000800*   PROPOSITO        : DESCRIBE EL REGISTRO DE UNA CATEGORIA
000900*                      (RUBRO) A LA QUE SE APLICAN LAS
001000*                      TRANSACCIONES DE INGRESO O EGRESO.
001100*   LLAVE PRIMARIA   : CATG-ID
001200*   ORGANIZACION     : SECUENCIAL (SIN SOPORTE ISAM EN ESTE
001300*                      AMBIENTE), ASCENDENTE POR CATG-ID; CARGADO
001400*                      COMPLETO EN TABLA DE MEMORIA POR LOS
001500*                      PROGRAMAS QUE LO CONSULTAN.
001600******************************************************************
001700 01  REG-CATARQ.
001800     02  CATG-ID                       PIC 9(09).
001900     02  CATG-NOME                     PIC X(100).
002000     02  CATG-DESCRICAO                PIC X(500).
002100     02  CATG-TIPO                     PIC X(07).
002200         88  CATG-TIPO-RECEITA                 VALUE 'RECEITA'.
002300         88  CATG-TIPO-DESPESA                 VALUE 'DESPESA'.
002400     02  CATG-COR                      PIC X(07).
002500     02  CATG-ICONE                    PIC X(50).
002600     02  CATG-ATIVA                    PIC X(01).
002700         88  CATG-ATIVA-SIM                    VALUE 'Y'.
002800         88  CATG-ATIVA-NAO                    VALUE 'N'.
002900     02  CATG-CATEGORIA-PAI-ID         PIC 9(09).
003000     02  CATG-TEM-PAI                  PIC X(01).
003100         88  CATG-COM-PAI                      VALUE 'Y'.
003200         88  CATG-SEM-PAI                      VALUE 'N'.
003300     02  FILLER                        PIC X(20).
