000100******************************************************************
000200*              L G T R N M   -   L A Y O U T   D E               *
000300*                 R E G I S T R O   T R A N A R Q                 *
000400******************************************************************
000500*   COPY MEMBER      : LGTRNM
000600*   ARCHIVO          : TRANARQ (MAESTRO / MOVIMIENTO DE
000700*                      TRANSACCIONES DEL LIBRO CONTABLE)
000800*   PROPOSITO        : DESCRIBE EL REGISTRO DE UNA TRANSACCION
000900*                      (INGRESO=RECEITA O EGRESO=DESPESA) QUE SE
001000*                      APLICA CONTRA UN CLIENTE Y UNA CATEGORIA.
001100*   LLAVE PRIMARIA   : TRAN-ID
001200*   ORGANIZACION     : SECUENCIAL (SIN SOPORTE ISAM EN ESTE
001300*                      AMBIENTE), ASCENDENTE POR TRAN-ID.
001400******************************************************************
001500 01  REG-TRANARQ.
001600     02  TRAN-ID                       PIC 9(09).
001700     02  TRAN-TIPO                     PIC X(07).
001800         88  TRAN-TIPO-RECEITA                  VALUE 'RECEITA'.
001900         88  TRAN-TIPO-DESPESA                  VALUE 'DESPESA'.
002000     02  TRAN-VALOR                    PIC S9(10)V99.
002100     02  TRAN-DATA-TRANSACAO           PIC 9(08).
002200     02  TRAN-DATA-TRANSACAO-R  REDEFINES TRAN-DATA-TRANSACAO.
002300         04  TRAN-DTTR-ANO             PIC 9(04).
002400         04  TRAN-DTTR-MES             PIC 9(02).
002500         04  TRAN-DTTR-DIA             PIC 9(02).
002600     02  TRAN-DESCRICAO                PIC X(200).
002700     02  TRAN-OBSERVACOES              PIC X(1000).
002800     02  TRAN-CATEGORIA-ID             PIC 9(09).
002900     02  TRAN-CLIENTE-ID               PIC 9(09).
003000     02  TRAN-CLIENTE-INFORMADO        PIC X(01).
003100         88  TRAN-TEM-CLIENTE                   VALUE 'Y'.
003200         88  TRAN-SEM-CLIENTE                   VALUE 'N'.
003300     02  TRAN-METODO-PAGAMENTO         PIC X(14).
003400         88  TRAN-MP-DINHEIRO              VALUE 'DINHEIRO'.
003500         88  TRAN-MP-CARTAO-CREDITO        VALUE 'CARTAO_CREDITO'.
003600         88  TRAN-MP-CARTAO-DEBITO         VALUE 'CARTAO_DEBITO'.
003700         88  TRAN-MP-TRANSFERENCIA         VALUE 'TRANSFERENCIA'.
003800         88  TRAN-MP-PIX                   VALUE 'PIX'.
003900         88  TRAN-MP-BOLETO                VALUE 'BOLETO'.
004000         88  TRAN-MP-CHEQUE                VALUE 'CHEQUE'.
004100         88  TRAN-MP-OUTRO                 VALUE 'OUTRO'.
004200     02  TRAN-STATUS                   PIC X(10).
004300         88  TRAN-ST-PENDENTE              VALUE 'PENDENTE'.
004400         88  TRAN-ST-CONFIRMADA            VALUE 'CONFIRMADA'.
004500         88  TRAN-ST-CANCELADA             VALUE 'CANCELADA'.
004600         88  TRAN-ST-ESTORNADA             VALUE 'ESTORNADA'.
004700     02  TRAN-EFETIVADA                PIC X(01).
004800         88  TRAN-EFETIVADA-SIM            VALUE 'Y'.
004900         88  TRAN-EFETIVADA-NAO            VALUE 'N'.
005000     02  TRAN-DATA-EFETIVACAO          PIC 9(14).
005100     02  TRAN-DATA-EFETIVACAO-R REDEFINES TRAN-DATA-EFETIVACAO.
005200         04  TRAN-DTEF-DATA            PIC 9(08).
005300         04  TRAN-DTEF-HORA            PIC 9(06).
005400     02  TRAN-NUMERO-DOCUMENTO         PIC X(100).
005500     02  TRAN-RECORRENTE               PIC X(01).
005600         88  TRAN-RECORRENTE-SIM           VALUE 'Y'.
005700         88  TRAN-RECORRENTE-NAO           VALUE 'N'.
005800     02  TRAN-FREQUENCIA-RECORRENCIA   PIC X(10).
005900         88  TRAN-FR-DIARIA                VALUE 'DIARIA'.
006000         88  TRAN-FR-SEMANAL               VALUE 'SEMANAL'.
006100         88  TRAN-FR-QUINZENAL             VALUE 'QUINZENAL'.
006200         88  TRAN-FR-MENSAL                VALUE 'MENSAL'.
006300         88  TRAN-FR-BIMESTRAL             VALUE 'BIMESTRAL'.
006400         88  TRAN-FR-TRIMESTRAL            VALUE 'TRIMESTRAL'.
006500         88  TRAN-FR-SEMESTRAL             VALUE 'SEMESTRAL'.
006600         88  TRAN-FR-ANUAL                 VALUE 'ANUAL'.
006700     02  TRAN-DATA-FIM-RECORRENCIA     PIC 9(08).
006800     02  TRAN-TRANSACAO-PAI-ID         PIC 9(09).
006900     02  FILLER                        PIC X(15).
