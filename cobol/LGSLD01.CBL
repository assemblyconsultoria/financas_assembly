000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A            :   L G S L D 0 1                 *
000400*   A P L I C A C I O N        :   L I B R O   C O N T A B L E   *
000500*                                  ( F I N A N Z A S )           *
000600*   T I P O                    :   B A T C H                    *
000700*                                                                *
000800******************************************************************
000900*   FECHA            : 02/05/1987
001000*   PROGRAMADOR      : MARIO CASTILLO (MRC)
001100*   APLICACION       : FINANZAS - LIBRO CONTABLE
001200*   PROGRAMA         : LGSLD01
001300*   TIPO             : BATCH
001400*   DESCRIPCION      : CALCULO DEL SALDO DEL PERIODO - LEE EL
001500*                      MAESTRO DE TRANSACCIONES (TRANARQ) Y
001600*                      ACUMULA INGRESOS Y EGRESOS CONFIRMADOS
001700*                      DENTRO DEL RANGO DE FECHAS INFORMADO EN
001800*                      SYSIN, EMITIENDO UNA LINEA DE REPORTE
001900*                      CON EL SALDO NETO DEL PERIODO.
002000*   ARCHIVOS         : TRANARQ (MAESTRO TRANSACCIONES, ENTRADA)
002100*                      SLDRPT  (REPORTE DE SALDO, SALIDA)
002200*   INSTALADO        : DEPARTAMENTO DE SISTEMAS
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  LGSLD01.
002600 AUTHOR.  MARIO CASTILLO.
002700 INSTALLATION.  BANCO MERCANTIL DEL ISTMO, S.A.
002800 DATE-WRITTEN.  02/05/1987.
002900 DATE-COMPILED.
003000 SECURITY.  CONFIDENCIAL - USO EXCLUSIVO DEL DEPARTAMENTO DE
003100     SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O PARCIAL SIN
003200     AUTORIZACION ESCRITA DE LA GERENCIA DE INFORMATICA.
003300*----------------------------------------------------------------
003400*                      B I T A C O R A                          *
003500*----------------------------------------------------------------
003600*  FECHA      PROGRAMADOR        TICKET     DESCRIPCION
003700*  ---------- ------------------ ---------- --------------------
003800*  02/05/1987 M.CASTILLO   (MRC) SEM-0093   VERSION INICIAL DEL
003900*                                           REPORTE DE SALDO.
004000*  19/07/1990 R.SOLARES    (RSM) SEM-0148   SE RESTRINGE EL
004100*                                           CALCULO A
004200*                                           TRANSACCOES COM
004300*                                           STATUS CONFIRMADA
004400*                                           UNICAMENTE.
004500*  04/03/1994 L.PORTILLO   (LEP) SEM-0188   EDICAO DO SALDO COM
004600*                                           SINAL PARA VALORES
004700*                                           NEGATIVOS.
004800*  27/01/1998 S.AGUILAR    (SRA) SEM-0231   Y2K: PARAMETROS DE
004900*                                           SYSIN PASAN A
005000*                                           CCYYMMDD (ANTES
005100*                                           AAMMDD).
005200*  30/08/2001 S.AGUILAR    (SRA) SEM-0262   SE AGREGA CONTADOR
005300*                                           DE TRANSACOES LIDAS
005400*                                           A LA ESTATISTICA.
005500*----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-370.
005900 OBJECT-COMPUTER.  IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CLASE-NUMERICA IS '0' THRU '9'
006300     UPSI-0 ON STATUS IS WKS-SWITCH-REPROCESO
006400            OFF STATUS IS WKS-SWITCH-NORMAL.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT TRANARQ ASSIGN TO TRANARQ
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS FS-TRANARQ FSE-TRANARQ.
007000     SELECT SLDRPT ASSIGN TO SLDRPT
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS FS-SLDRPT FSE-SLDRPT.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  TRANARQ
007600     LABEL RECORDS ARE STANDARD.
007700 01  REG-TRANARQ.
007800     COPY LGTRNM.
007900 FD  SLDRPT
008000     LABEL RECORDS ARE STANDARD.
008100 01  REG-SLDRPT                        PIC X(132).
008200 WORKING-STORAGE SECTION.
008300 01  WKS-PARAMS-ERROR.
008400     02  WKS-PROGRAMA               PIC X(08) VALUE 'LGSLD01'.
008500     02  WKS-ARCHIVO                PIC X(08).
008600     02  WKS-ACCION                 PIC X(08).
008700     02  WKS-LLAVE                  PIC X(20).
008800 01  WKS-FS-STATUS.
008900     02  FS-TRANARQ                 PIC 9(02).
009000     02  FSE-TRANARQ.
009100         04  FSE-TRANARQ-RETURN     PIC S9(4) COMP-5.
009200         04  FSE-TRANARQ-FUNCTION   PIC S9(4) COMP-5.
009300         04  FSE-TRANARQ-FEEDBACK   PIC S9(4) COMP-5.
009400     02  FS-SLDRPT                  PIC 9(02).
009500     02  FSE-SLDRPT.
009600         04  FSE-SLDRPT-RETURN      PIC S9(4) COMP-5.
009700         04  FSE-SLDRPT-FUNCTION    PIC S9(4) COMP-5.
009800         04  FSE-SLDRPT-FEEDBACK    PIC S9(4) COMP-5.
009900 01  WKS-INDICADORES.
010000     02  WKS-FIM-TRANARQ            PIC X(01) VALUE 'N'.
010100         88  FIN-TRANARQ                   VALUE 'Y'.
010200     02  WKS-SWITCH-REPROCESO       PIC X(01) VALUE 'N'.
010300     02  WKS-SWITCH-NORMAL          PIC X(01) VALUE 'Y'.
010400*----------------------------------------------------------------
010500*    PARAMETROS DE ENTRADA (SYSIN) - RANGO DE FECHAS
010600*----------------------------------------------------------------
010700 01  WKS-PARAMETROS-SYSIN.
010800     02  WKS-DATA-INICIO            PIC 9(08).
010900     02  WKS-DATA-FIM               PIC 9(08).
011000 01  WKS-DATA-INICIO-R REDEFINES WKS-DATA-INICIO.
011100     02  WKS-DIN-ANO                PIC 9(04).
011200     02  WKS-DIN-MES                PIC 9(02).
011300     02  WKS-DIN-DIA                PIC 9(02).
011400 01  WKS-DATA-FIM-R REDEFINES WKS-DATA-FIM.
011500     02  WKS-DFM-ANO                PIC 9(04).
011600     02  WKS-DFM-MES                PIC 9(02).
011700     02  WKS-DFM-DIA                PIC 9(02).
011800*----------------------------------------------------------------
011900*    ACUMULADORES DEL SALDO (ZONADOS, SIN EMPAQUETAR)
012000*----------------------------------------------------------------
012100 01  WKS-ACUMULADORES.
012200     02  WKS-TOTAL-RECEITAS         PIC S9(10)V99 VALUE ZERO.
012300     02  WKS-TOTAL-DESPESAS         PIC S9(10)V99 VALUE ZERO.
012400     02  WKS-SALDO                  PIC S9(10)V99 VALUE ZERO.
012500 01  WKS-CONTADORES.
012600     02  WKS-CONT-LIDOS             PIC 9(07) COMP.
012700     02  WKS-CONT-QUALIFICADOS      PIC 9(07) COMP.
012800*----------------------------------------------------------------
012900*    LINHA DO RELATORIO DE SALDO - CONSTRUIDA E ESCRITA UMA UNICA
013000*    VEZ POR EXECUCAO (SEM QUEBRA DE CONTROLE)
013100*----------------------------------------------------------------
013200 01  WKS-LINHA-SALDO.
013300     02  WKS-LS-PERIODO-INICIO      PIC 9999/99/99.
013400     02  FILLER                     PIC X(03) VALUE SPACES.
013500     02  FILLER                     PIC X(01) VALUE 'A'.
013600     02  FILLER                     PIC X(03) VALUE SPACES.
013700     02  WKS-LS-PERIODO-FIM         PIC 9999/99/99.
013800     02  FILLER                     PIC X(05) VALUE SPACES.
013900     02  FILLER                     PIC X(10) VALUE 'RECEITAS: '.
014000     02  WKS-LS-TOTAL-RECEITAS      PIC Z,ZZZ,ZZZ,ZZ9.99.
014100     02  FILLER                     PIC X(05) VALUE SPACES.
014200     02  FILLER                     PIC X(10) VALUE 'DESPESAS: '.
014300     02  WKS-LS-TOTAL-DESPESAS      PIC Z,ZZZ,ZZZ,ZZ9.99.
014400     02  FILLER                     PIC X(05) VALUE SPACES.
014500     02  FILLER                     PIC X(07) VALUE 'SALDO: '.
014600     02  WKS-LS-SALDO               PIC -Z,ZZZ,ZZZ,ZZ9.99.
014700     02  FILLER                     PIC X(30) VALUE SPACES.
014800 PROCEDURE DIVISION.
014900 000-SECCION-PRINCIPAL SECTION.
015000 000-INICIO.
015100     ACCEPT WKS-DATA-INICIO FROM SYSIN.
015200     ACCEPT WKS-DATA-FIM FROM SYSIN.
015300     PERFORM 100-ABRE-ARCHIVOS THRU 100-EXIT.
015400     PERFORM 110-VERIFICA-APERTURA THRU 110-EXIT.
015500     PERFORM 210-LE-PROXIMA-TRANSACAO THRU 210-EXIT.
015600     PERFORM 200-ACUMULA-SALDO THRU 200-EXIT
015700         UNTIL FIN-TRANARQ.
015800     PERFORM 300-EMITE-RELATORIO-SALDO THRU 300-EXIT.
015900     PERFORM 900-FECHA-ARCHIVOS THRU 900-EXIT.
016000     STOP RUN.
016100 000-EXIT.
016200     EXIT.
016300*----------------------------------------------------------------
016400 100-ABRE-ARCHIVOS SECTION.
016500 100-INICIO.
016600     OPEN INPUT TRANARQ.
016700     OPEN OUTPUT SLDRPT.
016800     DISPLAY 'LGSLD01 - CALCULO DE SALDO DO PERIODO INICIADO'
016900         UPON CONSOLE.
017000 100-EXIT.
017100     EXIT.
017200*----------------------------------------------------------------
017300 110-VERIFICA-APERTURA SECTION.
017400 110-INICIO.
017500     IF FS-TRANARQ NOT = 00
017600         MOVE 'TRANARQ ' TO WKS-ARCHIVO
017700         MOVE 'OPEN-INP' TO WKS-ACCION
017800         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
017900     END-IF.
018000     IF FS-SLDRPT NOT = 00
018100         MOVE 'SLDRPT  ' TO WKS-ARCHIVO
018200         MOVE 'OPEN-OUT' TO WKS-ACCION
018300         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
018400     END-IF.
018500 110-EXIT.
018600     EXIT.
018700*----------------------------------------------------------------
018800 200-ACUMULA-SALDO SECTION.
018900 200-INICIO.
019000     IF TRAN-STATUS = 'CONFIRMADA'
019100         AND TRAN-DATA-TRANSACAO >= WKS-DATA-INICIO
019200         AND TRAN-DATA-TRANSACAO <= WKS-DATA-FIM
019300             ADD 1 TO WKS-CONT-QUALIFICADOS
019400             IF TRAN-TIPO-RECEITA
019500                 ADD TRAN-VALOR TO WKS-TOTAL-RECEITAS
019600             END-IF
019700             IF TRAN-TIPO-DESPESA
019800                 ADD TRAN-VALOR TO WKS-TOTAL-DESPESAS
019900             END-IF
020000     END-IF.
020100     PERFORM 210-LE-PROXIMA-TRANSACAO THRU 210-EXIT.
020200 200-EXIT.
020300     EXIT.
020400*----------------------------------------------------------------
020500 210-LE-PROXIMA-TRANSACAO SECTION.
020600 210-INICIO.
020700     READ TRANARQ
020800         AT END
020900             SET FIN-TRANARQ TO TRUE
021000         NOT AT END
021100             ADD 1 TO WKS-CONT-LIDOS
021200     END-READ.
021300     IF FS-TRANARQ NOT = 00 AND FS-TRANARQ NOT = 10
021400         MOVE 'TRANARQ ' TO WKS-ARCHIVO
021500         MOVE 'READ    ' TO WKS-ACCION
021600         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
021700     END-IF.
021800 210-EXIT.
021900     EXIT.
022000*----------------------------------------------------------------
022100 300-EMITE-RELATORIO-SALDO SECTION.
022200 300-INICIO.
022300     COMPUTE WKS-SALDO = WKS-TOTAL-RECEITAS - WKS-TOTAL-DESPESAS.
022400     MOVE WKS-DATA-INICIO TO WKS-LS-PERIODO-INICIO.
022500     MOVE WKS-DATA-FIM TO WKS-LS-PERIODO-FIM.
022600     MOVE WKS-TOTAL-RECEITAS TO WKS-LS-TOTAL-RECEITAS.
022700     MOVE WKS-TOTAL-DESPESAS TO WKS-LS-TOTAL-DESPESAS.
022800     MOVE WKS-SALDO TO WKS-LS-SALDO.
022900     WRITE REG-SLDRPT FROM WKS-LINHA-SALDO.
023000     IF FS-SLDRPT NOT = 00
023100         MOVE 'SLDRPT  ' TO WKS-ARCHIVO
023200         MOVE 'WRITE   ' TO WKS-ACCION
023300         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
023400     END-IF.
023500     DISPLAY 'LGSLD01 - TRANSACOES LIDAS . . : ' WKS-CONT-LIDOS
023600         UPON CONSOLE.
023700     DISPLAY 'LGSLD01 - TRANSACOES QUALIFICADAS: '
023800         WKS-CONT-QUALIFICADOS UPON CONSOLE.
023900 300-EXIT.
024000     EXIT.
024100*----------------------------------------------------------------
024200 700-ERRO-LEITURA SECTION.
024300 700-INICIO.
024400     MOVE FS-TRANARQ TO WKS-LLAVE.
024500     CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
024600         WKS-LLAVE, FS-TRANARQ, FSE-TRANARQ.
024700     DISPLAY 'LGSLD01 - ERRO DE E/S EM ' WKS-ARCHIVO
024800         ' ACAO ' WKS-ACCION UPON CONSOLE.
024900     CLOSE TRANARQ SLDRPT.
025000     STOP RUN.
025100 700-EXIT.
025200     EXIT.
025300*----------------------------------------------------------------
025400 900-FECHA-ARCHIVOS SECTION.
025500 900-INICIO.
025600     CLOSE TRANARQ.
025700     CLOSE SLDRPT.
025800     DISPLAY 'LGSLD01 - CALCULO DE SALDO DO PERIODO FINALIZADO'
025900         UPON CONSOLE.
026000 900-EXIT.
026100     EXIT.
