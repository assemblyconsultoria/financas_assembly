000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A            :   L G C A T 0 1                 *
000400*   A P L I C A C I O N        :   L I B R O   C O N T A B L E   *
000500*                                  ( F I N A N Z A S )           *
000600*   T I P O                    :   B A T C H                    *
000700*                                                                *
000800******************************************************************
000900*   FECHA            : 03/04/1987
001000*   PROGRAMADOR      : MARIO CASTILLO (MRC)
001100*   APLICACION       : FINANZAS - LIBRO CONTABLE
001200*   PROGRAMA         : LGCAT01
001300*   TIPO             : BATCH
001400*   DESCRIPCION      : MANTENIMIENTO DEL MAESTRO DE CATEGORIAS.
001500*                      CARGA CATARQ COMPLETO EN TABLA DE MEMORIA,
001600*                      APLICA LOS MOVIMIENTOS DE ALTA, MODIFICA-
001700*                      CION, BAJA (LOGICA/FISICA), ACTIVACION Y
001800*                      DESACTIVACION CONTRA LA TABLA, LA REORDENA
001900*                      POR CATG-ID Y GRABA UN NUEVO MAESTRO.
002000*   ARCHIVOS         : CATARQ  (MAESTRO CATEGORIAS, ENTRADA)
002100*                      CATMOV  (MOVIMIENTOS DE MANTENIMIENTO)
002200*                      CATNEW  (NUEVO MAESTRO CATEGORIAS, SALIDA)
002300*                      CATREJ  (MOVIMIENTOS RECHAZADOS, SALIDA)
002400*   INSTALADO        : DEPARTAMENTO DE SISTEMAS
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  LGCAT01.
002800 AUTHOR.  MARIO CASTILLO.
002900 INSTALLATION.  BANCO MERCANTIL DEL ISTMO, S.A.
003000 DATE-WRITTEN.  03/04/1987.
003100 DATE-COMPILED.
003200 SECURITY.  CONFIDENCIAL - USO EXCLUSIVO DEL DEPARTAMENTO DE
003300     SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O PARCIAL SIN
003400     AUTORIZACION ESCRITA DE LA GERENCIA DE INFORMATICA.
003500*----------------------------------------------------------------
003600*                      B I T A C O R A                          *
003700*----------------------------------------------------------------
003800*  FECHA      PROGRAMADOR        TICKET     DESCRIPCION
003900*  ---------- ------------------ ---------- --------------------
004000*  03/04/1987 M.CASTILLO   (MRC) SEM-0080   VERSION INICIAL -
004100*                                           MANTENIMIENTO DE
004200*                                           CATEGORIAS.
004300*  14/02/1991 R.SOLARES    (RSM) SEM-0155   SE AGREGA VALIDACION
004400*                                           DE NOMBRE UNICO EN
004500*                                           LA TABLA.
004600*  09/09/1993 L.PORTILLO   (LEP) SEM-0182   SE AGREGA BLOQUEO DE
004700*                                           BAJA CUANDO LA
004800*                                           CATEGORIA TIENE
004900*                                           SUBCATEGORIAS HIJAS.
005000*  19/03/1998 S.AGUILAR    (SRA) SEM-0233   Y2K: FECHA DE
005100*                                           PROCESO PASA A
005200*                                           CCYYMMDD.
005300*  05/11/2000 J.MELGAR     (JAM) SEM-0255   SE AGREGA ARCHIVO DE
005400*                                           MOVIMIENTOS
005500*                                           RECHAZADOS (CATREJ).
005600*  22/07/2003 M.CASTILLO   (MRC) SEM-0281   AUDITORIA DETECTOU
005700*                                           QUE A ATUALIZACAO NAO
005800*                                           REVALIDAVA O NOME
005900*                                           UNICO NEM A CATEGO-
006000*                                           RIA-PAI INFORMADA. SE
006100*                                           AGREGA A VERIFICACAO
006200*                                           DE NOME DUPLICADO
006300*                                           (EXCLUINDO O PROPRIO
006400*                                           REGISTO), O BLOQUEIO
006500*                                           DE AUTO-REFERENCIA NA
006600*                                           CATEGORIA-PAI E A
006700*                                           VALIDACAO DE QUE A
006800*                                           CATEGORIA-PAI EXISTE.
006900*  09/08/2003 J.MELGAR     (JAM) SEM-0284   A CRIACAO GRAVAVA NA
007000*                                           TABELA O VALOR DE
007100*                                           ATIVA QUE VINHA NO
007200*                                           MOVIMENTO (AS VEZES
007300*                                           BRANCOS). PASSA A
007400*                                           FORCAR ATIVA = 'Y'
007500*                                           SEMPRE NA CRIACAO,
007600*                                           IGUAL AO QUE JA FAZEM
007700*                                           LGCPF01 E LGCNJ01.
007800*----------------------------------------------------------------
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER.  IBM-370.
008200 OBJECT-COMPUTER.  IBM-370.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM
008500     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
008600     UPSI-0 ON STATUS IS WKS-SWITCH-REPROCESO
008700            OFF STATUS IS WKS-SWITCH-NORMAL.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT CATARQ ASSIGN TO CATARQ
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS FS-CATARQ FSE-CATARQ.
009300     SELECT CATMOV ASSIGN TO CATMOV
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS FS-CATMOV FSE-CATMOV.
009600     SELECT CATNEW ASSIGN TO CATNEW
009700         ORGANIZATION IS SEQUENTIAL
009800         FILE STATUS IS FS-CATNEW FSE-CATNEW.
009900     SELECT CATREJ ASSIGN TO CATREJ
010000         ORGANIZATION IS SEQUENTIAL
010100         FILE STATUS IS FS-CATREJ FSE-CATREJ.
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  CATARQ
010500     LABEL RECORDS ARE STANDARD.
010600 01  REG-CATARQ.
010700     COPY LGCATM.
010800 FD  CATMOV
010900     LABEL RECORDS ARE STANDARD.
011000 01  REG-CATMOV.
011100     02  MOV-ACAO                  PIC X(10).
011200         88  MOV-ACAO-CRIAR                VALUE 'CRIAR'.
011300         88  MOV-ACAO-ATUALIZAR             VALUE 'ATUALIZAR'.
011400         88  MOV-ACAO-EXCLUIR               VALUE 'EXCLUIR'.
011500         88  MOV-ACAO-ATIVAR                VALUE 'ATIVAR'.
011600         88  MOV-ACAO-DESATIVAR             VALUE 'DESATIVAR'.
011700     COPY LGCATM REPLACING LEADING CATG BY MCAT.
011800 FD  CATNEW
011900     LABEL RECORDS ARE STANDARD.
012000 01  REG-CATNEW.
012100     COPY LGCATM REPLACING LEADING CATG BY CATN.
012200 FD  CATREJ
012300     LABEL RECORDS ARE STANDARD.
012400 01  REG-CATREJ.
012500     02  REJ-DATA-PROCESO          PIC 9(08).
012600     02  REJ-ACAO                  PIC X(10).
012700     02  REJ-CATEGORIA-ID          PIC 9(09).
012800     02  REJ-MOTIVO                PIC X(60).
012900     02  FILLER                    PIC X(30).
013000 WORKING-STORAGE SECTION.
013100 01  WKS-PARAMS-ERROR.
013200     02  WKS-PROGRAMA               PIC X(08) VALUE 'LGCAT01'.
013300     02  WKS-ARCHIVO                PIC X(08).
013400     02  WKS-ACCION                 PIC X(08).
013500     02  WKS-LLAVE                  PIC X(20).
013600 01  WKS-FS-STATUS.
013700     02  FS-CATARQ                  PIC 9(02).
013800     02  FSE-CATARQ.
013900         04  FSE-CATARQ-RETURN      PIC S9(4) COMP-5.
014000         04  FSE-CATARQ-FUNCTION    PIC S9(4) COMP-5.
014100         04  FSE-CATARQ-FEEDBACK    PIC S9(4) COMP-5.
014200     02  FS-CATMOV                  PIC 9(02).
014300     02  FSE-CATMOV.
014400         04  FSE-CATMOV-RETURN      PIC S9(4) COMP-5.
014500         04  FSE-CATMOV-FUNCTION    PIC S9(4) COMP-5.
014600         04  FSE-CATMOV-FEEDBACK    PIC S9(4) COMP-5.
014700     02  FS-CATNEW                  PIC 9(02).
014800     02  FSE-CATNEW.
014900         04  FSE-CATNEW-RETURN      PIC S9(4) COMP-5.
015000         04  FSE-CATNEW-FUNCTION    PIC S9(4) COMP-5.
015100         04  FSE-CATNEW-FEEDBACK    PIC S9(4) COMP-5.
015200     02  FS-CATREJ                  PIC 9(02).
015300     02  FSE-CATREJ.
015400         04  FSE-CATREJ-RETURN      PIC S9(4) COMP-5.
015500         04  FSE-CATREJ-FUNCTION    PIC S9(4) COMP-5.
015600         04  FSE-CATREJ-FEEDBACK    PIC S9(4) COMP-5.
015700 01  WKS-INDICADORES.
015800     02  WKS-FIM-CATARQ             PIC X(01) VALUE 'N'.
015900         88  FIN-CATARQ                    VALUE 'Y'.
016000     02  WKS-FIM-CATMOV             PIC X(01) VALUE 'N'.
016100         88  FIN-CATMOV                    VALUE 'Y'.
016200     02  WKS-SWITCH-REPROCESO       PIC X(01) VALUE 'N'.
016300     02  WKS-SWITCH-NORMAL          PIC X(01) VALUE 'Y'.
016400*----------------------------------------------------------------
016500*    DATA DE PROCESO - Y2K, MONTADA A PARTIR DE ACCEPT FROM DATE
016600*----------------------------------------------------------------
016700 01  WKS-DATA-SISTEMA-AAMMDD        PIC 9(06).
016800 01  WKS-DATA-SISTEMA-R REDEFINES WKS-DATA-SISTEMA-AAMMDD.
016900     02  WKS-DTS-AA                 PIC 9(02).
017000     02  WKS-DTS-MM                 PIC 9(02).
017100     02  WKS-DTS-DD                 PIC 9(02).
017200 01  WKS-SECULO                     PIC 9(02) COMP.
017300 01  WKS-DATA-SISTEMA-CCYYMMDD.
017400     02  WKS-DTS-SECULO             PIC 9(02).
017500     02  WKS-DTS-ANO                PIC 9(02).
017600     02  WKS-DTS-MES                PIC 9(02).
017700     02  WKS-DTS-DIA                PIC 9(02).
017800 01  WKS-DATA-SISTEMA-CCYYMMDD-R REDEFINES
017900     WKS-DATA-SISTEMA-CCYYMMDD.
018000     02  WKS-DTS-ANO-COMPLETO       PIC 9(04).
018100     02  WKS-DTS-MES-DIA            PIC 9(04).
018200*----------------------------------------------------------------
018300*    TABLA DO MAESTRO DE CATEGORIAS EM MEMORIA - CARGADA
018400*    COMPLETA, MOVIMENTADA, REORDENADA E REGRAVADA.
018500*----------------------------------------------------------------
018600 01  WKS-TABELA-CATEGORIAS.
018700     02  WKS-CATG-TOTAL             PIC 9(04) COMP VALUE ZERO.
018800     02  WKS-CATG-OCORRE OCCURS 1 TO 9999 TIMES
018900             DEPENDING ON WKS-CATG-TOTAL
019000             INDEXED BY IDX-CATG IDX-CATG2 IDX-CATG3.
019100         04  WKS-CATG-REGISTO.
019200             COPY LGCATM REPLACING LEADING CATG BY TAB.
019300 01  WKS-TROCA-CATEGORIA           PIC X(700).
019400 01  WKS-TROCA-CATEGORIA-R REDEFINES WKS-TROCA-CATEGORIA.
019500     02  WKS-TROCA-ID               PIC 9(09).
019600     02  FILLER                     PIC X(691).
019700 01  WKS-INDICES-ORDENACAO.
019800     02  WKS-IDX-VARRE              PIC 9(04) COMP.
019900     02  WKS-IDX-COMPARA            PIC 9(04) COMP.
020000     02  WKS-HOUVE-TROCA            PIC X(01) VALUE 'N'.
020100         88  HOUVE-TROCA                   VALUE 'Y'.
020200 01  WKS-MAIOR-ID                   PIC 9(09) COMP VALUE ZERO.
020300 01  WKS-ENCONTROU                  PIC X(01) VALUE 'N'.
020400     88  CATEGORIA-ENCONTRADA              VALUE 'Y'.
020500 01  WKS-TEM-FILHA                  PIC X(01) VALUE 'N'.
020600     88  CATEGORIA-TEM-FILHA                VALUE 'Y'.
020700 01  WKS-NOME-DUPLICADO             PIC X(01) VALUE 'N'.
020800     88  NOME-JA-EXISTE                     VALUE 'Y'.
020900 01  WKS-PAI-ENCONTROU              PIC X(01) VALUE 'N'.
021000     88  PAI-ENCONTRADO                     VALUE 'Y'.
021100 01  WKS-MOTIVO-REJEICAO            PIC X(60).
021200 01  WKS-CONTADORES.
021300     02  WKS-CONT-LIDOS-CATARQ      PIC 9(07) COMP VALUE ZERO.
021400     02  WKS-CONT-MOVIMENTOS        PIC 9(07) COMP VALUE ZERO.
021500     02  WKS-CONT-CRIADOS           PIC 9(07) COMP VALUE ZERO.
021600     02  WKS-CONT-ATUALIZADOS       PIC 9(07) COMP VALUE ZERO.
021700     02  WKS-CONT-EXCLUIDOS         PIC 9(07) COMP VALUE ZERO.
021800     02  WKS-CONT-REJEITADOS        PIC 9(07) COMP VALUE ZERO.
021900 PROCEDURE DIVISION.
022000 000-SECCION-PRINCIPAL SECTION.
022100 000-INICIO.
022200     ACCEPT WKS-DATA-SISTEMA-AAMMDD FROM DATE.
022300     PERFORM 800-CALCULA-DATA-SISTEMA THRU 800-EXIT.
022400     PERFORM 100-ABRE-ARCHIVOS THRU 100-EXIT.
022500     PERFORM 110-VERIFICA-APERTURA THRU 110-EXIT.
022600     PERFORM 200-CARGA-CATARQ THRU 200-EXIT
022700         UNTIL FIN-CATARQ.
022800     PERFORM 300-APLICA-MOVIMENTOS THRU 300-EXIT.
022900     PERFORM 400-ORDENA-POR-ID THRU 400-EXIT.
023000     PERFORM 500-GRAVA-NOVO-MAESTRO THRU 500-EXIT.
023100     PERFORM 900-FECHA-ARCHIVOS THRU 900-EXIT.
023200     STOP RUN.
023300 000-EXIT.
023400     EXIT.
023500*----------------------------------------------------------------
023600 100-ABRE-ARCHIVOS SECTION.
023700 100-INICIO.
023800     OPEN INPUT CATARQ.
023900     OPEN INPUT CATMOV.
024000     OPEN OUTPUT CATNEW.
024100     OPEN OUTPUT CATREJ.
024200     DISPLAY 'LGCAT01 - MANTENIMIENTO DE CATEGORIAS INICIADO'
024300         UPON CONSOLE.
024400 100-EXIT.
024500     EXIT.
024600*----------------------------------------------------------------
024700 110-VERIFICA-APERTURA SECTION.
024800 110-INICIO.
024900     IF FS-CATARQ NOT = 00
025000         MOVE 'CATARQ  ' TO WKS-ARCHIVO
025100         MOVE 'OPEN-INP' TO WKS-ACCION
025200         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
025300     END-IF.
025400     IF FS-CATMOV NOT = 00
025500         MOVE 'CATMOV  ' TO WKS-ARCHIVO
025600         MOVE 'OPEN-INP' TO WKS-ACCION
025700         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
025800     END-IF.
025900     IF FS-CATNEW NOT = 00
026000         MOVE 'CATNEW  ' TO WKS-ARCHIVO
026100         MOVE 'OPEN-OUT' TO WKS-ACCION
026200         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
026300     END-IF.
026400     IF FS-CATREJ NOT = 00
026500         MOVE 'CATREJ  ' TO WKS-ARCHIVO
026600         MOVE 'OPEN-OUT' TO WKS-ACCION
026700         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
026800     END-IF.
026900 110-EXIT.
027000     EXIT.
027100*----------------------------------------------------------------
027200 200-CARGA-CATARQ SECTION.
027300 200-INICIO.
027400     READ CATARQ
027500         AT END
027600             SET FIN-CATARQ TO TRUE
027700         NOT AT END
027800             ADD 1 TO WKS-CONT-LIDOS-CATARQ
027900             ADD 1 TO WKS-CATG-TOTAL
028000             MOVE REG-CATARQ TO WKS-CATG-REGISTO(WKS-CATG-TOTAL)
028100             IF CATG-ID > WKS-MAIOR-ID
028200                 MOVE CATG-ID TO WKS-MAIOR-ID
028300             END-IF
028400     END-READ.
028500     IF FS-CATARQ NOT = 00 AND FS-CATARQ NOT = 10
028600         MOVE 'CATARQ  ' TO WKS-ARCHIVO
028700         MOVE 'READ    ' TO WKS-ACCION
028800         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
028900     END-IF.
029000 200-EXIT.
029100     EXIT.
029200*----------------------------------------------------------------
029300 300-APLICA-MOVIMENTOS SECTION.
029400 300-INICIO.
029500     PERFORM 310-LE-MOVIMENTO THRU 310-EXIT.
029600     PERFORM 320-PROCESSA-UM-MOVIMENTO THRU 320-EXIT
029700         UNTIL FIN-CATMOV.
029800 300-EXIT.
029900     EXIT.
030000*----------------------------------------------------------------
030100 310-LE-MOVIMENTO SECTION.
030200 310-INICIO.
030300     READ CATMOV
030400         AT END
030500             SET FIN-CATMOV TO TRUE
030600         NOT AT END
030700             ADD 1 TO WKS-CONT-MOVIMENTOS
030800     END-READ.
030900     IF FS-CATMOV NOT = 00 AND FS-CATMOV NOT = 10
031000         MOVE 'CATMOV  ' TO WKS-ARCHIVO
031100         MOVE 'READ    ' TO WKS-ACCION
031200         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
031300     END-IF.
031400 310-EXIT.
031500     EXIT.
031600*----------------------------------------------------------------
031700 320-PROCESSA-UM-MOVIMENTO SECTION.
031800 320-INICIO.
031900     MOVE 'N' TO WKS-ENCONTROU.
032000     MOVE SPACES TO WKS-MOTIVO-REJEICAO.
032100     IF NOT MOV-ACAO-CRIAR
032200         PERFORM 330-LOCALIZA-CATEGORIA THRU 330-EXIT
032300     END-IF.
032400     EVALUATE TRUE
032500         WHEN MOV-ACAO-CRIAR
032600             PERFORM 340-TRATA-CRIAR THRU 340-EXIT
032700         WHEN MOV-ACAO-ATUALIZAR
032800             PERFORM 350-TRATA-ATUALIZAR THRU 350-EXIT
032900         WHEN MOV-ACAO-EXCLUIR
033000             PERFORM 360-TRATA-EXCLUIR THRU 360-EXIT
033100         WHEN MOV-ACAO-ATIVAR
033200             PERFORM 370-TRATA-ATIVAR THRU 370-EXIT
033300         WHEN MOV-ACAO-DESATIVAR
033400             PERFORM 380-TRATA-DESATIVAR THRU 380-EXIT
033500         WHEN OTHER
033600             MOVE 'ACAO DE MOVIMENTO DESCONHECIDA' TO
033700                 WKS-MOTIVO-REJEICAO
033800             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
033900     END-EVALUATE.
034000     PERFORM 310-LE-MOVIMENTO THRU 310-EXIT.
034100 320-EXIT.
034200     EXIT.
034300*----------------------------------------------------------------
034400*    BUSCA LINEAL NA TABELA PELO MCAT-ID (TABELA PEQUENA, AINDA
034500*    NAO ORDENADA POIS RECEBE INSERCOES DURANTE O PROCESSO).
034600*----------------------------------------------------------------
034700 330-LOCALIZA-CATEGORIA SECTION.
034800 330-INICIO.
034900     MOVE 'N' TO WKS-ENCONTROU.
035000     SET IDX-CATG TO 1.
035100     PERFORM 332-COMPARA-UMA THRU 332-EXIT
035200         UNTIL IDX-CATG > WKS-CATG-TOTAL
035300             OR CATEGORIA-ENCONTRADA.
035400 330-EXIT.
035500     EXIT.
035600*----------------------------------------------------------------
035700 332-COMPARA-UMA SECTION.
035800 332-INICIO.
035900     IF TAB-ID(IDX-CATG) = MCAT-ID
036000         SET CATEGORIA-ENCONTRADA TO TRUE
036100     ELSE
036200         SET IDX-CATG UP BY 1
036300     END-IF.
036400 332-EXIT.
036500     EXIT.
036600*----------------------------------------------------------------
036700 340-TRATA-CRIAR SECTION.
036800 340-INICIO.
036900     MOVE 'N' TO WKS-NOME-DUPLICADO.
037000     SET IDX-CATG2 TO 1.
037100     PERFORM 342-COMPARA-NOME THRU 342-EXIT
037200         UNTIL IDX-CATG2 > WKS-CATG-TOTAL
037300             OR NOME-JA-EXISTE.
037400     IF NOME-JA-EXISTE
037500         MOVE 'NOME DE CATEGORIA JA EXISTE' TO
037600             WKS-MOTIVO-REJEICAO
037700         PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
037800     ELSE
037900         ADD 1 TO WKS-MAIOR-ID
038000         ADD 1 TO WKS-CATG-TOTAL
038100         MOVE WKS-MAIOR-ID       TO TAB-ID(WKS-CATG-TOTAL)
038200         MOVE MCAT-NOME          TO TAB-NOME(WKS-CATG-TOTAL)
038300         MOVE MCAT-DESCRICAO     TO TAB-DESCRICAO(WKS-CATG-TOTAL)
038400         MOVE MCAT-TIPO          TO TAB-TIPO(WKS-CATG-TOTAL)
038500         MOVE MCAT-COR           TO TAB-COR(WKS-CATG-TOTAL)
038600         MOVE MCAT-ICONE         TO TAB-ICONE(WKS-CATG-TOTAL)
038700         SET TAB-ATIVA-SIM(WKS-CATG-TOTAL) TO TRUE
038800         MOVE MCAT-CATEGORIA-PAI-ID TO
038900             TAB-CATEGORIA-PAI-ID(WKS-CATG-TOTAL)
039000         MOVE MCAT-TEM-PAI       TO TAB-TEM-PAI(WKS-CATG-TOTAL)
039100         ADD 1 TO WKS-CONT-CRIADOS
039200     END-IF.
039300 340-EXIT.
039400     EXIT.
039500*----------------------------------------------------------------
039600 342-COMPARA-NOME SECTION.
039700 342-INICIO.
039800     IF TAB-NOME(IDX-CATG2) = MCAT-NOME
039900         SET NOME-JA-EXISTE TO TRUE
040000     ELSE
040100         SET IDX-CATG2 UP BY 1
040200     END-IF.
040300 342-EXIT.
040400     EXIT.
040500*----------------------------------------------------------------
040600 350-TRATA-ATUALIZAR SECTION.
040700 350-INICIO.
040800     IF NOT CATEGORIA-ENCONTRADA
040900         MOVE 'CATEGORIA NAO ENCONTRADA' TO WKS-MOTIVO-REJEICAO
041000         PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
041100     ELSE
041200         MOVE 'N' TO WKS-NOME-DUPLICADO
041300         SET IDX-CATG2 TO 1
041400         PERFORM 344-COMPARA-NOME-ATUALIZA THRU 344-EXIT
041500             UNTIL IDX-CATG2 > WKS-CATG-TOTAL
041600                 OR NOME-JA-EXISTE
041700         MOVE 'N' TO WKS-PAI-ENCONTROU
041800         IF MCAT-TEM-PAI
041900             SET IDX-CATG3 TO 1
042000             PERFORM 346-COMPARA-PAI THRU 346-EXIT
042100                 UNTIL IDX-CATG3 > WKS-CATG-TOTAL
042200                     OR PAI-ENCONTRADO
042300         END-IF
042400         EVALUATE TRUE
042500             WHEN NOME-JA-EXISTE
042600                 MOVE 'NOME DE CATEGORIA JA EXISTE' TO
042700                     WKS-MOTIVO-REJEICAO
042800                 PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
042900             WHEN MCAT-TEM-PAI
043000                     AND MCAT-CATEGORIA-PAI-ID = MCAT-ID
043100                 MOVE 'CATEGORIA NAO PODE SER PAI DELA MESMA'
043200                     TO WKS-MOTIVO-REJEICAO
043300                 PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
043400             WHEN MCAT-TEM-PAI AND NOT PAI-ENCONTRADO
043500                 MOVE 'CATEGORIA PAI NAO EXISTE' TO
043600                     WKS-MOTIVO-REJEICAO
043700                 PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
043800             WHEN OTHER
043900                 MOVE MCAT-NOME          TO TAB-NOME(IDX-CATG)
044000                 MOVE MCAT-DESCRICAO     TO
044100                     TAB-DESCRICAO(IDX-CATG)
044200                 MOVE MCAT-COR           TO TAB-COR(IDX-CATG)
044300                 MOVE MCAT-ICONE         TO TAB-ICONE(IDX-CATG)
044400                 MOVE MCAT-CATEGORIA-PAI-ID TO
044500                     TAB-CATEGORIA-PAI-ID(IDX-CATG)
044600                 MOVE MCAT-TEM-PAI       TO TAB-TEM-PAI(IDX-CATG)
044700                 ADD 1 TO WKS-CONT-ATUALIZADOS
044800         END-EVALUATE
044900     END-IF.
045000 350-EXIT.
045100     EXIT.
045200*----------------------------------------------------------------
045300 344-COMPARA-NOME-ATUALIZA SECTION.
045400 344-INICIO.
045500     IF IDX-CATG2 NOT = IDX-CATG
045600             AND TAB-NOME(IDX-CATG2) = MCAT-NOME
045700         SET NOME-JA-EXISTE TO TRUE
045800     ELSE
045900         SET IDX-CATG2 UP BY 1
046000     END-IF.
046100 344-EXIT.
046200     EXIT.
046300*----------------------------------------------------------------
046400 346-COMPARA-PAI SECTION.
046500 346-INICIO.
046600     IF TAB-ID(IDX-CATG3) = MCAT-CATEGORIA-PAI-ID
046700         SET PAI-ENCONTRADO TO TRUE
046800     ELSE
046900         SET IDX-CATG3 UP BY 1
047000     END-IF.
047100 346-EXIT.
047200     EXIT.
047300*----------------------------------------------------------------
047400*    EXCLUSAO - BLOQUEADA SE EXISTIR OUTRA CATEGORIA QUE APONTA
047500*    A ESTA COMO CATEGORIA-PAI (BUSCA LINEAL NA TABELA).
047600*----------------------------------------------------------------
047700 360-TRATA-EXCLUIR SECTION.
047800 360-INICIO.
047900     IF NOT CATEGORIA-ENCONTRADA
048000         MOVE 'CATEGORIA NAO ENCONTRADA' TO WKS-MOTIVO-REJEICAO
048100         PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
048200     ELSE
048300         MOVE 'N' TO WKS-TEM-FILHA
048400         SET IDX-CATG2 TO 1
048500         PERFORM 362-VERIFICA-FILHA THRU 362-EXIT
048600             UNTIL IDX-CATG2 > WKS-CATG-TOTAL
048700                 OR CATEGORIA-TEM-FILHA
048800         IF CATEGORIA-TEM-FILHA
048900             MOVE 'CATEGORIA POSSUI SUBCATEGORIAS' TO
049000                 WKS-MOTIVO-REJEICAO
049100             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
049200         ELSE
049300             PERFORM 364-REMOVE-DA-TABELA THRU 364-EXIT
049400             ADD 1 TO WKS-CONT-EXCLUIDOS
049500         END-IF
049600     END-IF.
049700 360-EXIT.
049800     EXIT.
049900*----------------------------------------------------------------
050000 362-VERIFICA-FILHA SECTION.
050100 362-INICIO.
050200     IF IDX-CATG2 NOT = IDX-CATG
050300             AND TAB-COM-PAI(IDX-CATG2)
050400             AND TAB-CATEGORIA-PAI-ID(IDX-CATG2) = MCAT-ID
050500         SET CATEGORIA-TEM-FILHA TO TRUE
050600     ELSE
050700         SET IDX-CATG2 UP BY 1
050800     END-IF.
050900 362-EXIT.
051000     EXIT.
051100*----------------------------------------------------------------
051200*    REMOCAO FISICA DA TABELA - DESLOCA AS ENTRADAS SEGUINTES
051300*    UMA POSICAO PARA TRAS.
051400*----------------------------------------------------------------
051500 364-REMOVE-DA-TABELA SECTION.
051600 364-INICIO.
051700     PERFORM 366-DESLOCA-UMA THRU 366-EXIT
051800         VARYING IDX-CATG2 FROM IDX-CATG BY 1
051900         UNTIL IDX-CATG2 >= WKS-CATG-TOTAL.
052000     SUBTRACT 1 FROM WKS-CATG-TOTAL.
052100 364-EXIT.
052200     EXIT.
052300*----------------------------------------------------------------
052400 366-DESLOCA-UMA SECTION.
052500 366-INICIO.
052600     COMPUTE WKS-IDX-COMPARA = IDX-CATG2 + 1.
052700     MOVE WKS-CATG-REGISTO(WKS-IDX-COMPARA) TO
052800         WKS-CATG-REGISTO(IDX-CATG2).
052900 366-EXIT.
053000     EXIT.
053100*----------------------------------------------------------------
053200 370-TRATA-ATIVAR SECTION.
053300 370-INICIO.
053400     IF NOT CATEGORIA-ENCONTRADA
053500         MOVE 'CATEGORIA NAO ENCONTRADA' TO WKS-MOTIVO-REJEICAO
053600         PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
053700     ELSE
053800         SET TAB-ATIVA-SIM(IDX-CATG) TO TRUE
053900         ADD 1 TO WKS-CONT-ATUALIZADOS
054000     END-IF.
054100 370-EXIT.
054200     EXIT.
054300*----------------------------------------------------------------
054400 380-TRATA-DESATIVAR SECTION.
054500 380-INICIO.
054600     IF NOT CATEGORIA-ENCONTRADA
054700         MOVE 'CATEGORIA NAO ENCONTRADA' TO WKS-MOTIVO-REJEICAO
054800         PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
054900     ELSE
055000         SET TAB-ATIVA-NAO(IDX-CATG) TO TRUE
055100         ADD 1 TO WKS-CONT-ATUALIZADOS
055200     END-IF.
055300 380-EXIT.
055400     EXIT.
055500*----------------------------------------------------------------
055600*    ORDENACAO POR TROCA (BUBBLE SORT) DA TABELA COMPLETA POR
055700*    CATG-ID ASCENDENTE, POIS AS ALTAS FORAM ANEXADAS AO FINAL.
055800*----------------------------------------------------------------
055900 400-ORDENA-POR-ID SECTION.
056000 400-INICIO.
056100     IF WKS-CATG-TOTAL < 2
056200         GO TO 400-EXIT
056300     END-IF.
056400     SET HOUVE-TROCA TO TRUE.
056500     PERFORM 410-UMA-PASSADA THRU 410-EXIT
056600         UNTIL NOT HOUVE-TROCA.
056700 400-EXIT.
056800     EXIT.
056900*----------------------------------------------------------------
057000 410-UMA-PASSADA SECTION.
057100 410-INICIO.
057200     MOVE 'N' TO WKS-HOUVE-TROCA.
057300     PERFORM 420-COMPARA-PAR THRU 420-EXIT
057400         VARYING WKS-IDX-VARRE FROM 1 BY 1
057500         UNTIL WKS-IDX-VARRE >= WKS-CATG-TOTAL.
057600 410-EXIT.
057700     EXIT.
057800*----------------------------------------------------------------
057900 420-COMPARA-PAR SECTION.
058000 420-INICIO.
058100     COMPUTE WKS-IDX-COMPARA = WKS-IDX-VARRE + 1.
058200     IF TAB-ID(WKS-IDX-VARRE) > TAB-ID(WKS-IDX-COMPARA)
058300         MOVE WKS-CATG-REGISTO(WKS-IDX-VARRE) TO
058400             WKS-TROCA-CATEGORIA
058500         MOVE WKS-CATG-REGISTO(WKS-IDX-COMPARA) TO
058600             WKS-CATG-REGISTO(WKS-IDX-VARRE)
058700         MOVE WKS-TROCA-CATEGORIA TO
058800             WKS-CATG-REGISTO(WKS-IDX-COMPARA)
058900         SET HOUVE-TROCA TO TRUE
059000     END-IF.
059100 420-EXIT.
059200     EXIT.
059300*----------------------------------------------------------------
059400 500-GRAVA-NOVO-MAESTRO SECTION.
059500 500-INICIO.
059600     PERFORM 510-GRAVA-UM-REGISTO THRU 510-EXIT
059700         VARYING IDX-CATG FROM 1 BY 1
059800         UNTIL IDX-CATG > WKS-CATG-TOTAL.
059900     DISPLAY 'LGCAT01 - CATEGORIAS LIDAS. . . . : '
060000         WKS-CONT-LIDOS-CATARQ UPON CONSOLE.
060100     DISPLAY 'LGCAT01 - MOVIMENTOS PROCESSADOS  : '
060200         WKS-CONT-MOVIMENTOS UPON CONSOLE.
060300     DISPLAY 'LGCAT01 - CATEGORIAS CRIADAS . . .: '
060400         WKS-CONT-CRIADOS UPON CONSOLE.
060500     DISPLAY 'LGCAT01 - CATEGORIAS ATUALIZADAS .: '
060600         WKS-CONT-ATUALIZADOS UPON CONSOLE.
060700     DISPLAY 'LGCAT01 - CATEGORIAS EXCLUIDAS . .: '
060800         WKS-CONT-EXCLUIDOS UPON CONSOLE.
060900     DISPLAY 'LGCAT01 - MOVIMENTOS REJEITADOS. .: '
061000         WKS-CONT-REJEITADOS UPON CONSOLE.
061100 500-EXIT.
061200     EXIT.
061300*----------------------------------------------------------------
061400 510-GRAVA-UM-REGISTO SECTION.
061500 510-INICIO.
061600     MOVE WKS-CATG-REGISTO(IDX-CATG) TO REG-CATNEW.
061700     WRITE REG-CATNEW.
061800     IF FS-CATNEW NOT = 00
061900         MOVE 'CATNEW  ' TO WKS-ARCHIVO
062000         MOVE 'WRITE   ' TO WKS-ACCION
062100         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
062200     END-IF.
062300 510-EXIT.
062400     EXIT.
062500*----------------------------------------------------------------
062600 600-REJEITA-MOVIMENTO SECTION.
062700 600-INICIO.
062800     ADD 1 TO WKS-CONT-REJEITADOS.
062900     MOVE WKS-DATA-SISTEMA-CCYYMMDD TO REJ-DATA-PROCESO.
063000     MOVE MOV-ACAO TO REJ-ACAO.
063100     MOVE MCAT-ID TO REJ-CATEGORIA-ID.
063200     MOVE WKS-MOTIVO-REJEICAO TO REJ-MOTIVO.
063300     WRITE REG-CATREJ.
063400     IF FS-CATREJ NOT = 00
063500         MOVE 'CATREJ  ' TO WKS-ARCHIVO
063600         MOVE 'WRITE   ' TO WKS-ACCION
063700         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
063800     END-IF.
063900 600-EXIT.
064000     EXIT.
064100*----------------------------------------------------------------
064200 700-ERRO-LEITURA SECTION.
064300 700-INICIO.
064400     MOVE FS-CATARQ TO WKS-LLAVE.
064500     CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
064600         WKS-LLAVE, FS-CATARQ, FSE-CATARQ.
064700     DISPLAY 'LGCAT01 - ERRO DE E/S EM ' WKS-ARCHIVO
064800         ' ACAO ' WKS-ACCION UPON CONSOLE.
064900     CLOSE CATARQ CATMOV CATNEW CATREJ.
065000     STOP RUN.
065100 700-EXIT.
065200     EXIT.
065300*----------------------------------------------------------------
065400*    MONTA A DATA DE PROCESO NO FORMATO CCYYMMDD (JANELA DE
065500*    SECULO), EVITANDO O USO DE FUNCTIONS INTRINSECAS.
065600*----------------------------------------------------------------
065700 800-CALCULA-DATA-SISTEMA SECTION.
065800 800-INICIO.
065900     IF WKS-DTS-AA < 50
066000         MOVE 20 TO WKS-SECULO
066100     ELSE
066200         MOVE 19 TO WKS-SECULO
066300     END-IF.
066400     MOVE WKS-SECULO TO WKS-DTS-SECULO.
066500     MOVE WKS-DTS-AA TO WKS-DTS-ANO.
066600     MOVE WKS-DTS-MM TO WKS-DTS-MES.
066700     MOVE WKS-DTS-DD TO WKS-DTS-DIA.
066800 800-EXIT.
066900     EXIT.
067000*----------------------------------------------------------------
067100 900-FECHA-ARCHIVOS SECTION.
067200 900-INICIO.
067300     CLOSE CATARQ.
067400     CLOSE CATMOV.
067500     CLOSE CATNEW.
067600     CLOSE CATREJ.
067700     DISPLAY 'LGCAT01 - MANTENIMIENTO DE CATEGORIAS FINALIZADO'
067800         UPON CONSOLE.
067900 900-EXIT.
068000     EXIT.
