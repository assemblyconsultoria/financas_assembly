000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A            :   L G T R N 0 1                 *
000400*   A P L I C A C I O N        :   L I B R O   C O N T A B L E   *
000500*                                  ( F I N A N Z A S )           *
000600*   T I P O                    :   B A T C H                    *
000700*                                                                *
000800******************************************************************
000900*   FECHA            : 14/03/1987
001000*   PROGRAMADOR      : MARIO CASTILLO (MRC)
001100*   APLICACION       : FINANZAS - LIBRO CONTABLE
001200*   PROGRAMA         : LGTRN01
001300*   TIPO             : BATCH
001400*   DESCRIPCION      : MANTENIMIENTO DEL MAESTRO DE
001500*                      TRANSACCIONES (TRANARQ) - APLICA LOS
001600*                      MOVIMIENTOS DE CREACION, ACTUALIZACION,
001700*                      BAJA, CONFIRMACION Y CANCELACION LEIDOS
001800*                      DE TRANMOV CONTRA EL MAESTRO VIGENTE Y
001900*                      PRODUCE EL MAESTRO ACTUALIZADO (TRANNEW).
002000*   ARCHIVOS         : TRANARQ (MAESTRO VIEJO, ENTRADA)
002100*                      TRANMOV (MOVIMIENTOS, ENTRADA)
002200*                      TRANNEW (MAESTRO NUEVO, SALIDA)
002300*                      CATARQ  (MAESTRO CATEGORIAS, ENTRADA)
002400*                      CLIARQ  (MAESTRO CLIENTES, ENTRADA)
002500*   INSTALADO        : DEPARTAMENTO DE SISTEMAS
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  LGTRN01.
002900 AUTHOR.  MARIO CASTILLO.
003000 INSTALLATION.  BANCO MERCANTIL DEL ISTMO, S.A.
003100 DATE-WRITTEN.  14/03/1987.
003200 DATE-COMPILED.
003300 SECURITY.  CONFIDENCIAL - USO EXCLUSIVO DEL DEPARTAMENTO DE
003400     SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O PARCIAL SIN
003500     AUTORIZACION ESCRITA DE LA GERENCIA DE INFORMATICA.
003600*----------------------------------------------------------------
003700*                      B I T A C O R A                          *
003800*----------------------------------------------------------------
003900*  FECHA      PROGRAMADOR        TICKET     DESCRIPCION
004000*  ---------- ------------------ ---------- --------------------
004100*  14/03/1987 M.CASTILLO   (MRC) SEM-0091   VERSION INICIAL DEL
004200*                                           MANTENIMIENTO DE
004300*                                           TRANSACCIONES.
004400*  02/09/1988 M.CASTILLO   (MRC) SEM-0114   SE AGREGA VALIDACION
004500*                                           DE CATEGORIA Y
004600*                                           CLIENTE CONTRA
004700*                                           TABLAS EN MEMORIA.
004800*  22/11/1989 R.SOLARES    (RSM) SEM-0140   SE AGREGA CONTROL DE
004900*                                           RECURRENCIA
005000*                                           (FRECUENCIA
005100*                                           OBLIGATORIA SI
005200*                                           RECORRENTE = Y).
005300*  05/06/1991 R.SOLARES    (RSM) SEM-0163   REGLA DE ESTORNO:
005400*                                           TRANSACCION
005500*                                           CONFIRMADA Y
005600*                                           EFECTIVA NO SE
005700*                                           PUEDE ELIMINAR NI
005800*                                           CANCELAR.
005900*  18/02/1993 L.PORTILLO   (LEP) SEM-0181   SE CAMBIA VALOR DE
006000*                                           X(09)V99 A
006100*                                           S9(10)V99 POR
006200*                                           MONTOS MAYORES.
006300*  09/10/1995 L.PORTILLO   (LEP) SEM-0205   MENSAJES DE RECHAZO
006400*                                           AMPLIADOS PARA
006500*                                           BITACORA DE
006600*                                           OPERACION.
006700*  27/01/1998 S.AGUILAR    (SRA) SEM-0230   Y2K: SE AGREGA
006800*                                           VENTANA DE SIGLO A
006900*                                           LA FECHA DE SISTEMA
007000*                                           USADA EN
007100*                                           CONFIRMAR (ANTES
007200*                                           SOLO AAMMDD).
007300*  14/12/1999 S.AGUILAR    (SRA) SEM-0244   Y2K: VALIDADA LA
007400*                                           VENTANA DE SIGLO
007500*                                           CONTRA FECHAS DE
007600*                                           PRUEBA 1999-2000.
007700*  30/08/2001 S.AGUILAR    (SRA) SEM-0261   SE AGREGA CONTADOR
007800*                                           DE RECHAZOS A LA
007900*                                           ESTADISTICA FINAL.
008000*  11/04/2003 J.MELGAR     (JAM) SEM-0279   AJUSTE MENOR EN
008100*                                           MENSAJE DE CONSOLA
008200*                                           AL ABRIR TRANMOV.
008300*  02/09/2003 J.MELGAR     (JAM) SEM-0290   LA CREACION Y
008400*                                           ACTUALIZACION NO
008500*                                           VALIDABAN VALOR NI
008600*                                           DESCRICAO DEL
008700*                                           MOVIMENTO. SE AGREGAN
008800*                                           430-VALIDA-VALOR Y
008900*                                           440-VALIDA-DESCRICAO.
009000*                                           TAMBIEN SE CIERRA
009100*                                           420-VALIDA-RECORRENCIA
009200*                                           PARA VALIDAR QUE LA
009300*                                           FREQUENCIA INFORMADA
009400*                                           SEA UNA DE LAS OCHO
009500*                                           PERMITIDAS.
009600*----------------------------------------------------------------
009700 ENVIRONMENT DIVISION.
009800 CONFIGURATION SECTION.
009900 SOURCE-COMPUTER.  IBM-370.
010000 OBJECT-COMPUTER.  IBM-370.
010100 SPECIAL-NAMES.
010200     C01 IS TOP-OF-FORM
010300     CLASS CLASE-NUMERICA IS '0' THRU '9'
010400     UPSI-0 ON STATUS IS WKS-SWITCH-REPROCESO
010500            OFF STATUS IS WKS-SWITCH-NORMAL.
010600 INPUT-OUTPUT SECTION.
010700 FILE-CONTROL.
010800     SELECT TRANARQ ASSIGN TO TRANARQ
010900         ORGANIZATION IS SEQUENTIAL
011000         FILE STATUS IS FS-TRANARQ FSE-TRANARQ.
011100     SELECT TRANMOV ASSIGN TO TRANMOV
011200         ORGANIZATION IS SEQUENTIAL
011300         FILE STATUS IS FS-TRANMOV FSE-TRANMOV.
011400     SELECT TRANNEW ASSIGN TO TRANNEW
011500         ORGANIZATION IS SEQUENTIAL
011600         FILE STATUS IS FS-TRANNEW FSE-TRANNEW.
011700     SELECT CATARQ ASSIGN TO CATARQ
011800         ORGANIZATION IS SEQUENTIAL
011900         FILE STATUS IS FS-CATARQ FSE-CATARQ.
012000     SELECT CLIARQ ASSIGN TO CLIARQ
012100         ORGANIZATION IS SEQUENTIAL
012200         FILE STATUS IS FS-CLIARQ FSE-CLIARQ.
012300 DATA DIVISION.
012400 FILE SECTION.
012500 FD  TRANARQ
012600     LABEL RECORDS ARE STANDARD.
012700 01  REG-TRANARQ.
012800     COPY LGTRNM REPLACING LEADING TRAN BY TRV.
012900 FD  TRANMOV
013000     LABEL RECORDS ARE STANDARD.
013100 01  REG-TRANMOV.
013200     02  MOV-ACAO                  PIC X(01).
013300         88  MOV-CRIAR                     VALUE 'C'.
013400         88  MOV-ATUALIZAR                 VALUE 'A'.
013500         88  MOV-EXCLUIR                   VALUE 'X'.
013600         88  MOV-CONFIRMAR                 VALUE 'F'.
013700         88  MOV-CANCELAR                  VALUE 'N'.
013800     COPY LGTRNM REPLACING LEADING TRAN BY MOV.
013900 FD  TRANNEW
014000     LABEL RECORDS ARE STANDARD.
014100 01  REG-TRANNEW.
014200     COPY LGTRNM.
014300 FD  CATARQ
014400     LABEL RECORDS ARE STANDARD.
014500 01  REG-CATARQ.
014600     COPY LGCATM.
014700 FD  CLIARQ
014800     LABEL RECORDS ARE STANDARD.
014900 01  REG-CLIARQ.
015000     COPY LGCLIM.
015100 WORKING-STORAGE SECTION.
015200*----------------------------------------------------------------
015300*    CAMPOS DE TRABAJO DEL CONTROL DE ESTADO DE ARCHIVOS
015400*----------------------------------------------------------------
015500 01  WKS-PARAMS-ERROR.
015600     02  WKS-PROGRAMA               PIC X(08) VALUE 'LGTRN01'.
015700     02  WKS-ARCHIVO                PIC X(08).
015800     02  WKS-ACCION                 PIC X(08).
015900     02  WKS-LLAVE                  PIC X(20).
016000 01  WKS-FS-STATUS.
016100     02  FS-TRANARQ                 PIC 9(02).
016200     02  FSE-TRANARQ.
016300         04  FSE-TRANARQ-RETURN     PIC S9(4) COMP-5.
016400         04  FSE-TRANARQ-FUNCTION   PIC S9(4) COMP-5.
016500         04  FSE-TRANARQ-FEEDBACK   PIC S9(4) COMP-5.
016600     02  FS-TRANMOV                 PIC 9(02).
016700     02  FSE-TRANMOV.
016800         04  FSE-TRANMOV-RETURN     PIC S9(4) COMP-5.
016900         04  FSE-TRANMOV-FUNCTION   PIC S9(4) COMP-5.
017000         04  FSE-TRANMOV-FEEDBACK   PIC S9(4) COMP-5.
017100     02  FS-TRANNEW                 PIC 9(02).
017200     02  FSE-TRANNEW.
017300         04  FSE-TRANNEW-RETURN     PIC S9(4) COMP-5.
017400         04  FSE-TRANNEW-FUNCTION   PIC S9(4) COMP-5.
017500         04  FSE-TRANNEW-FEEDBACK   PIC S9(4) COMP-5.
017600     02  FS-CATARQ                  PIC 9(02).
017700     02  FSE-CATARQ.
017800         04  FSE-CATARQ-RETURN      PIC S9(4) COMP-5.
017900         04  FSE-CATARQ-FUNCTION    PIC S9(4) COMP-5.
018000         04  FSE-CATARQ-FEEDBACK    PIC S9(4) COMP-5.
018100     02  FS-CLIARQ                  PIC 9(02).
018200     02  FSE-CLIARQ.
018300         04  FSE-CLIARQ-RETURN      PIC S9(4) COMP-5.
018400         04  FSE-CLIARQ-FUNCTION    PIC S9(4) COMP-5.
018500         04  FSE-CLIARQ-FEEDBACK    PIC S9(4) COMP-5.
018600*----------------------------------------------------------------
018700*    INDICADORES DE FIN DE ARCHIVO Y CONMUTADORES
018800*----------------------------------------------------------------
018900 01  WKS-INDICADORES.
019000     02  WKS-FIN-TRANARQ            PIC X(01) VALUE 'N'.
019100         88  FIN-TRANARQ                   VALUE 'Y'.
019200     02  WKS-FIN-TRANMOV            PIC X(01) VALUE 'N'.
019300         88  FIN-TRANMOV                   VALUE 'Y'.
019400     02  WKS-FIN-CATARQ             PIC X(01) VALUE 'N'.
019500         88  FIN-CATARQ                    VALUE 'Y'.
019600     02  WKS-FIN-CLIARQ             PIC X(01) VALUE 'N'.
019700         88  FIN-CLIARQ                    VALUE 'Y'.
019800     02  WKS-SWITCH-REPROCESO       PIC X(01) VALUE 'N'.
019900     02  WKS-SWITCH-NORMAL          PIC X(01) VALUE 'Y'.
020000     02  WKS-MOVIMENTO-VALIDO       PIC X(01) VALUE 'Y'.
020100         88  MOVIMENTO-OK                  VALUE 'Y'.
020200         88  MOVIMENTO-RECHAZADO           VALUE 'N'.
020300     02  WKS-IDX-DESC               PIC 9(03) COMP.
020400*----------------------------------------------------------------
020500*    CONTADORES DE CONTROL (TODOS BINARIOS)
020600*----------------------------------------------------------------
020700 01  WKS-CONTADORES.
020800     02  WKS-CONT-CATEGORIAS        PIC 9(07) COMP.
020900     02  WKS-CONT-CLIENTES          PIC 9(07) COMP.
021000     02  WKS-CONT-COPIADOS          PIC 9(07) COMP.
021100     02  WKS-CONT-CRIADOS           PIC 9(07) COMP.
021200     02  WKS-CONT-ATUALIZADOS       PIC 9(07) COMP.
021300     02  WKS-CONT-EXCLUIDOS         PIC 9(07) COMP.
021400     02  WKS-CONT-CONFIRMADOS       PIC 9(07) COMP.
021500     02  WKS-CONT-CANCELADOS        PIC 9(07) COMP.
021600     02  WKS-CONT-REJEITADOS        PIC 9(07) COMP.
021700*----------------------------------------------------------------
021800*    TABLA DE CATEGORIAS EN MEMORIA (SEARCH ALL)
021900*----------------------------------------------------------------
022000 01  WKS-TABELA-CATEGORIAS.
022100     02  WKS-CATG-TOTAL             PIC 9(04) COMP VALUE ZERO.
022200     02  WKS-CATG-OCORRE OCCURS 1 TO 9999 TIMES
022300             DEPENDING ON WKS-CATG-TOTAL
022400             ASCENDING KEY IS WKS-CATG-ID-TAB
022500             INDEXED BY IDX-CATG.
022600         04  WKS-CATG-ID-TAB        PIC 9(09).
022700         04  WKS-CATG-NOME-TAB      PIC X(100).
022800         04  WKS-CATG-TIPO-TAB      PIC X(07).
022900         04  WKS-CATG-ATIVA-TAB     PIC X(01).
023000*----------------------------------------------------------------
023100*    TABLA DE CLIENTES EN MEMORIA (SEARCH ALL)
023200*----------------------------------------------------------------
023300 01  WKS-TABELA-CLIENTES.
023400     02  WKS-CLI-TOTAL              PIC 9(04) COMP VALUE ZERO.
023500     02  WKS-CLI-OCORRE OCCURS 1 TO 9999 TIMES
023600             DEPENDING ON WKS-CLI-TOTAL
023700             ASCENDING KEY IS WKS-CLI-ID-TAB
023800             INDEXED BY IDX-CLI.
023900         04  WKS-CLI-ID-TAB         PIC 9(09).
024000         04  WKS-CLI-ATIVO-TAB      PIC X(01).
024100*----------------------------------------------------------------
024200*    FECHA Y HORA DE SISTEMA (CON VENTANA DE SIGLO - VER SEM-0230)
024300*----------------------------------------------------------------
024400 01  WKS-DATA-SISTEMA-AAMMDD        PIC 9(06).
024500 01  WKS-DATA-SISTEMA-R REDEFINES WKS-DATA-SISTEMA-AAMMDD.
024600     02  WKS-DSR-ANO                PIC 9(02).
024700     02  WKS-DSR-MES                PIC 9(02).
024800     02  WKS-DSR-DIA                PIC 9(02).
024900 01  WKS-DATA-SISTEMA-CCYYMMDD      PIC 9(08) VALUE ZERO.
025000 01  WKS-DSC-R REDEFINES WKS-DATA-SISTEMA-CCYYMMDD.
025100     02  WKS-DSC-SECULO             PIC 9(02).
025200     02  WKS-DSC-ANO                PIC 9(02).
025300     02  WKS-DSC-MES                PIC 9(02).
025400     02  WKS-DSC-DIA                PIC 9(02).
025500 01  WKS-HORA-SISTEMA               PIC 9(08) VALUE ZERO.
025600 01  WKS-HSC-R REDEFINES WKS-HORA-SISTEMA.
025700     02  WKS-HSC-HORAS              PIC 9(02).
025800     02  WKS-HSC-MINUTOS            PIC 9(02).
025900     02  WKS-HSC-SEGUNDOS           PIC 9(02).
026000     02  WKS-HSC-CENTESIMOS         PIC 9(02).
026100 01  WKS-DATA-HORA-EFETIVACAO       PIC 9(14) VALUE ZERO.
026200*----------------------------------------------------------------
026300*    MENSAJE DE CONSOLA PARA RECHAZOS Y ESTADISTICA
026400*----------------------------------------------------------------
026500 01  WKS-MENSAGEM-CONSOLA           PIC X(79).
026600 01  WKS-MOTIVO-RECHAZO             PIC X(40).
026700 PROCEDURE DIVISION.
026800 000-SECCION-PRINCIPAL SECTION.
026900 000-INICIO.
027000     PERFORM 100-ABRE-ARCHIVOS THRU 100-EXIT.
027100     PERFORM 110-VERIFICA-APERTURA THRU 110-EXIT.
027200     PERFORM 200-CARGA-CATEGORIAS THRU 200-EXIT
027300         UNTIL FIN-CATARQ.
027400     PERFORM 250-CARGA-CLIENTES THRU 250-EXIT
027500         UNTIL FIN-CLIARQ.
027600     PERFORM 600-LE-PROXIMO-TRANARQ THRU 600-EXIT.
027700     PERFORM 610-LE-PROXIMO-MOVIMENTO THRU 610-EXIT.
027800     PERFORM 300-PROCESA-UM-MOVIMENTO THRU 300-EXIT
027900         UNTIL FIN-TRANARQ AND FIN-TRANMOV.
028000     PERFORM 800-ESTATISTICAS THRU 800-EXIT.
028100     PERFORM 900-FECHA-ARCHIVOS THRU 900-EXIT.
028200     STOP RUN.
028300 000-EXIT.
028400     EXIT.
028500*----------------------------------------------------------------
028600 100-ABRE-ARCHIVOS SECTION.
028700 100-INICIO.
028800     OPEN INPUT TRANARQ.
028900     OPEN INPUT TRANMOV.
029000     OPEN OUTPUT TRANNEW.
029100     OPEN INPUT CATARQ.
029200     OPEN INPUT CLIARQ.
029300     DISPLAY 'LGTRN01 - MANTENIMIENTO DE TRANSACCIONES INICIADO'
029400         UPON CONSOLE.
029500 100-EXIT.
029600     EXIT.
029700*----------------------------------------------------------------
029800 110-VERIFICA-APERTURA SECTION.
029900 110-INICIO.
030000     IF FS-TRANARQ NOT = 00
030100         MOVE 'TRANARQ ' TO WKS-ARCHIVO
030200         MOVE 'OPEN-INP' TO WKS-ACCION
030300         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
030400     END-IF.
030500     IF FS-TRANMOV NOT = 00
030600         MOVE 'TRANMOV ' TO WKS-ARCHIVO
030700         MOVE 'OPEN-INP' TO WKS-ACCION
030800         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
030900     END-IF.
031000     IF FS-TRANNEW NOT = 00
031100         MOVE 'TRANNEW ' TO WKS-ARCHIVO
031200         MOVE 'OPEN-OUT' TO WKS-ACCION
031300         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
031400     END-IF.
031500     IF FS-CATARQ NOT = 00
031600         MOVE 'CATARQ  ' TO WKS-ARCHIVO
031700         MOVE 'OPEN-INP' TO WKS-ACCION
031800         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
031900     END-IF.
032000     IF FS-CLIARQ NOT = 00
032100         MOVE 'CLIARQ  ' TO WKS-ARCHIVO
032200         MOVE 'OPEN-INP' TO WKS-ACCION
032300         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
032400     END-IF.
032500 110-EXIT.
032600     EXIT.
032700*----------------------------------------------------------------
032800 200-CARGA-CATEGORIAS SECTION.
032900 200-INICIO.
033000     READ CATARQ
033100         AT END
033200             SET FIN-CATARQ TO TRUE
033300         NOT AT END
033400             PERFORM 210-CARGA-UMA-CATEGORIA THRU 210-EXIT
033500     END-READ.
033600     IF FS-CATARQ NOT = 00 AND FS-CATARQ NOT = 10
033700         MOVE 'CATARQ  ' TO WKS-ARCHIVO
033800         MOVE 'READ    ' TO WKS-ACCION
033900         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
034000     END-IF.
034100 200-EXIT.
034200     EXIT.
034300*----------------------------------------------------------------
034400 210-CARGA-UMA-CATEGORIA SECTION.
034500 210-INICIO.
034600     ADD 1 TO WKS-CATG-TOTAL.
034700     MOVE CATG-ID          TO WKS-CATG-ID-TAB(WKS-CATG-TOTAL).
034800     MOVE CATG-NOME        TO WKS-CATG-NOME-TAB(WKS-CATG-TOTAL).
034900     MOVE CATG-TIPO        TO WKS-CATG-TIPO-TAB(WKS-CATG-TOTAL).
035000     MOVE CATG-ATIVA       TO WKS-CATG-ATIVA-TAB(WKS-CATG-TOTAL).
035100     ADD 1 TO WKS-CONT-CATEGORIAS.
035200 210-EXIT.
035300     EXIT.
035400*----------------------------------------------------------------
035500 250-CARGA-CLIENTES SECTION.
035600 250-INICIO.
035700     READ CLIARQ
035800         AT END
035900             SET FIN-CLIARQ TO TRUE
036000         NOT AT END
036100             PERFORM 260-CARGA-UM-CLIENTE THRU 260-EXIT
036200     END-READ.
036300     IF FS-CLIARQ NOT = 00 AND FS-CLIARQ NOT = 10
036400         MOVE 'CLIARQ  ' TO WKS-ARCHIVO
036500         MOVE 'READ    ' TO WKS-ACCION
036600         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
036700     END-IF.
036800 250-EXIT.
036900     EXIT.
037000*----------------------------------------------------------------
037100 260-CARGA-UM-CLIENTE SECTION.
037200 260-INICIO.
037300     ADD 1 TO WKS-CLI-TOTAL.
037400     MOVE CLI-ID     TO WKS-CLI-ID-TAB(WKS-CLI-TOTAL).
037500     MOVE CLI-ATIVO  TO WKS-CLI-ATIVO-TAB(WKS-CLI-TOTAL).
037600     ADD 1 TO WKS-CONT-CLIENTES.
037700 260-EXIT.
037800     EXIT.
037900*----------------------------------------------------------------
038000*    CASAMIENTO SECUENCIAL MAESTRO VIEJO (TRANARQ) CONTRA
038100*    MOVIMIENTOS (TRANMOV), AMBOS ASCENDENTES POR LLAVE, PARA
038200*    PRODUCIR EL MAESTRO NUEVO (TRANNEW). TECNICA CLASICA DE
038300*    ACTUALIZACION DE MAESTRO POR ARCHIVO SECUENCIAL.
038400*----------------------------------------------------------------
038500 300-PROCESA-UM-MOVIMENTO SECTION.
038600 300-INICIO.
038700     EVALUATE TRUE
038800         WHEN FIN-TRANARQ
038900             PERFORM 320-TRATA-CRIAR THRU 320-EXIT
039000             PERFORM 610-LE-PROXIMO-MOVIMENTO THRU 610-EXIT
039100         WHEN FIN-TRANMOV
039200             MOVE REG-TRANARQ TO REG-TRANNEW
039300             WRITE REG-TRANNEW
039400             ADD 1 TO WKS-CONT-COPIADOS
039500             PERFORM 600-LE-PROXIMO-TRANARQ THRU 600-EXIT
039600         WHEN MOV-ID = TRV-ID
039700             PERFORM 310-APLICA-MOVIMENTO THRU 310-EXIT
039800             PERFORM 600-LE-PROXIMO-TRANARQ THRU 600-EXIT
039900             PERFORM 610-LE-PROXIMO-MOVIMENTO THRU 610-EXIT
040000         WHEN MOV-ID < TRV-ID
040100             PERFORM 320-TRATA-CRIAR THRU 320-EXIT
040200             PERFORM 610-LE-PROXIMO-MOVIMENTO THRU 610-EXIT
040300         WHEN OTHER
040400             MOVE REG-TRANARQ TO REG-TRANNEW
040500             WRITE REG-TRANNEW
040600             ADD 1 TO WKS-CONT-COPIADOS
040700             PERFORM 600-LE-PROXIMO-TRANARQ THRU 600-EXIT
040800     END-EVALUATE.
040900 300-EXIT.
041000     EXIT.
041100*----------------------------------------------------------------
041200 310-APLICA-MOVIMENTO SECTION.
041300 310-INICIO.
041400     EVALUATE TRUE
041500         WHEN MOV-ATUALIZAR
041600             PERFORM 330-TRATA-ATUALIZAR THRU 330-EXIT
041700         WHEN MOV-EXCLUIR
041800             PERFORM 340-TRATA-EXCLUIR THRU 340-EXIT
041900         WHEN MOV-CONFIRMAR
042000             PERFORM 350-TRATA-CONFIRMAR THRU 350-EXIT
042100         WHEN MOV-CANCELAR
042200             PERFORM 360-TRATA-CANCELAR THRU 360-EXIT
042300         WHEN OTHER
042400             MOVE REG-TRANARQ TO REG-TRANNEW
042500             WRITE REG-TRANNEW
042600             ADD 1 TO WKS-CONT-REJEITADOS
042700             MOVE 'ACAO DE MOVIMENTO DESCONHECIDA' TO
042800                 WKS-MOTIVO-RECHAZO
042900             PERFORM 705-EMITE-RECHAZO THRU 705-EXIT
043000     END-EVALUATE.
043100 310-EXIT.
043200     EXIT.
043300*----------------------------------------------------------------
043400*    CRIAR - NUEVA TRANSACCION (ID DE TRANMOV NO EXISTE EN EL
043500*    MAESTRO VIEJO, POR LO TANTO SOLO SE ACEPTA ACCION 'C')
043600*----------------------------------------------------------------
043700 320-TRATA-CRIAR SECTION.
043800 320-INICIO.
043900     SET MOVIMENTO-OK TO TRUE.
044000     IF NOT MOV-CRIAR
044100         SET MOVIMENTO-RECHAZADO TO TRUE
044200         MOVE 'ID NAO ENCONTRADO NO MESTRE' TO
044300             WKS-MOTIVO-RECHAZO
044400     END-IF.
044500     IF MOVIMENTO-OK
044600         PERFORM 400-VALIDA-CATEGORIA THRU 400-EXIT
044700     END-IF.
044800     IF MOVIMENTO-OK
044900         PERFORM 410-VALIDA-CLIENTE THRU 410-EXIT
045000     END-IF.
045100     IF MOVIMENTO-OK
045200         PERFORM 420-VALIDA-RECORRENCIA THRU 420-EXIT
045300     END-IF.
045400     IF MOVIMENTO-OK
045500         PERFORM 430-VALIDA-VALOR THRU 430-EXIT
045600     END-IF.
045700     IF MOVIMENTO-OK
045800         PERFORM 440-VALIDA-DESCRICAO THRU 440-EXIT
045900     END-IF.
046000     IF MOVIMENTO-OK
046100         MOVE REG-TRANMOV TO REG-TRANNEW
046200         IF TRAN-STATUS OF REG-TRANNEW = SPACES
046300             SET TRAN-ST-PENDENTE OF REG-TRANNEW TO TRUE
046400         END-IF
046500         IF TRAN-EFETIVADA OF REG-TRANNEW = SPACES
046600             SET TRAN-EFETIVADA-NAO OF REG-TRANNEW TO TRUE
046700         END-IF
046800         WRITE REG-TRANNEW
046900         ADD 1 TO WKS-CONT-CRIADOS
047000     ELSE
047100         ADD 1 TO WKS-CONT-REJEITADOS
047200         PERFORM 705-EMITE-RECHAZO THRU 705-EXIT
047300     END-IF.
047400 320-EXIT.
047500     EXIT.
047600*----------------------------------------------------------------
047700 330-TRATA-ATUALIZAR SECTION.
047800 330-INICIO.
047900     SET MOVIMENTO-OK TO TRUE.
048000     PERFORM 400-VALIDA-CATEGORIA THRU 400-EXIT.
048100     IF MOVIMENTO-OK
048200         PERFORM 410-VALIDA-CLIENTE THRU 410-EXIT
048300     END-IF.
048400     IF MOVIMENTO-OK
048500         PERFORM 420-VALIDA-RECORRENCIA THRU 420-EXIT
048600     END-IF.
048700     IF MOVIMENTO-OK
048800         PERFORM 430-VALIDA-VALOR THRU 430-EXIT
048900     END-IF.
049000     IF MOVIMENTO-OK
049100         PERFORM 440-VALIDA-DESCRICAO THRU 440-EXIT
049200     END-IF.
049300     IF MOVIMENTO-OK
049400         MOVE REG-TRANMOV TO REG-TRANNEW
049500         MOVE TRV-ID TO TRAN-ID OF REG-TRANNEW
049600         WRITE REG-TRANNEW
049700         ADD 1 TO WKS-CONT-ATUALIZADOS
049800     ELSE
049900         MOVE REG-TRANARQ TO REG-TRANNEW
050000         WRITE REG-TRANNEW
050100         ADD 1 TO WKS-CONT-REJEITADOS
050200         PERFORM 705-EMITE-RECHAZO THRU 705-EXIT
050300     END-IF.
050400 330-EXIT.
050500     EXIT.
050600*----------------------------------------------------------------
050700 340-TRATA-EXCLUIR SECTION.
050800 340-INICIO.
050900     IF TRV-ST-CONFIRMADA AND TRV-EFETIVADA-SIM
051000         MOVE REG-TRANARQ TO REG-TRANNEW
051100         WRITE REG-TRANNEW
051200         ADD 1 TO WKS-CONT-REJEITADOS
051300         MOVE 'CONFIRMADA E EFETIVADA - USE ESTORNO' TO
051400             WKS-MOTIVO-RECHAZO
051500         PERFORM 705-EMITE-RECHAZO THRU 705-EXIT
051600     ELSE
051700         ADD 1 TO WKS-CONT-EXCLUIDOS
051800     END-IF.
051900 340-EXIT.
052000     EXIT.
052100*----------------------------------------------------------------
052200 350-TRATA-CONFIRMAR SECTION.
052300 350-INICIO.
052400     IF TRV-ST-CANCELADA
052500         MOVE REG-TRANARQ TO REG-TRANNEW
052600         WRITE REG-TRANNEW
052700         ADD 1 TO WKS-CONT-REJEITADOS
052800         MOVE 'TRANSACAO CANCELADA - NAO CONFIRMA' TO
052900             WKS-MOTIVO-RECHAZO
053000         PERFORM 705-EMITE-RECHAZO THRU 705-EXIT
053100     ELSE
053200         PERFORM 800-CALCULA-DATA-HORA THRU 800-CALC-EXIT
053300         MOVE REG-TRANARQ TO REG-TRANNEW
053400         SET TRAN-ST-CONFIRMADA OF REG-TRANNEW TO TRUE
053500         SET TRAN-EFETIVADA-SIM OF REG-TRANNEW TO TRUE
053600         MOVE WKS-DATA-HORA-EFETIVACAO TO
053700             TRAN-DATA-EFETIVACAO OF REG-TRANNEW
053800         WRITE REG-TRANNEW
053900         ADD 1 TO WKS-CONT-CONFIRMADOS
054000     END-IF.
054100 350-EXIT.
054200     EXIT.
054300*----------------------------------------------------------------
054400 360-TRATA-CANCELAR SECTION.
054500 360-INICIO.
054600     IF TRV-ST-CONFIRMADA AND TRV-EFETIVADA-SIM
054700         MOVE REG-TRANARQ TO REG-TRANNEW
054800         WRITE REG-TRANNEW
054900         ADD 1 TO WKS-CONT-REJEITADOS
055000         MOVE 'CONFIRMADA E EFETIVADA - USE ESTORNO' TO
055100             WKS-MOTIVO-RECHAZO
055200         PERFORM 705-EMITE-RECHAZO THRU 705-EXIT
055300     ELSE
055400         MOVE REG-TRANARQ TO REG-TRANNEW
055500         SET TRAN-ST-CANCELADA OF REG-TRANNEW TO TRUE
055600         WRITE REG-TRANNEW
055700         ADD 1 TO WKS-CONT-CANCELADOS
055800     END-IF.
055900 360-EXIT.
056000     EXIT.
056100*----------------------------------------------------------------
056200 400-VALIDA-CATEGORIA SECTION.
056300 400-INICIO.
056400     SET IDX-CATG TO 1.
056500     SEARCH ALL WKS-CATG-OCORRE
056600         AT END
056700             SET MOVIMENTO-RECHAZADO TO TRUE
056800             MOVE 'CATEGORIA NAO ENCONTRADA' TO
056900                 WKS-MOTIVO-RECHAZO
057000         WHEN WKS-CATG-ID-TAB(IDX-CATG) = MOV-CATEGORIA-ID
057100             SET MOVIMENTO-OK TO TRUE
057200     END-SEARCH.
057300 400-EXIT.
057400     EXIT.
057500*----------------------------------------------------------------
057600 410-VALIDA-CLIENTE SECTION.
057700 410-INICIO.
057800     IF MOV-CLIENTE-ID = ZERO
057900         SET MOVIMENTO-OK TO TRUE
058000     ELSE
058100         SET IDX-CLI TO 1
058200         SEARCH ALL WKS-CLI-OCORRE
058300             AT END
058400                 SET MOVIMENTO-RECHAZADO TO TRUE
058500                 MOVE 'CLIENTE NAO ENCONTRADO' TO
058600                     WKS-MOTIVO-RECHAZO
058700             WHEN WKS-CLI-ID-TAB(IDX-CLI) = MOV-CLIENTE-ID
058800                 SET MOVIMENTO-OK TO TRUE
058900         END-SEARCH
059000     END-IF.
059100 410-EXIT.
059200     EXIT.
059300*----------------------------------------------------------------
059400 420-VALIDA-RECORRENCIA SECTION.
059500 420-INICIO.
059600     IF MOV-RECORRENTE-SIM
059700         IF MOV-FREQUENCIA-RECORRENCIA = SPACES
059800             SET MOVIMENTO-RECHAZADO TO TRUE
059900             MOVE 'FREQUENCIA OBRIGATORIA SE RECORRENTE' TO
060000                 WKS-MOTIVO-RECHAZO
060100         ELSE
060200             IF MOV-FR-DIARIA OR MOV-FR-SEMANAL
060300                     OR MOV-FR-QUINZENAL OR MOV-FR-MENSAL
060400                     OR MOV-FR-BIMESTRAL OR MOV-FR-TRIMESTRAL
060500                     OR MOV-FR-SEMESTRAL OR MOV-FR-ANUAL
060600                 SET MOVIMENTO-OK TO TRUE
060700             ELSE
060800                 SET MOVIMENTO-RECHAZADO TO TRUE
060900                 MOVE 'FREQUENCIA DE RECORRENCIA INVALIDA' TO
061000                     WKS-MOTIVO-RECHAZO
061100             END-IF
061200         END-IF
061300     END-IF.
061400 420-EXIT.
061500     EXIT.
061600*----------------------------------------------------------------
061700 430-VALIDA-VALOR SECTION.
061800 430-INICIO.
061900     IF MOV-VALOR > ZERO
062000         SET MOVIMENTO-OK TO TRUE
062100     ELSE
062200         SET MOVIMENTO-RECHAZADO TO TRUE
062300         MOVE 'VALOR DEVE SER MAIOR QUE ZERO' TO
062400             WKS-MOTIVO-RECHAZO
062500     END-IF.
062600 430-EXIT.
062700     EXIT.
062800*----------------------------------------------------------------
062900 440-VALIDA-DESCRICAO SECTION.
063000 440-INICIO.
063100     IF MOV-DESCRICAO = SPACES
063200         SET MOVIMENTO-RECHAZADO TO TRUE
063300         MOVE 'DESCRICAO OBRIGATORIA' TO WKS-MOTIVO-RECHAZO
063400     ELSE
063500         MOVE 200 TO WKS-IDX-DESC
063600         PERFORM 442-VARRE-DESCRICAO THRU 442-EXIT
063700             UNTIL WKS-IDX-DESC = 0
063800                 OR MOV-DESCRICAO(WKS-IDX-DESC:1) NOT = SPACE
063900         IF WKS-IDX-DESC < 3
064000             SET MOVIMENTO-RECHAZADO TO TRUE
064100             MOVE 'DESCRICAO MUITO CURTA' TO WKS-MOTIVO-RECHAZO
064200         ELSE
064300             SET MOVIMENTO-OK TO TRUE
064400         END-IF
064500     END-IF.
064600 440-EXIT.
064700     EXIT.
064800*----------------------------------------------------------------
064900 442-VARRE-DESCRICAO SECTION.
065000 442-INICIO.
065100     SUBTRACT 1 FROM WKS-IDX-DESC.
065200 442-EXIT.
065300     EXIT.
065400*----------------------------------------------------------------
065500 600-LE-PROXIMO-TRANARQ SECTION.
065600 600-INICIO.
065700     IF FIN-TRANARQ
065800         GO TO 600-EXIT
065900     END-IF.
066000     READ TRANARQ
066100         AT END
066200             SET FIN-TRANARQ TO TRUE
066300     END-READ.
066400     IF FS-TRANARQ NOT = 00 AND FS-TRANARQ NOT = 10
066500         MOVE 'TRANARQ ' TO WKS-ARCHIVO
066600         MOVE 'READ    ' TO WKS-ACCION
066700         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
066800     END-IF.
066900 600-EXIT.
067000     EXIT.
067100*----------------------------------------------------------------
067200 610-LE-PROXIMO-MOVIMENTO SECTION.
067300 610-INICIO.
067400     IF FIN-TRANMOV
067500         GO TO 610-EXIT
067600     END-IF.
067700     READ TRANMOV
067800         AT END
067900             SET FIN-TRANMOV TO TRUE
068000     END-READ.
068100     IF FS-TRANMOV NOT = 00 AND FS-TRANMOV NOT = 10
068200         MOVE 'TRANMOV ' TO WKS-ARCHIVO
068300         MOVE 'READ    ' TO WKS-ACCION
068400         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
068500     END-IF.
068600 610-EXIT.
068700     EXIT.
068800*----------------------------------------------------------------
068900 700-ERRO-LEITURA SECTION.
069000 700-INICIO.
069100     MOVE FS-TRANARQ TO WKS-LLAVE.
069200     CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
069300         WKS-LLAVE, FS-TRANARQ, FSE-TRANARQ.
069400     DISPLAY 'LGTRN01 - ERRO DE E/S EM ' WKS-ARCHIVO
069500         ' ACAO ' WKS-ACCION UPON CONSOLE.
069600     CLOSE TRANARQ TRANMOV TRANNEW CATARQ CLIARQ.
069700     STOP RUN.
069800 700-EXIT.
069900     EXIT.
070000*----------------------------------------------------------------
070100 705-EMITE-RECHAZO SECTION.
070200 705-INICIO.
070300     MOVE SPACES TO WKS-MENSAGEM-CONSOLA.
070400     STRING 'LGTRN01 - MOVIMENTO REJEITADO: '
070500             WKS-MOTIVO-RECHAZO
070600         DELIMITED BY SIZE INTO WKS-MENSAGEM-CONSOLA.
070700     DISPLAY WKS-MENSAGEM-CONSOLA UPON CONSOLE.
070800 705-EXIT.
070900     EXIT.
071000*----------------------------------------------------------------
071100*    FECHA/HORA DE SISTEMA COM VENTANA DE SIGLO (SEM-0230/0244)
071200*----------------------------------------------------------------
071300 800-CALCULA-DATA-HORA SECTION.
071400 800-CALC-INICIO.
071500     ACCEPT WKS-DATA-SISTEMA-AAMMDD FROM DATE.
071600     ACCEPT WKS-HORA-SISTEMA FROM TIME.
071700     IF WKS-DSR-ANO < 50
071800         MOVE 20 TO WKS-DSC-SECULO
071900     ELSE
072000         MOVE 19 TO WKS-DSC-SECULO
072100     END-IF.
072200     MOVE WKS-DSR-ANO TO WKS-DSC-ANO.
072300     MOVE WKS-DSR-MES TO WKS-DSC-MES.
072400     MOVE WKS-DSR-DIA TO WKS-DSC-DIA.
072500     MOVE WKS-DATA-SISTEMA-CCYYMMDD(1:8) TO
072600         WKS-DATA-HORA-EFETIVACAO(1:8).
072700     MOVE WKS-HSC-HORAS      TO WKS-DATA-HORA-EFETIVACAO(9:2).
072800     MOVE WKS-HSC-MINUTOS    TO WKS-DATA-HORA-EFETIVACAO(11:2).
072900     MOVE WKS-HSC-SEGUNDOS   TO WKS-DATA-HORA-EFETIVACAO(13:2).
073000 800-CALC-EXIT.
073100     EXIT.
073200*----------------------------------------------------------------
073300 800-ESTATISTICAS SECTION.
073400 800-INICIO.
073500     DISPLAY '----------------------------------------' UPON
073600         CONSOLE.
073700     DISPLAY 'LGTRN01 - ESTATISTICA DE EXECUCAO' UPON CONSOLE.
073800     DISPLAY 'CATEGORIAS EM MEMORIA . : ' WKS-CONT-CATEGORIAS
073900         UPON CONSOLE.
074000     DISPLAY 'CLIENTES EM MEMORIA . . : ' WKS-CONT-CLIENTES
074100         UPON CONSOLE.
074200     DISPLAY 'REGISTROS COPIADOS  . . : ' WKS-CONT-COPIADOS
074300         UPON CONSOLE.
074400     DISPLAY 'TRANSACOES CRIADAS  . . : ' WKS-CONT-CRIADOS
074500         UPON CONSOLE.
074600     DISPLAY 'TRANSACOES ATUALIZADAS  : ' WKS-CONT-ATUALIZADOS
074700         UPON CONSOLE.
074800     DISPLAY 'TRANSACOES EXCLUIDAS  . : ' WKS-CONT-EXCLUIDOS
074900         UPON CONSOLE.
075000     DISPLAY 'TRANSACOES CONFIRMADAS  : ' WKS-CONT-CONFIRMADOS
075100         UPON CONSOLE.
075200     DISPLAY 'TRANSACOES CANCELADAS . : ' WKS-CONT-CANCELADOS
075300         UPON CONSOLE.
075400     DISPLAY 'MOVIMENTOS REJEITADOS . : ' WKS-CONT-REJEITADOS
075500         UPON CONSOLE.
075600     DISPLAY '----------------------------------------' UPON
075700         CONSOLE.
075800 800-EXIT.
075900     EXIT.
076000*----------------------------------------------------------------
076100 900-FECHA-ARCHIVOS SECTION.
076200 900-INICIO.
076300     CLOSE TRANARQ.
076400     CLOSE TRANMOV.
076500     CLOSE TRANNEW.
076600     CLOSE CATARQ.
076700     CLOSE CLIARQ.
076800     DISPLAY 'LGTRN01 - MANTENIMIENTO DE TRANSACCIONES FINALIZADO'
076900         UPON CONSOLE.
077000 900-EXIT.
077100     EXIT.
