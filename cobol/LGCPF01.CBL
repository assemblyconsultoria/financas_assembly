000100******************************************************************
000200*                                                                *
000300*   P R O G R A M A            :   L G C P F 0 1                 *
000400*   A P L I C A C I O N        :   L I B R O   C O N T A B L E   *
000500*                                  ( F I N A N Z A S )           *
000600*   T I P O                    :   B A T C H                    *
000700*                                                                *
000800******************************************************************
000900*   FECHA            : 17/07/1987
001000*   PROGRAMADOR      : MARIO CASTILLO (MRC)
001100*   APLICACION       : FINANZAS - LIBRO CONTABLE
001200*   PROGRAMA         : LGCPF01
001300*   TIPO             : BATCH
001400*   DESCRIPCION      : MANTENIMIENTO DE CLIENTES PERSONA FISICA
001500*                      DENTRO DEL MAESTRO CLIARQ. CARGA EL
001600*                      MAESTRO COMPLETO (PF Y PJ) EN TABLA DE
001700*                      MEMORIA, VALIDA EL CPF DE CADA MOVIMIENTO
001800*                      DE ALTA/MODIFICACION DE PERSONA FISICA
001900*                      POR DIGITO VERIFICADOR, APLICA LOS
002000*                      MOVIMIENTOS, REORDENA POR CLI-ID Y GRABA
002100*                      UN NUEVO MAESTRO.
002200*   ARCHIVOS         : CLIARQ  (MAESTRO CLIENTES, ENTRADA)
002300*                      CPFMOV  (MOVIMIENTOS DE PERSONA FISICA)
002400*                      CLINEW  (NUEVO MAESTRO CLIENTES, SALIDA)
002500*                      CPFREJ  (MOVIMIENTOS RECHAZADOS, SALIDA)
002600*   INSTALADO        : DEPARTAMENTO DE SISTEMAS
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  LGCPF01.
003000 AUTHOR.  MARIO CASTILLO.
003100 INSTALLATION.  BANCO MERCANTIL DEL ISTMO, S.A.
003200 DATE-WRITTEN.  17/07/1987.
003300 DATE-COMPILED.
003400 SECURITY.  CONFIDENCIAL - USO EXCLUSIVO DEL DEPARTAMENTO DE
003500     SISTEMAS. PROHIBIDA SU REPRODUCCION TOTAL O PARCIAL SIN
003600     AUTORIZACION ESCRITA DE LA GERENCIA DE INFORMATICA.
003700*----------------------------------------------------------------
003800*                      B I T A C O R A                          *
003900*----------------------------------------------------------------
004000*  FECHA      PROGRAMADOR        TICKET     DESCRIPCION
004100*  ---------- ------------------ ---------- --------------------
004200*  17/07/1987 M.CASTILLO   (MRC) SEM-0102   VERSION INICIAL -
004300*                                           MANTENIMIENTO DE
004400*                                           CLIENTES PERSONA
004500*                                           FISICA.
004600*  22/10/1990 R.SOLARES    (RSM) SEM-0148   SE IMPLEMENTA LA
004700*                                           VALIDACION DE CPF
004800*                                           POR DIGITO
004900*                                           VERIFICADOR (ANTES
005000*                                           SOLO SE VERIFICABA
005100*                                           EL TAMANO).
005200*  16/06/1995 L.PORTILLO   (LEP) SEM-0201   SE AGREGA ARCHIVO DE
005300*                                           MOVIMIENTOS
005400*                                           RECHAZADOS (CPFREJ).
005500*  11/02/1998 S.AGUILAR    (SRA) SEM-0234   Y2K: FECHA DE
005600*                                           PROCESO PASA A
005700*                                           CCYYMMDD.
005800*  14/09/2002 J.MELGAR     (JAM) SEM-0270   CORRIGE CALCULO DO
005900*                                           SEGUNDO DIGITO
006000*                                           VERIFICADOR QUANDO
006100*                                           O RESTO DA DIVISAO
006200*                                           ERA MENOR QUE DOIS.
006300*  20/05/2003 R.SOLARES    (RSM) SEM-0276   AUDITORIA DETECTOU
006400*                                           QUE UM CPF COM OS
006500*                                           11 DIGITOS IGUAIS
006600*                                           PASSAVA NO DIGITO
006700*                                           VERIFICADOR. SE
006800*                                           AGREGA A VALIDACAO
006900*                                           DE DIGITOS REPETIDOS
007000*                                           E O BLOQUEIO DE CPF
007100*                                           E RG DUPLICADOS NA
007200*                                           CRIACAO E ATUALIZA-
007300*                                           CAO DO CLIENTE.
007400*  02/09/2003 J.MELGAR     (JAM) SEM-0291   A EXCLUSAO NAO
007500*                                           VERIFICAVA O TIPO DO
007600*                                           CLIENTE ANTES DE
007700*                                           DESATIVAR O REGISTRO,
007800*                                           IGUAL JA FAZ A
007900*                                           ATUALIZACAO. UM CNJMOV
008000*                                           COM ID COINCIDENTE
008100*                                           PODIA DESATIVAR UM
008200*                                           CLIENTE PF. SE AGREGA
008300*                                           A VALIDACAO EM
008400*                                           360-TRATA-EXCLUIR.
008500*----------------------------------------------------------------
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER.  IBM-370.
008900 OBJECT-COMPUTER.  IBM-370.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM
009200     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'
009300     UPSI-0 ON STATUS IS WKS-SWITCH-REPROCESO
009400            OFF STATUS IS WKS-SWITCH-NORMAL.
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700     SELECT CLIARQ ASSIGN TO CLIARQ
009800         ORGANIZATION IS SEQUENTIAL
009900         FILE STATUS IS FS-CLIARQ FSE-CLIARQ.
010000     SELECT CPFMOV ASSIGN TO CPFMOV
010100         ORGANIZATION IS SEQUENTIAL
010200         FILE STATUS IS FS-CPFMOV FSE-CPFMOV.
010300     SELECT CLINEW ASSIGN TO CLINEW
010400         ORGANIZATION IS SEQUENTIAL
010500         FILE STATUS IS FS-CLINEW FSE-CLINEW.
010600     SELECT CPFREJ ASSIGN TO CPFREJ
010700         ORGANIZATION IS SEQUENTIAL
010800         FILE STATUS IS FS-CPFREJ FSE-CPFREJ.
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  CLIARQ
011200     LABEL RECORDS ARE STANDARD.
011300 01  REG-CLIARQ.
011400     COPY LGCLIM.
011500 FD  CPFMOV
011600     LABEL RECORDS ARE STANDARD.
011700 01  REG-CPFMOV.
011800     02  MOV-ACAO                  PIC X(10).
011900         88  MOV-ACAO-CRIAR                VALUE 'CRIAR'.
012000         88  MOV-ACAO-ATUALIZAR             VALUE 'ATUALIZAR'.
012100         88  MOV-ACAO-EXCLUIR               VALUE 'EXCLUIR'.
012200     COPY LGCLIM REPLACING LEADING CLI BY MCLI.
012300 FD  CLINEW
012400     LABEL RECORDS ARE STANDARD.
012500 01  REG-CLINEW.
012600     COPY LGCLIM REPLACING LEADING CLI BY CLIN.
012700 FD  CPFREJ
012800     LABEL RECORDS ARE STANDARD.
012900 01  REG-CPFREJ.
013000     02  REJ-DATA-PROCESO          PIC 9(08).
013100     02  REJ-ACAO                  PIC X(10).
013200     02  REJ-CLIENTE-ID            PIC 9(09).
013300     02  REJ-CPF                   PIC 9(11).
013400     02  REJ-MOTIVO                PIC X(60).
013500     02  FILLER                    PIC X(20).
013600 WORKING-STORAGE SECTION.
013700 01  WKS-PARAMS-ERROR.
013800     02  WKS-PROGRAMA               PIC X(08) VALUE 'LGCPF01'.
013900     02  WKS-ARCHIVO                PIC X(08).
014000     02  WKS-ACCION                 PIC X(08).
014100     02  WKS-LLAVE                  PIC X(20).
014200 01  WKS-FS-STATUS.
014300     02  FS-CLIARQ                  PIC 9(02).
014400     02  FSE-CLIARQ.
014500         04  FSE-CLIARQ-RETURN      PIC S9(4) COMP-5.
014600         04  FSE-CLIARQ-FUNCTION    PIC S9(4) COMP-5.
014700         04  FSE-CLIARQ-FEEDBACK    PIC S9(4) COMP-5.
014800     02  FS-CPFMOV                  PIC 9(02).
014900     02  FSE-CPFMOV.
015000         04  FSE-CPFMOV-RETURN      PIC S9(4) COMP-5.
015100         04  FSE-CPFMOV-FUNCTION    PIC S9(4) COMP-5.
015200         04  FSE-CPFMOV-FEEDBACK    PIC S9(4) COMP-5.
015300     02  FS-CLINEW                  PIC 9(02).
015400     02  FSE-CLINEW.
015500         04  FSE-CLINEW-RETURN      PIC S9(4) COMP-5.
015600         04  FSE-CLINEW-FUNCTION    PIC S9(4) COMP-5.
015700         04  FSE-CLINEW-FEEDBACK    PIC S9(4) COMP-5.
015800     02  FS-CPFREJ                  PIC 9(02).
015900     02  FSE-CPFREJ.
016000         04  FSE-CPFREJ-RETURN      PIC S9(4) COMP-5.
016100         04  FSE-CPFREJ-FUNCTION    PIC S9(4) COMP-5.
016200         04  FSE-CPFREJ-FEEDBACK    PIC S9(4) COMP-5.
016300 01  WKS-INDICADORES.
016400     02  WKS-FIM-CLIARQ             PIC X(01) VALUE 'N'.
016500         88  FIN-CLIARQ                    VALUE 'Y'.
016600     02  WKS-FIM-CPFMOV             PIC X(01) VALUE 'N'.
016700         88  FIN-CPFMOV                    VALUE 'Y'.
016800     02  WKS-SWITCH-REPROCESO       PIC X(01) VALUE 'N'.
016900     02  WKS-SWITCH-NORMAL          PIC X(01) VALUE 'Y'.
017000*----------------------------------------------------------------
017100*    DATA DE PROCESO - Y2K, MONTADA A PARTIR DE ACCEPT FROM DATE
017200*----------------------------------------------------------------
017300 01  WKS-DATA-SISTEMA-AAMMDD        PIC 9(06).
017400 01  WKS-DATA-SISTEMA-R REDEFINES WKS-DATA-SISTEMA-AAMMDD.
017500     02  WKS-DTS-AA                 PIC 9(02).
017600     02  WKS-DTS-MM                 PIC 9(02).
017700     02  WKS-DTS-DD                 PIC 9(02).
017800 01  WKS-SECULO                     PIC 9(02) COMP.
017900 01  WKS-DATA-SISTEMA-CCYYMMDD.
018000     02  WKS-DTS-SECULO             PIC 9(02).
018100     02  WKS-DTS-ANO                PIC 9(02).
018200     02  WKS-DTS-MES                PIC 9(02).
018300     02  WKS-DTS-DIA                PIC 9(02).
018400 01  WKS-DATA-SISTEMA-CCYYMMDD-R REDEFINES
018500     WKS-DATA-SISTEMA-CCYYMMDD.
018600     02  WKS-DTS-ANO-COMPLETO       PIC 9(04).
018700     02  WKS-DTS-MES-DIA            PIC 9(04).
018800*----------------------------------------------------------------
018900*    TABLA DO MAESTRO DE CLIENTES EM MEMORIA (PF E PJ JUNTOS) -
019000*    CARGADA COMPLETA, MOVIMENTADA E REGRAVADA ORDENADA.
019100*----------------------------------------------------------------
019200 01  WKS-TABELA-CLIENTES.
019300     02  WKS-CLI-TOTAL              PIC 9(05) COMP VALUE ZERO.
019400     02  WKS-CLI-OCORRE OCCURS 1 TO 99999 TIMES
019500             DEPENDING ON WKS-CLI-TOTAL
019600             INDEXED BY IDX-CLI IDX-CLI2.
019700         04  WKS-CLI-REGISTO.
019800             COPY LGCLIM REPLACING LEADING CLI BY TAB.
019900 01  WKS-TROCA-CLIENTE              PIC X(1520).
020000 01  WKS-INDICES-ORDENACAO.
020100     02  WKS-IDX-VARRE              PIC 9(05) COMP.
020200     02  WKS-IDX-COMPARA            PIC 9(05) COMP.
020300     02  WKS-HOUVE-TROCA            PIC X(01) VALUE 'N'.
020400         88  HOUVE-TROCA                   VALUE 'Y'.
020500 01  WKS-MAIOR-ID                   PIC 9(09) COMP VALUE ZERO.
020600 01  WKS-ENCONTROU                  PIC X(01) VALUE 'N'.
020700     88  CLIENTE-ENCONTRADO                VALUE 'Y'.
020800 01  WKS-CPF-DUPLICADO              PIC X(01) VALUE 'N'.
020900     88  CPF-JA-EXISTE                     VALUE 'Y'.
021000 01  WKS-RG-DUPLICADO               PIC X(01) VALUE 'N'.
021100     88  RG-JA-EXISTE                      VALUE 'Y'.
021200 01  WKS-MOTIVO-REJEICAO            PIC X(60).
021300*----------------------------------------------------------------
021400*    AREA DE TRABALHO DA VALIDACAO DE CPF POR DIGITO
021500*    VERIFICADOR (MODULO 11, DOIS DIGITOS).
021600*----------------------------------------------------------------
021700 01  WKS-AREA-CPF.
021800     02  WKS-CPF-NUMERO             PIC 9(11).
021900     02  WKS-CPF-NUMERO-R REDEFINES WKS-CPF-NUMERO.
022000         04  WKS-CPF-DIGITO   OCCURS 11 TIMES
022100                 INDEXED BY IDX-CPF   PIC 9(01).
022200     02  WKS-CPF-SOMA               PIC 9(05) COMP.
022300     02  WKS-CPF-PESO               PIC 9(02) COMP.
022400     02  WKS-CPF-RESTO              PIC 9(02) COMP.
022500     02  WKS-CPF-DIGITO-CALC-1      PIC 9(01).
022600     02  WKS-CPF-DIGITO-CALC-2      PIC 9(01).
022700     02  WKS-CPF-REPETIDO           PIC X(01) VALUE 'N'.
022800         88  CPF-TODOS-IGUAIS              VALUE 'Y'.
022900     02  WKS-CPF-VALIDO             PIC X(01) VALUE 'N'.
023000         88  CPF-E-VALIDO                  VALUE 'Y'.
023100 01  WKS-CONTADORES.
023200     02  WKS-CONT-LIDOS-CLIARQ      PIC 9(07) COMP VALUE ZERO.
023300     02  WKS-CONT-MOVIMENTOS        PIC 9(07) COMP VALUE ZERO.
023400     02  WKS-CONT-CRIADOS           PIC 9(07) COMP VALUE ZERO.
023500     02  WKS-CONT-ATUALIZADOS       PIC 9(07) COMP VALUE ZERO.
023600     02  WKS-CONT-EXCLUIDOS         PIC 9(07) COMP VALUE ZERO.
023700     02  WKS-CONT-REJEITADOS        PIC 9(07) COMP VALUE ZERO.
023800 PROCEDURE DIVISION.
023900 000-SECCION-PRINCIPAL SECTION.
024000 000-INICIO.
024100     ACCEPT WKS-DATA-SISTEMA-AAMMDD FROM DATE.
024200     PERFORM 800-CALCULA-DATA-SISTEMA THRU 800-EXIT.
024300     PERFORM 100-ABRE-ARCHIVOS THRU 100-EXIT.
024400     PERFORM 110-VERIFICA-APERTURA THRU 110-EXIT.
024500     PERFORM 200-CARGA-CLIARQ THRU 200-EXIT
024600         UNTIL FIN-CLIARQ.
024700     PERFORM 300-APLICA-MOVIMENTOS THRU 300-EXIT.
024800     PERFORM 400-ORDENA-POR-ID THRU 400-EXIT.
024900     PERFORM 500-GRAVA-NOVO-MAESTRO THRU 500-EXIT.
025000     PERFORM 900-FECHA-ARCHIVOS THRU 900-EXIT.
025100     STOP RUN.
025200 000-EXIT.
025300     EXIT.
025400*----------------------------------------------------------------
025500 100-ABRE-ARCHIVOS SECTION.
025600 100-INICIO.
025700     OPEN INPUT CLIARQ.
025800     OPEN INPUT CPFMOV.
025900     OPEN OUTPUT CLINEW.
026000     OPEN OUTPUT CPFREJ.
026100     DISPLAY 'LGCPF01 - MANTENIMIENTO PERSONA FISICA INICIADO'
026200         UPON CONSOLE.
026300 100-EXIT.
026400     EXIT.
026500*----------------------------------------------------------------
026600 110-VERIFICA-APERTURA SECTION.
026700 110-INICIO.
026800     IF FS-CLIARQ NOT = 00
026900         MOVE 'CLIARQ  ' TO WKS-ARCHIVO
027000         MOVE 'OPEN-INP' TO WKS-ACCION
027100         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
027200     END-IF.
027300     IF FS-CPFMOV NOT = 00
027400         MOVE 'CPFMOV  ' TO WKS-ARCHIVO
027500         MOVE 'OPEN-INP' TO WKS-ACCION
027600         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
027700     END-IF.
027800     IF FS-CLINEW NOT = 00
027900         MOVE 'CLINEW  ' TO WKS-ARCHIVO
028000         MOVE 'OPEN-OUT' TO WKS-ACCION
028100         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
028200     END-IF.
028300     IF FS-CPFREJ NOT = 00
028400         MOVE 'CPFREJ  ' TO WKS-ARCHIVO
028500         MOVE 'OPEN-OUT' TO WKS-ACCION
028600         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
028700     END-IF.
028800 110-EXIT.
028900     EXIT.
029000*----------------------------------------------------------------
029100 200-CARGA-CLIARQ SECTION.
029200 200-INICIO.
029300     READ CLIARQ
029400         AT END
029500             SET FIN-CLIARQ TO TRUE
029600         NOT AT END
029700             ADD 1 TO WKS-CONT-LIDOS-CLIARQ
029800             ADD 1 TO WKS-CLI-TOTAL
029900             MOVE REG-CLIARQ TO WKS-CLI-REGISTO(WKS-CLI-TOTAL)
030000             IF CLI-ID > WKS-MAIOR-ID
030100                 MOVE CLI-ID TO WKS-MAIOR-ID
030200             END-IF
030300     END-READ.
030400     IF FS-CLIARQ NOT = 00 AND FS-CLIARQ NOT = 10
030500         MOVE 'CLIARQ  ' TO WKS-ARCHIVO
030600         MOVE 'READ    ' TO WKS-ACCION
030700         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
030800     END-IF.
030900 200-EXIT.
031000     EXIT.
031100*----------------------------------------------------------------
031200 300-APLICA-MOVIMENTOS SECTION.
031300 300-INICIO.
031400     PERFORM 310-LE-MOVIMENTO THRU 310-EXIT.
031500     PERFORM 320-PROCESSA-UM-MOVIMENTO THRU 320-EXIT
031600         UNTIL FIN-CPFMOV.
031700 300-EXIT.
031800     EXIT.
031900*----------------------------------------------------------------
032000 310-LE-MOVIMENTO SECTION.
032100 310-INICIO.
032200     READ CPFMOV
032300         AT END
032400             SET FIN-CPFMOV TO TRUE
032500         NOT AT END
032600             ADD 1 TO WKS-CONT-MOVIMENTOS
032700     END-READ.
032800     IF FS-CPFMOV NOT = 00 AND FS-CPFMOV NOT = 10
032900         MOVE 'CPFMOV  ' TO WKS-ARCHIVO
033000         MOVE 'READ    ' TO WKS-ACCION
033100         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
033200     END-IF.
033300 310-EXIT.
033400     EXIT.
033500*----------------------------------------------------------------
033600 320-PROCESSA-UM-MOVIMENTO SECTION.
033700 320-INICIO.
033800     MOVE 'N' TO WKS-ENCONTROU.
033900     MOVE SPACES TO WKS-MOTIVO-REJEICAO.
034000     IF NOT MOV-ACAO-CRIAR
034100         PERFORM 330-LOCALIZA-CLIENTE THRU 330-EXIT
034200     END-IF.
034300     IF MOV-ACAO-CRIAR OR MOV-ACAO-ATUALIZAR
034400         MOVE MCLI-PF-CPF TO WKS-CPF-NUMERO
034500         PERFORM 500-VALIDA-CPF THRU 500-EXIT
034600     END-IF.
034700     EVALUATE TRUE
034800         WHEN MOV-ACAO-CRIAR AND NOT CPF-E-VALIDO
034900             MOVE 'CPF INVALIDO' TO WKS-MOTIVO-REJEICAO
035000             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
035100         WHEN MOV-ACAO-ATUALIZAR AND NOT CPF-E-VALIDO
035200             MOVE 'CPF INVALIDO' TO WKS-MOTIVO-REJEICAO
035300             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
035400         WHEN MOV-ACAO-CRIAR
035500             PERFORM 340-TRATA-CRIAR THRU 340-EXIT
035600         WHEN MOV-ACAO-ATUALIZAR
035700             PERFORM 350-TRATA-ATUALIZAR THRU 350-EXIT
035800         WHEN MOV-ACAO-EXCLUIR
035900             PERFORM 360-TRATA-EXCLUIR THRU 360-EXIT
036000         WHEN OTHER
036100             MOVE 'ACAO DE MOVIMENTO DESCONHECIDA' TO
036200                 WKS-MOTIVO-REJEICAO
036300             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
036400     END-EVALUATE.
036500     PERFORM 310-LE-MOVIMENTO THRU 310-EXIT.
036600 320-EXIT.
036700     EXIT.
036800*----------------------------------------------------------------
036900 330-LOCALIZA-CLIENTE SECTION.
037000 330-INICIO.
037100     MOVE 'N' TO WKS-ENCONTROU.
037200     SET IDX-CLI TO 1.
037300     PERFORM 332-COMPARA-UMA THRU 332-EXIT
037400         UNTIL IDX-CLI > WKS-CLI-TOTAL
037500             OR CLIENTE-ENCONTRADO.
037600 330-EXIT.
037700     EXIT.
037800*----------------------------------------------------------------
037900 332-COMPARA-UMA SECTION.
038000 332-INICIO.
038100     IF TAB-ID(IDX-CLI) = MCLI-ID
038200         SET CLIENTE-ENCONTRADO TO TRUE
038300     ELSE
038400         SET IDX-CLI UP BY 1
038500     END-IF.
038600 332-EXIT.
038700     EXIT.
038800*----------------------------------------------------------------
038900 340-TRATA-CRIAR SECTION.
039000 340-INICIO.
039100     MOVE 'N' TO WKS-CPF-DUPLICADO.
039200     SET IDX-CLI2 TO 1.
039300     PERFORM 342-COMPARA-CPF THRU 342-EXIT
039400         UNTIL IDX-CLI2 > WKS-CLI-TOTAL
039500             OR CPF-JA-EXISTE.
039600     MOVE 'N' TO WKS-RG-DUPLICADO.
039700     IF MCLI-PF-COM-RG
039800         SET IDX-CLI2 TO 1
039900         PERFORM 344-COMPARA-RG THRU 344-EXIT
040000             UNTIL IDX-CLI2 > WKS-CLI-TOTAL
040100                 OR RG-JA-EXISTE
040200     END-IF.
040300     EVALUATE TRUE
040400         WHEN CPF-JA-EXISTE
040500             MOVE 'CPF JA CADASTRADO' TO WKS-MOTIVO-REJEICAO
040600             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
040700         WHEN RG-JA-EXISTE
040800             MOVE 'RG JA CADASTRADO' TO WKS-MOTIVO-REJEICAO
040900             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
041000         WHEN OTHER
041100             ADD 1 TO WKS-MAIOR-ID
041200             ADD 1 TO WKS-CLI-TOTAL
041300             MOVE WKS-MAIOR-ID    TO TAB-ID(WKS-CLI-TOTAL)
041400             SET TAB-TIPO-PF(WKS-CLI-TOTAL) TO TRUE
041500             MOVE MCLI-NOME       TO TAB-NOME(WKS-CLI-TOTAL)
041600             MOVE MCLI-EMAIL      TO TAB-EMAIL(WKS-CLI-TOTAL)
041700             MOVE MCLI-TELEFONE   TO TAB-TELEFONE(WKS-CLI-TOTAL)
041800             MOVE MCLI-ENDERECO   TO TAB-ENDERECO(WKS-CLI-TOTAL)
041900             MOVE MCLI-CIDADE     TO TAB-CIDADE(WKS-CLI-TOTAL)
042000             MOVE MCLI-ESTADO     TO TAB-ESTADO(WKS-CLI-TOTAL)
042100             MOVE MCLI-CEP        TO TAB-CEP(WKS-CLI-TOTAL)
042200             SET TAB-ATIVO-SIM(WKS-CLI-TOTAL) TO TRUE
042300             MOVE MCLI-OBSERVACOES TO
042400                 TAB-OBSERVACOES(WKS-CLI-TOTAL)
042500             MOVE MCLI-PF-CPF     TO TAB-PF-CPF(WKS-CLI-TOTAL)
042600             MOVE MCLI-PF-RG      TO TAB-PF-RG(WKS-CLI-TOTAL)
042700             MOVE MCLI-PF-TEM-RG  TO
042800                 TAB-PF-TEM-RG(WKS-CLI-TOTAL)
042900             MOVE MCLI-PF-DATA-NASCIMENTO TO
043000                 TAB-PF-DATA-NASCIMENTO(WKS-CLI-TOTAL)
043100             MOVE MCLI-PF-PROFISSAO TO
043200                 TAB-PF-PROFISSAO(WKS-CLI-TOTAL)
043300             MOVE MCLI-PF-ESTADO-CIVIL TO
043400                 TAB-PF-ESTADO-CIVIL(WKS-CLI-TOTAL)
043500             ADD 1 TO WKS-CONT-CRIADOS
043600     END-EVALUATE.
043700 340-EXIT.
043800     EXIT.
043900*----------------------------------------------------------------
044000*    VERIFICA CPF DUPLICADO NO MAESTRO EM MEMORIA - USADO NA
044100*    CRIACAO, ONDE O REGISTO NOVO AINDA NAO ESTA NA TABELA E
044200*    PORTANTO NAO HA POSICAO PROPRIA A EXCLUIR DA VARREDURA.
044300*----------------------------------------------------------------
044400 342-COMPARA-CPF SECTION.
044500 342-INICIO.
044600     IF TAB-TIPO-PF(IDX-CLI2)
044700             AND TAB-PF-CPF(IDX-CLI2) = MCLI-PF-CPF
044800         SET CPF-JA-EXISTE TO TRUE
044900     ELSE
045000         SET IDX-CLI2 UP BY 1
045100     END-IF.
045200 342-EXIT.
045300     EXIT.
045400*----------------------------------------------------------------
045500 344-COMPARA-RG SECTION.
045600 344-INICIO.
045700     IF TAB-TIPO-PF(IDX-CLI2)
045800             AND TAB-PF-COM-RG(IDX-CLI2)
045900             AND TAB-PF-RG(IDX-CLI2) = MCLI-PF-RG
046000         SET RG-JA-EXISTE TO TRUE
046100     ELSE
046200         SET IDX-CLI2 UP BY 1
046300     END-IF.
046400 344-EXIT.
046500     EXIT.
046600*----------------------------------------------------------------
046700 350-TRATA-ATUALIZAR SECTION.
046800 350-INICIO.
046900     IF NOT CLIENTE-ENCONTRADO
047000         MOVE 'CLIENTE NAO ENCONTRADO' TO WKS-MOTIVO-REJEICAO
047100         PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
047200     ELSE
047300         IF NOT TAB-TIPO-PF(IDX-CLI)
047400             MOVE 'CLIENTE NAO E PESSOA FISICA' TO
047500                 WKS-MOTIVO-REJEICAO
047600             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
047700         ELSE
047800             MOVE 'N' TO WKS-CPF-DUPLICADO
047900             SET IDX-CLI2 TO 1
048000             PERFORM 346-COMPARA-CPF-ATU THRU 346-EXIT
048100                 UNTIL IDX-CLI2 > WKS-CLI-TOTAL
048200                     OR CPF-JA-EXISTE
048300             MOVE 'N' TO WKS-RG-DUPLICADO
048400             IF MCLI-PF-COM-RG
048500                 SET IDX-CLI2 TO 1
048600                 PERFORM 348-COMPARA-RG-ATU THRU 348-EXIT
048700                     UNTIL IDX-CLI2 > WKS-CLI-TOTAL
048800                         OR RG-JA-EXISTE
048900             END-IF
049000             EVALUATE TRUE
049100                 WHEN CPF-JA-EXISTE
049200                     MOVE 'CPF JA CADASTRADO' TO
049300                         WKS-MOTIVO-REJEICAO
049400                     PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
049500                 WHEN RG-JA-EXISTE
049600                     MOVE 'RG JA CADASTRADO' TO
049700                         WKS-MOTIVO-REJEICAO
049800                     PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
049900                 WHEN OTHER
050000                     MOVE MCLI-NOME TO TAB-NOME(IDX-CLI)
050100                     MOVE MCLI-EMAIL TO TAB-EMAIL(IDX-CLI)
050200                     MOVE MCLI-TELEFONE TO
050300                         TAB-TELEFONE(IDX-CLI)
050400                     MOVE MCLI-ENDERECO TO
050500                         TAB-ENDERECO(IDX-CLI)
050600                     MOVE MCLI-CIDADE TO TAB-CIDADE(IDX-CLI)
050700                     MOVE MCLI-ESTADO TO TAB-ESTADO(IDX-CLI)
050800                     MOVE MCLI-CEP TO TAB-CEP(IDX-CLI)
050900                     MOVE MCLI-OBSERVACOES TO
051000                         TAB-OBSERVACOES(IDX-CLI)
051100                     MOVE MCLI-PF-CPF TO TAB-PF-CPF(IDX-CLI)
051200                     MOVE MCLI-PF-RG TO TAB-PF-RG(IDX-CLI)
051300                     MOVE MCLI-PF-TEM-RG TO
051400                         TAB-PF-TEM-RG(IDX-CLI)
051500                     MOVE MCLI-PF-DATA-NASCIMENTO TO
051600                         TAB-PF-DATA-NASCIMENTO(IDX-CLI)
051700                     MOVE MCLI-PF-PROFISSAO TO
051800                         TAB-PF-PROFISSAO(IDX-CLI)
051900                     MOVE MCLI-PF-ESTADO-CIVIL TO
052000                         TAB-PF-ESTADO-CIVIL(IDX-CLI)
052100                     ADD 1 TO WKS-CONT-ATUALIZADOS
052200             END-EVALUATE
052300         END-IF
052400     END-IF.
052500 350-EXIT.
052600     EXIT.
052700*----------------------------------------------------------------
052800*    VARIANTES DAS ROTINAS 342/344 PARA A ATUALIZACAO - EXCLUEM
052900*    A PROPRIA POSICAO DO CLIENTE (IDX-CLI) DA VARREDURA, POIS
053000*    O CPF/RG ATUAL DO REGISTO NAO PODE SE CHOCAR CONSIGO MESMO.
053100*----------------------------------------------------------------
053200 346-COMPARA-CPF-ATU SECTION.
053300 346-INICIO.
053400     IF IDX-CLI2 NOT = IDX-CLI
053500             AND TAB-TIPO-PF(IDX-CLI2)
053600             AND TAB-PF-CPF(IDX-CLI2) = MCLI-PF-CPF
053700         SET CPF-JA-EXISTE TO TRUE
053800     ELSE
053900         SET IDX-CLI2 UP BY 1
054000     END-IF.
054100 346-EXIT.
054200     EXIT.
054300*----------------------------------------------------------------
054400 348-COMPARA-RG-ATU SECTION.
054500 348-INICIO.
054600     IF IDX-CLI2 NOT = IDX-CLI
054700             AND TAB-TIPO-PF(IDX-CLI2)
054800             AND TAB-PF-COM-RG(IDX-CLI2)
054900             AND TAB-PF-RG(IDX-CLI2) = MCLI-PF-RG
055000         SET RG-JA-EXISTE TO TRUE
055100     ELSE
055200         SET IDX-CLI2 UP BY 1
055300     END-IF.
055400 348-EXIT.
055500     EXIT.
055600*----------------------------------------------------------------
055700 360-TRATA-EXCLUIR SECTION.
055800 360-INICIO.
055900     IF NOT CLIENTE-ENCONTRADO
056000         MOVE 'CLIENTE NAO ENCONTRADO' TO WKS-MOTIVO-REJEICAO
056100         PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
056200     ELSE
056300         IF NOT TAB-TIPO-PF(IDX-CLI)
056400             MOVE 'CLIENTE NAO E PESSOA FISICA' TO
056500                 WKS-MOTIVO-REJEICAO
056600             PERFORM 600-REJEITA-MOVIMENTO THRU 600-EXIT
056700         ELSE
056800             SET TAB-ATIVO-NAO(IDX-CLI) TO TRUE
056900             ADD 1 TO WKS-CONT-EXCLUIDOS
057000         END-IF
057100     END-IF.
057200 360-EXIT.
057300     EXIT.
057400*----------------------------------------------------------------
057500*    ORDENACAO POR TROCA (BUBBLE SORT) DA TABELA COMPLETA POR
057600*    CLI-ID ASCENDENTE, POIS AS ALTAS FORAM ANEXADAS AO FINAL.
057700*----------------------------------------------------------------
057800 400-ORDENA-POR-ID SECTION.
057900 400-INICIO.
058000     IF WKS-CLI-TOTAL < 2
058100         GO TO 400-EXIT
058200     END-IF.
058300     SET HOUVE-TROCA TO TRUE.
058400     PERFORM 410-UMA-PASSADA THRU 410-EXIT
058500         UNTIL NOT HOUVE-TROCA.
058600 400-EXIT.
058700     EXIT.
058800*----------------------------------------------------------------
058900 410-UMA-PASSADA SECTION.
059000 410-INICIO.
059100     MOVE 'N' TO WKS-HOUVE-TROCA.
059200     PERFORM 420-COMPARA-PAR THRU 420-EXIT
059300         VARYING WKS-IDX-VARRE FROM 1 BY 1
059400         UNTIL WKS-IDX-VARRE >= WKS-CLI-TOTAL.
059500 410-EXIT.
059600     EXIT.
059700*----------------------------------------------------------------
059800 420-COMPARA-PAR SECTION.
059900 420-INICIO.
060000     COMPUTE WKS-IDX-COMPARA = WKS-IDX-VARRE + 1.
060100     IF TAB-ID(WKS-IDX-VARRE) > TAB-ID(WKS-IDX-COMPARA)
060200         MOVE WKS-CLI-REGISTO(WKS-IDX-VARRE) TO
060300             WKS-TROCA-CLIENTE
060400         MOVE WKS-CLI-REGISTO(WKS-IDX-COMPARA) TO
060500             WKS-CLI-REGISTO(WKS-IDX-VARRE)
060600         MOVE WKS-TROCA-CLIENTE TO
060700             WKS-CLI-REGISTO(WKS-IDX-COMPARA)
060800         SET HOUVE-TROCA TO TRUE
060900     END-IF.
061000 420-EXIT.
061100     EXIT.
061200*----------------------------------------------------------------
061300 500-GRAVA-NOVO-MAESTRO SECTION.
061400 500-INICIO.
061500     PERFORM 510-GRAVA-UM-REGISTO THRU 510-EXIT
061600         VARYING IDX-CLI FROM 1 BY 1
061700         UNTIL IDX-CLI > WKS-CLI-TOTAL.
061800     DISPLAY 'LGCPF01 - CLIENTES LIDOS. . . . . : '
061900         WKS-CONT-LIDOS-CLIARQ UPON CONSOLE.
062000     DISPLAY 'LGCPF01 - MOVIMENTOS PROCESSADOS  : '
062100         WKS-CONT-MOVIMENTOS UPON CONSOLE.
062200     DISPLAY 'LGCPF01 - CLIENTES CRIADOS. . . . : '
062300         WKS-CONT-CRIADOS UPON CONSOLE.
062400     DISPLAY 'LGCPF01 - CLIENTES ATUALIZADOS. . : '
062500         WKS-CONT-ATUALIZADOS UPON CONSOLE.
062600     DISPLAY 'LGCPF01 - CLIENTES EXCLUIDOS. . . : '
062700         WKS-CONT-EXCLUIDOS UPON CONSOLE.
062800     DISPLAY 'LGCPF01 - MOVIMENTOS REJEITADOS . : '
062900         WKS-CONT-REJEITADOS UPON CONSOLE.
063000 500-EXIT.
063100     EXIT.
063200*----------------------------------------------------------------
063300 510-GRAVA-UM-REGISTO SECTION.
063400 510-INICIO.
063500     MOVE WKS-CLI-REGISTO(IDX-CLI) TO REG-CLINEW.
063600     WRITE REG-CLINEW.
063700     IF FS-CLINEW NOT = 00
063800         MOVE 'CLINEW  ' TO WKS-ARCHIVO
063900         MOVE 'WRITE   ' TO WKS-ACCION
064000         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
064100     END-IF.
064200 510-EXIT.
064300     EXIT.
064400*----------------------------------------------------------------
064500 600-REJEITA-MOVIMENTO SECTION.
064600 600-INICIO.
064700     ADD 1 TO WKS-CONT-REJEITADOS.
064800     MOVE WKS-DATA-SISTEMA-CCYYMMDD TO REJ-DATA-PROCESO.
064900     MOVE MOV-ACAO TO REJ-ACAO.
065000     MOVE MCLI-ID TO REJ-CLIENTE-ID.
065100     MOVE MCLI-PF-CPF TO REJ-CPF.
065200     MOVE WKS-MOTIVO-REJEICAO TO REJ-MOTIVO.
065300     WRITE REG-CPFREJ.
065400     IF FS-CPFREJ NOT = 00
065500         MOVE 'CPFREJ  ' TO WKS-ARCHIVO
065600         MOVE 'WRITE   ' TO WKS-ACCION
065700         PERFORM 700-ERRO-LEITURA THRU 700-EXIT
065800     END-IF.
065900 600-EXIT.
066000     EXIT.
066100*----------------------------------------------------------------
066200 700-ERRO-LEITURA SECTION.
066300 700-INICIO.
066400     MOVE FS-CLIARQ TO WKS-LLAVE.
066500     CALL 'DEBD1R00' USING WKS-PROGRAMA, WKS-ARCHIVO, WKS-ACCION,
066600         WKS-LLAVE, FS-CLIARQ, FSE-CLIARQ.
066700     DISPLAY 'LGCPF01 - ERRO DE E/S EM ' WKS-ARCHIVO
066800         ' ACAO ' WKS-ACCION UPON CONSOLE.
066900     CLOSE CLIARQ CPFMOV CLINEW CPFREJ.
067000     STOP RUN.
067100 700-EXIT.
067200     EXIT.
067300*----------------------------------------------------------------
067400*    VALIDACAO DE CPF POR DIGITO VERIFICADOR - 11 DIGITOS,
067500*    DOIS DIGITOS VERIFICADORES CALCULADOS POR SOMA PONDERADA
067600*    MODULO 11 (PESOS DECRESCENTES DE 10 A 2 PARA O PRIMEIRO
067700*    DIGITO, DE 11 A 2 PARA O SEGUNDO).
067800*----------------------------------------------------------------
067900 500-VALIDA-CPF SECTION.
068000 500-INICIO.
068100     MOVE 'N' TO WKS-CPF-VALIDO.
068200     PERFORM 505-VERIFICA-REPETIDO THRU 505-EXIT.
068300     IF CPF-TODOS-IGUAIS
068400         GO TO 500-EXIT
068500     END-IF.
068600     PERFORM 510-CALCULA-DIGITO-1 THRU 510-EXIT.
068700     PERFORM 520-CALCULA-DIGITO-2 THRU 520-EXIT.
068800     IF WKS-CPF-DIGITO-CALC-1 = WKS-CPF-DIGITO(10)
068900             AND WKS-CPF-DIGITO-CALC-2 = WKS-CPF-DIGITO(11)
069000         SET CPF-E-VALIDO TO TRUE
069100     END-IF.
069200 500-EXIT.
069300     EXIT.
069400*----------------------------------------------------------------
069500*    O DIGITO VERIFICADOR NAO REJEITA UM CPF COM OS 11 DIGITOS
069600*    IGUAIS (O CALCULO MODULO 11 FECHA POR COINCIDENCIA); A
069700*    RECEITA FEDERAL EXIGE A REJEICAO EXPLICITA DESTES NUMEROS.
069800*----------------------------------------------------------------
069900 505-VERIFICA-REPETIDO SECTION.
070000 505-INICIO.
070100     MOVE 'N' TO WKS-CPF-REPETIDO.
070200     IF WKS-CPF-DIGITO(1) = WKS-CPF-DIGITO(2)
070300             AND WKS-CPF-DIGITO(1) = WKS-CPF-DIGITO(3)
070400             AND WKS-CPF-DIGITO(1) = WKS-CPF-DIGITO(4)
070500             AND WKS-CPF-DIGITO(1) = WKS-CPF-DIGITO(5)
070600             AND WKS-CPF-DIGITO(1) = WKS-CPF-DIGITO(6)
070700             AND WKS-CPF-DIGITO(1) = WKS-CPF-DIGITO(7)
070800             AND WKS-CPF-DIGITO(1) = WKS-CPF-DIGITO(8)
070900             AND WKS-CPF-DIGITO(1) = WKS-CPF-DIGITO(9)
071000             AND WKS-CPF-DIGITO(1) = WKS-CPF-DIGITO(10)
071100             AND WKS-CPF-DIGITO(1) = WKS-CPF-DIGITO(11)
071200         SET CPF-TODOS-IGUAIS TO TRUE
071300     END-IF.
071400 505-EXIT.
071500     EXIT.
071600*----------------------------------------------------------------
071700 510-CALCULA-DIGITO-1 SECTION.
071800 510-INICIO.
071900     MOVE ZERO TO WKS-CPF-SOMA.
072000     MOVE 10 TO WKS-CPF-PESO.
072100     SET IDX-CPF TO 1.
072200     PERFORM 512-SOMA-UM-DIGITO THRU 512-EXIT
072300         VARYING IDX-CPF FROM 1 BY 1 UNTIL IDX-CPF > 9.
072400     COMPUTE WKS-CPF-SOMA = WKS-CPF-SOMA * 10.
072500     DIVIDE WKS-CPF-SOMA BY 11 GIVING WKS-CPF-PESO
072600         REMAINDER WKS-CPF-RESTO.
072700     IF WKS-CPF-RESTO > 9
072800         MOVE ZERO TO WKS-CPF-DIGITO-CALC-1
072900     ELSE
073000         MOVE WKS-CPF-RESTO TO WKS-CPF-DIGITO-CALC-1
073100     END-IF.
073200 510-EXIT.
073300     EXIT.
073400*----------------------------------------------------------------
073500 512-SOMA-UM-DIGITO SECTION.
073600 512-INICIO.
073700     COMPUTE WKS-CPF-SOMA = WKS-CPF-SOMA +
073800         (WKS-CPF-DIGITO(IDX-CPF) * WKS-CPF-PESO).
073900     SUBTRACT 1 FROM WKS-CPF-PESO.
074000 512-EXIT.
074100     EXIT.
074200*----------------------------------------------------------------
074300 520-CALCULA-DIGITO-2 SECTION.
074400 520-INICIO.
074500     MOVE ZERO TO WKS-CPF-SOMA.
074600     MOVE 11 TO WKS-CPF-PESO.
074700     PERFORM 522-SOMA-UM-DIGITO THRU 522-EXIT
074800         VARYING IDX-CPF FROM 1 BY 1 UNTIL IDX-CPF > 10.
074900     COMPUTE WKS-CPF-SOMA = WKS-CPF-SOMA * 10.
075000     DIVIDE WKS-CPF-SOMA BY 11 GIVING WKS-CPF-PESO
075100         REMAINDER WKS-CPF-RESTO.
075200     IF WKS-CPF-RESTO > 9
075300         MOVE ZERO TO WKS-CPF-DIGITO-CALC-2
075400     ELSE
075500         MOVE WKS-CPF-RESTO TO WKS-CPF-DIGITO-CALC-2
075600     END-IF.
075700 520-EXIT.
075800     EXIT.
075900*----------------------------------------------------------------
076000 522-SOMA-UM-DIGITO SECTION.
076100 522-INICIO.
076200     COMPUTE WKS-CPF-SOMA = WKS-CPF-SOMA +
076300         (WKS-CPF-DIGITO(IDX-CPF) * WKS-CPF-PESO).
076400     SUBTRACT 1 FROM WKS-CPF-PESO.
076500 522-EXIT.
076600     EXIT.
076700*----------------------------------------------------------------
076800*    MONTA A DATA DE PROCESO NO FORMATO CCYYMMDD (JANELA DE
076900*    SECULO), EVITANDO O USO DE FUNCTIONS INTRINSECAS.
077000*----------------------------------------------------------------
077100 800-CALCULA-DATA-SISTEMA SECTION.
077200 800-INICIO.
077300     IF WKS-DTS-AA < 50
077400         MOVE 20 TO WKS-SECULO
077500     ELSE
077600         MOVE 19 TO WKS-SECULO
077700     END-IF.
077800     MOVE WKS-SECULO TO WKS-DTS-SECULO.
077900     MOVE WKS-DTS-AA TO WKS-DTS-ANO.
078000     MOVE WKS-DTS-MM TO WKS-DTS-MES.
078100     MOVE WKS-DTS-DD TO WKS-DTS-DIA.
078200 800-EXIT.
078300     EXIT.
078400*----------------------------------------------------------------
078500 900-FECHA-ARCHIVOS SECTION.
078600 900-INICIO.
078700     CLOSE CLIARQ.
078800     CLOSE CPFMOV.
078900     CLOSE CLINEW.
079000     CLOSE CPFREJ.
079100     DISPLAY 'LGCPF01 - MANTENIMIENTO PERSONA FISICA FINALIZADO'
079200         UPON CONSOLE.
079300 900-EXIT.
079400     EXIT.
