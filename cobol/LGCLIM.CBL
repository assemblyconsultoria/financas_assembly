000100******************************************************************
000200*              L G C L I M   -   L A Y O U T   D E               *
000300*                 R E G I S T R O   C L I A R Q                   *
000400******************************************************************
000500*   COPY MEMBER      : LGCLIM
000600*   ARCHIVO          : CLIARQ (MAESTRO DE CLIENTES DEL LIBRO
000700*                      CONTABLE - PERSONA FISICA Y PERSONA
000800*                      JURIDICA EN UN SOLO ARCHIVO)
000900*   PROPOSITO        : DESCRIBE EL REGISTRO DE UN CLIENTE CONTRA
001000*                      EL CUAL SE APLICAN LAS TRANSACCIONES.
001100*   DISCRIMINADOR    : CLI-TIPO-CLIENTE ('PF' = PERSONA FISICA,
001200*                      'PJ' = PERSONA JURIDICA) SELECCIONA CUAL
001300*                      DE LAS DOS AREAS REDEFINIDAS ABAJO ES LA
001400*                      VALIDA PARA EL REGISTRO.
001500*   LLAVE PRIMARIA   : CLI-ID
001600*   ORGANIZACION     : SECUENCIAL (SIN SOPORTE ISAM EN ESTE
001700*                      AMBIENTE), ASCENDENTE POR CLI-ID; CARGADO
001800*                      COMPLETO EN TABLA DE MEMORIA POR LOS
001900*                      PROGRAMAS QUE LO CONSULTAN.
002000******************************************************************
002100 01  REG-CLIARQ.
002200     02  CLI-ID                        PIC 9(09).
002300     02  CLI-TIPO-CLIENTE              PIC X(02).
002400         88  CLI-TIPO-PF                       VALUE 'PF'.
002500         88  CLI-TIPO-PJ                       VALUE 'PJ'.
002600     02  CLI-NOME                      PIC X(200).
002700     02  CLI-EMAIL                     PIC X(100).
002800     02  CLI-TELEFONE                  PIC X(20).
002900     02  CLI-ENDERECO                  PIC X(200).
003000     02  CLI-CIDADE                    PIC X(100).
003100     02  CLI-ESTADO                    PIC X(02).
003200     02  CLI-CEP                       PIC X(10).
003300     02  CLI-ATIVO                     PIC X(01).
003400         88  CLI-ATIVO-SIM                     VALUE 'Y'.
003500         88  CLI-ATIVO-NAO                     VALUE 'N'.
003600     02  CLI-OBSERVACOES               PIC X(1000).
003700*----------------------------------------------------------------
003800*    AREA VARIANTE, SEGUN CLI-TIPO-CLIENTE - VER REDEFINES
003900*    CLI-DADOS-PF-AREA / CLI-DADOS-PJ-AREA MAS ABAJO.
004000*----------------------------------------------------------------
004100     02  CLI-DADOS-VARIANTES           PIC X(802) VALUE SPACES.
004200     02  CLI-DADOS-PF-AREA REDEFINES CLI-DADOS-VARIANTES.
004300         04  CLI-PF-CPF                PIC 9(11).
004400         04  CLI-PF-RG                 PIC 9(09).
004500         04  CLI-PF-TEM-RG             PIC X(01).
004600             88  CLI-PF-COM-RG                 VALUE 'Y'.
004700             88  CLI-PF-SEM-RG                 VALUE 'N'.
004800         04  CLI-PF-DATA-NASCIMENTO    PIC 9(08).
004900         04  CLI-PF-PROFISSAO          PIC X(50).
005000         04  CLI-PF-ESTADO-CIVIL       PIC X(20).
005100         04  FILLER                    PIC X(703).
005200     02  CLI-DADOS-PJ-AREA REDEFINES CLI-DADOS-VARIANTES.
005300         04  CLI-PJ-CNPJ               PIC 9(14).
005400         04  CLI-PJ-RAZAO-SOCIAL       PIC X(200).
005500         04  CLI-PJ-NOME-FANTASIA      PIC X(200).
005600         04  CLI-PJ-INSCRICAO-ESTADUAL PIC X(20).
005700         04  CLI-PJ-INSCRICAO-MUNICIP  PIC X(20).
005800         04  CLI-PJ-DATA-FUNDACAO      PIC 9(08).
005900         04  CLI-PJ-SETOR              PIC X(100).
006000         04  CLI-PJ-PORTE              PIC X(20).
006100         04  CLI-PJ-RESPONSAVEL-NOME   PIC X(100).
006200         04  CLI-PJ-RESPONSAVEL-EMAIL  PIC X(100).
006300         04  CLI-PJ-RESPONSAVEL-TELEF  PIC X(20).
006400     02  FILLER                        PIC X(10).
